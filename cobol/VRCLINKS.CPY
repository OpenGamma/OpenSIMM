      ******************************************************************00001001
      *                        VRCLINKS                                *00002001
      *                                                                *00003001
      * COPY AREA DE LLAMADA A LA RUTINA VR9C0100 (PARTIDOR DE LINEAS  *00004001
      * CSV).  SE INCLUYE EN LA LINKAGE SECTION DEL PROGRAMA QUE       *00005001
      * INVOCA A VR9C0100 Y EN LA LINKAGE SECTION DE VR9C0100 MISMO.   *00006001
      ******************************************************************00007001
       01  LK-AREA-PARTIDOR.                                            00008001
           05  LK-LINEA-ENTRADA        PIC X(800).                      00009001
           05  LK-DELIMITADOR          PIC X(01).                       00010001
           05  LK-MAXIMO-CAMPOS        PIC S9(04) COMP.                 00011001
           05  LK-TOTAL-CAMPOS         PIC S9(04) COMP.                 00012001
           05  LK-CAMPO-TAB OCCURS 60 TIMES                             00013001
                                       INDEXED BY LK-IDX                00014001
                                       PIC X(30).                       00015001
           05  FILLER                  PIC X(08).                       00016001
      *                                                                 00017001
      * VISTA ALTERNA DE LA LINEA DE ENTRADA, CARACTER POR CARACTER,   *00018001
      * PARA LOS BARRIDOS DE RECORTE DE BLANCOS Y CALCULO DE LARGO.    *00019001
       01  LK-LINEA-CARACTERES REDEFINES LK-AREA-PARTIDOR.              00020001
           05  LK-CARACTER OCCURS 800 TIMES                             00021001
                                       INDEXED BY LK-CX                 00022001
                                       PIC X(01).                       00023001
           05  FILLER                  PIC X(1012).                     00024001
      *                                                                 00025001
      * VISTA PLANA DE LA TABLA DE CAMPOS PARTIDOS, USADA POR LAS      *00026001
      * RUTINAS DE BITACORA QUE VUELCAN LA LINEA COMPLETA YA PARTIDA.  *00027001
       01  LK-AREA-PARTIDOR-PLANA REDEFINES LK-AREA-PARTIDOR.           00028001
           05  FILLER                  PIC X(806).                      00029001
           05  LK-CAMPOS-PLANOS        PIC X(1800).                     00030001
           05  FILLER                  PIC X(08).                       00031001
