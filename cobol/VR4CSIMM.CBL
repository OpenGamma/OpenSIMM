      ******************************************************************00001001
      *                                                                *00002001
      *  PROGRAMA: VR4CSIMM                                            *00003001
      *                                                                *00004001
      *  FECHA CREACION: 12-10-2010                                    *00005001
      *                                                                *00006001
      *  AUTOR: BBVA                                                   *00007001
      *                                                                *00008001
      *  APLICACION: VR - MARGEN INICIAL (VALOR EN RIESGO)             *00009001
      *                                                                *00010001
      *  DESCRIPCION: CALCULO BATCH DEL MARGEN INICIAL POR VALOR EN    *00011001
      *               RIESGO (VAR) PARA LAS CUATRO CLASES DE ACTIVO    *00012001
      *               (COMMODITY, CREDITO, ACCIONARIO Y TASA DE        *00013001
      *               INTERES).  REVALORIZA LA CARTERA BAJO CADA       *00014001
      *               ESCENARIO HISTORICO DE CHOQUE Y REPORTA EL VAR   *00015001
      *               AL NIVEL DE CONFIANZA PARAMETRIZADO, O BIEN EL   *00016001
      *               DETALLE DEL VECTOR DE UTILIDAD/PERDIDA.          *00017001
      *                                                                *00018001
      ******************************************************************00019001
      ******************************************************************00020001
      *                                                                *00021001
      *         I D E N T I F I C A T I O N   D I V I S I O N          *00022001
      *                                                                *00023001
      ******************************************************************00024001
       IDENTIFICATION DIVISION.                                         00025001
      *                                                                 00026001
       PROGRAM-ID.    VR4CSIMM.                                         00027001
       AUTHOR.        BBVA.                                             00028001
       INSTALLATION.  GERENCIA DE VALORES - AREA DE RIESGO.             00029001
       DATE-WRITTEN.  12-10-2010.                                       00030001
       DATE-COMPILED.                                                   00031001
       SECURITY.      USO INTERNO - PROCESO BATCH DE MARGEN INICIAL.    00032001
      ******************************************************************00033001
      *PETIT/ SA  FECHA-MOD. PROGRAMADOR      DESCRIPCION              *00034001
      *---------- ---------- ---------------- -------------------------*00035001
      *SVAL-0118  12-10-2010 C. MOLINA V.     CREACION DEL COMPONENTE. *00036001
      *                      PRIMERA VERSION, SOLO CLASE TASA DE       *00037001
      *                      INTERES Y REPORTE RESUMEN.                *00038001
      *SVAL-0231  04-04-2011 C. MOLINA V.     SE AGREGAN LAS CLASES    *00039001
      *                      COMMODITY, CREDITO Y ACCIONARIO.          *00040001
      *SVAL-0605  15-11-2011 MQZ              SE AGREGA EL MANEJO DE   *00041001
      *                      FACTORES FX SINTETICOS Y LA MATRIZ DE     *00042001
      *                      CRUCE DE MONEDAS.                         *00043001
      *SVAL-0780  21-02-2013 R. ESPINOZA B.   SE AGREGA EL NETEO DE    *00044001
      *                      MARGEN INICIAL Y MARGEN DE VARIACION      *00045001
      *                      CONTRA LA CARTERA DE DERIVADOS.           *00046001
      *SVAL-1140  14-08-2013 HGZ              CONTROL DE DESBORDE EN   *00047001
      *                      LAS TABLAS DE FACTORES Y ESCENARIOS.      *00048001
      *SVAL-0915  08-07-2014 R. ESPINOZA B.   SE AGREGA EL REPORTE DE  *00049001
      *                      DETALLE DE VECTORES DE UTILIDAD/PERDIDA   *00050001
      *                      (PARAMETRO REPORT-TYPE=DETALLE).          *00051001
      *RITM41207  11-03-2016 LRH              ESTANDARIZACION DE       *00052001
      *                      COMENTARIOS SEGUN NORMA DE DESARROLLO     *00053001
      *                      VIGENTE.  SIN CAMBIO FUNCIONAL.           *00054001
      *RITM48112  19-02-2021 LRH              REESCRITURA COMPLETA:    *00055001
      *                      NUEVO PROCESO UNICO "MARGEN INICIAL POR   *00056001
      *                      VAR" QUE REEMPLAZA A LOS TRES PROGRAMAS   *00057001
      *                      SEPARADOS DE TASA, CREDITO Y ACCIONARIO;  *00058001
      *                      FORMATO CSV DE ENTRADA, NETEO DE MARGEN Y *00059001
      *                      REPORTE -PL EN UN SOLO COMPONENTE.        *00060001
      *RITM48650  23-11-2021 LUIS RIVERA H.   SALIDA EN FORMATO CSV    *00061001
      *                      (PARAMETRO REPORT-FORMAT=CSV) PARA CARGA  *00062001
      *                      AUTOMATICA EN LA PLANILLA DE CONTROL DE   *00063001
      *                      RIESGO DE MERCADO.                        *00064001
@49018*RITM49018  14-03-2022 LUIS RIVERA H.   AJUSTE A LA NORMA DE     *00065002
@49018*                      PROGRAMACION VIGENTE: SE SACAN TODOS LOS  *00066002
@49018*                      PERFORM EN LINEA A PARRAFOS APARTE (SIN   *00067002
@49018*                      PERFORM ... END-PERFORM), PARA FACILITAR  *00068002
@49018*                      EL DEBUG PASO A PASO EN EL AMBIENTE DE    *00069002
@49018*                      PRUEBAS.  SIN CAMBIO FUNCIONAL.           *00070002
@49100*RITM49100  02-05-2022 LUIS RIVERA H.   EL RESUMEN NO TRAIA LA   *00071002
@49100*                      LINEA DE PIE "TOTAL" EXIGIDA POR LA       *00072002
@49100*                      PLANILLA DE CONTROL DE RIESGO DE MERCADO; *00073002
@49100*                      SE AGREGA EN AMBOS FORMATOS (IMPRESO Y    *00074002
@49100*                      CSV).                                    * 00075002
@49140*RITM49140  20-06-2022 LUIS RIVERA H.   LOS NOMBRES DE ARCHIVO   *00076002
@49140*                      DEL PARMFILE SE CARGABAN PERO NUNCA SE    *00077002
@49140*                      DEJABA CONSTANCIA DE ELLOS EN EL LISTADO  *00078002
@49140*                      DE CORRIDA; SE AGREGA EL DISPLAY EN       *00079002
@49140*                      1310-ANOTA-NOMBRES-ARCH.                 * 00080002
      ******************************************************************00081001
       ENVIRONMENT DIVISION.                                            00082001
      *                                                                 00083001
       CONFIGURATION SECTION.                                           00084001
      *                                                                 00085001
       SPECIAL-NAMES.                                                   00086001
           C01 IS TOP-OF-FORM.                                          00087001
      *                                                                 00088001
       INPUT-OUTPUT SECTION.                                            00089001
      *------------*                                                    00090001
       FILE-CONTROL.                                                    00091001
      *------------*                                                    00092001
      *                                                                 00093001
           SELECT PARMFILE  ASSIGN       TO PARMFILE                    00094001
                            FILE STATUS  IS FS-PARMFILE                 00095001
                            ORGANIZATION IS LINE SEQUENTIAL.            00096001
      *                                                                 00097001
           SELECT RFACTDEF  ASSIGN       TO RFACTDEF                    00098001
                            FILE STATUS  IS FS-RFACTDEF                 00099001
                            ORGANIZATION IS LINE SEQUENTIAL.            00100001
      *                                                                 00101001
           SELECT RFACTLVL  ASSIGN       TO RFACTLVL                    00102001
                            FILE STATUS  IS FS-RFACTLVL                 00103001
                            ORGANIZATION IS LINE SEQUENTIAL.            00104001
      *                                                                 00105001
           SELECT RFACTSHK  ASSIGN       TO RFACTSHK                    00106001
                            FILE STATUS  IS FS-RFACTSHK                 00107001
                            ORGANIZATION IS LINE SEQUENTIAL.            00108001
      *                                                                 00109001
           SELECT FXRATES   ASSIGN       TO FXRATES                     00110001
                            FILE STATUS  IS FS-FXRATES                  00111001
                            ORGANIZATION IS LINE SEQUENTIAL.            00112001
      *                                                                 00113001
           SELECT FXSHOCKS  ASSIGN       TO FXSHOCKS                    00114001
                            FILE STATUS  IS FS-FXSHOCKS                 00115001
                            ORGANIZATION IS LINE SEQUENTIAL.            00116001
      *                                                                 00117001
           SELECT PORTDERV  ASSIGN       TO PORTDERV                    00118001
                            FILE STATUS  IS FS-PORTDERV                 00119001
                            ORGANIZATION IS LINE SEQUENTIAL.            00120001
      *                                                                 00121001
           SELECT PORTIM    ASSIGN       TO PORTIM                      00122001
                            FILE STATUS  IS FS-PORTIM                   00123001
                            ORGANIZATION IS LINE SEQUENTIAL.            00124001
      *                                                                 00125001
           SELECT PORTVM    ASSIGN       TO PORTVM                      00126001
                            FILE STATUS  IS FS-PORTVM                   00127001
                            ORGANIZATION IS LINE SEQUENTIAL.            00128001
      *                                                                 00129001
           SELECT RPTOUT    ASSIGN       TO RPTOUT                      00130001
                            FILE STATUS  IS FS-RPTOUT                   00131001
                            ORGANIZATION IS LINE SEQUENTIAL.            00132001
      *-------------*                                                   00133001
       DATA DIVISION.                                                   00134001
      *-------------*                                                   00135001
       FILE SECTION.                                                    00136001
      *                                                                *00137001
       FD  PARMFILE                                                     00138001
           RECORDING MODE  IS  F                                        00139001
           LABEL  RECORDS  IS  STANDARD                                 00140001
           DATA   RECORD   IS  REG-PARMFILE.                            00141001
         01 REG-PARMFILE           PIC X(80).                           00142001
      *                                                                *00143001
       FD  RFACTDEF                                                     00144001
           RECORDING MODE  IS  F                                        00145001
           LABEL  RECORDS  IS  STANDARD                                 00146001
           DATA   RECORD   IS  REG-RFACTDEF.                            00147001
         01 REG-RFACTDEF           PIC X(133).                          00148001
      *                                                                *00149001
       FD  RFACTLVL                                                     00150001
           RECORDING MODE  IS  F                                        00151001
           LABEL  RECORDS  IS  STANDARD                                 00152001
           DATA   RECORD   IS  REG-RFACTLVL.                            00153001
         01 REG-RFACTLVL           PIC X(80).                           00154001
      *                                                                *00155001
       FD  RFACTSHK                                                     00156001
           RECORDING MODE  IS  F                                        00157001
           LABEL  RECORDS  IS  STANDARD                                 00158001
           DATA   RECORD   IS  REG-RFACTSHK.                            00159001
         01 REG-RFACTSHK           PIC X(800).                          00160001
      *                                                                *00161001
       FD  FXRATES                                                      00162001
           RECORDING MODE  IS  F                                        00163001
           LABEL  RECORDS  IS  STANDARD                                 00164001
           DATA   RECORD   IS  REG-FXRATES.                             00165001
         01 REG-FXRATES            PIC X(80).                           00166001
      *                                                                *00167001
       FD  FXSHOCKS                                                     00168001
           RECORDING MODE  IS  F                                        00169001
           LABEL  RECORDS  IS  STANDARD                                 00170001
           DATA   RECORD   IS  REG-FXSHOCKS.                            00171001
         01 REG-FXSHOCKS           PIC X(800).                          00172001
      *                                                                *00173001
       FD  PORTDERV                                                     00174001
           RECORDING MODE  IS  F                                        00175001
           LABEL  RECORDS  IS  STANDARD                                 00176001
           DATA   RECORD   IS  REG-PORTDERV.                            00177001
         01 REG-PORTDERV           PIC X(80).                           00178001
      *                                                                *00179001
       FD  PORTIM                                                       00180001
           RECORDING MODE  IS  F                                        00181001
           LABEL  RECORDS  IS  STANDARD                                 00182001
           DATA   RECORD   IS  REG-PORTIM.                              00183001
         01 REG-PORTIM             PIC X(80).                           00184001
      *                                                                *00185001
       FD  PORTVM                                                       00186001
           RECORDING MODE  IS  F                                        00187001
           LABEL  RECORDS  IS  STANDARD                                 00188001
           DATA   RECORD   IS  REG-PORTVM.                              00189001
         01 REG-PORTVM             PIC X(80).                           00190001
      *                                                                *00191001
       FD  RPTOUT                                                       00192001
           RECORDING MODE  IS  F                                        00193001
           LABEL  RECORDS  IS  STANDARD                                 00194001
           DATA   RECORD   IS  REG-RPTOUT.                              00195001
         01 REG-RPTOUT             PIC X(80).                           00196001
      *                                                                *00197001
      ******************************************************************00198001
      **       W O R K I N G - S T O R A G E      S E C T I O N       **00199001
      ******************************************************************00200001
       WORKING-STORAGE SECTION.                                         00201001
      *************************                                         00202001
       77  WS-NAME                 PIC X(70) VALUE                      00203001
                                   '**  INICIO WORKING VR4CSIMM **'.    00204001
       77  W-PROGRAMA              PIC X(08) VALUE 'VR4CSIMM'.          00205001
       77  W-SUBRUTINA-PARTE       PIC X(08) VALUE 'VR9C0100'.          00206001
      *                                                                 00207001
      * ESTADOS DE ARCHIVO                                             *00208001
       01  WS-CTRL-ARCHIVOS.                                            00209001
           05  FS-PARMFILE             PIC X(02) VALUE '00'.            00210001
               88  PARMFILE-OK             VALUE '00'.                  00211001
           05  FS-RFACTDEF             PIC X(02) VALUE '00'.            00212001
               88  RFACTDEF-OK             VALUE '00'.                  00213001
           05  FS-RFACTLVL             PIC X(02) VALUE '00'.            00214001
               88  RFACTLVL-OK             VALUE '00'.                  00215001
           05  FS-RFACTSHK             PIC X(02) VALUE '00'.            00216001
               88  RFACTSHK-OK             VALUE '00'.                  00217001
           05  FS-FXRATES              PIC X(02) VALUE '00'.            00218001
               88  FXRATES-OK              VALUE '00'.                  00219001
           05  FS-FXSHOCKS             PIC X(02) VALUE '00'.            00220001
               88  FXSHOCKS-OK             VALUE '00'.                  00221001
           05  FS-PORTDERV             PIC X(02) VALUE '00'.            00222001
               88  PORTDERV-OK             VALUE '00'.                  00223001
           05  FS-PORTIM               PIC X(02) VALUE '00'.            00224001
               88  PORTIM-OK               VALUE '00'.                  00225001
           05  FS-PORTVM               PIC X(02) VALUE '00'.            00226001
               88  PORTVM-OK               VALUE '00'.                  00227001
           05  FS-RPTOUT               PIC X(02) VALUE '00'.            00228001
               88  RPTOUT-OK               VALUE '00'.                  00229001
           05  FILLER                  PIC X(10).                       00230001
      *                                                                 00231001
      * BANDERA DE FIN DE ARCHIVO GENERICA, REUTILIZADA POR CADA       *00232001
      * RUTINA DE CARGA (LOS ARCHIVOS SE LEEN DE A UNO A LA VEZ).      *00233001
       01  WS-CTRL-LECTURA.                                             00234001
           05  WS-FIN-LECTURA          PIC X(02) VALUE '99'.            00235001
               88  FIN-LECTURA             VALUE '00'.                  00236001
           05  FILLER                  PIC X(08).                       00237001
      *                                                                 00238001
      * AREA DE ERROR, AL ESTILO DE LOS DEMAS PROGRAMAS DEL SISTEMA    *00239001
      * DE VALORES (VER 9900-ERROR).                                   *00240001
       01  WS-ERROR.                                                    00241001
           05  WS-ACCION               PIC X(30) VALUE SPACES.          00242001
           05  WS-PARRAFO              PIC X(20) VALUE SPACES.          00243001
           05  FILLER                  PIC X(10).                       00244001
      *                                                                 00245001
      * CONTADORES GENERALES DE LA CORRIDA                             *00246001
       01  WS-CONTADORES.                                               00247001
           05  WS-TOTAL-LEIDOS         PIC S9(06) COMP VALUE ZERO.      00248001
           05  WS-TOTAL-CARGADOS       PIC S9(06) COMP VALUE ZERO.      00249001
           05  WS-TOTAL-RECHAZADOS     PIC S9(06) COMP VALUE ZERO.      00250001
           05  FILLER                  PIC X(10).                       00251001
      *                                                                 00252001
      * COPY DEL AREA DE CONTROL DE CORRIDA (PARAMETROS)               *00253001
           COPY VRCPARMS.                                               00254001
      *                                                                 00255001
      * COPY DE LA TABLA MAESTRA DE FACTORES DE RIESGO                 *00256001
           COPY VRCRFACT.                                               00257001
      *                                                                 00258001
      * COPY DE LA MATRIZ DE TIPOS DE CAMBIO Y CHOQUES FX              *00259001
           COPY VRCFXMTX.                                               00260001
      *                                                                 00261001
      * COPY DE LA CARTERA                                             *00262001
           COPY VRCPORTF.                                               00263001
      *                                                                 00264001
      * COPY DE LAS LINEAS DE REPORTE                                  *00265001
           COPY VRCREPRT.                                               00266001
      *                                                                 00267001
      * AREA DE LLAMADA A LA RUTINA PARTIDORA DE LINEAS (VR9C0100)     *00268001
           COPY VRCLINKS.                                               00269001
      *                                                                 00270001
      * MATRIZ DE TIPO DE CAMBIO REARMADA PARA UN ESCENARIO DE CHOQUE  *00271001
      * (MISMA FORMA QUE FXM-MATRIZ-TC; SE REUTILIZA ESCENARIO A       *00272001
      * ESCENARIO EN 6200-REBASE-CHOQUES-TC).                          *00273001
       01  WR-MATRIZ-ESCENARIO.                                         00274001
           05  WR-ME-MONEDA-PIVOTE     PIC X(03)   VALUE SPACES.        00275001
           05  WR-ME-TOTAL-MONEDAS     PIC S9(04) COMP VALUE ZERO.      00276001
           05  WR-ME-MONEDA OCCURS 20 TIMES                             00277001
                                       INDEXED BY WR-ME-IX              00278001
                                                  WR-ME-JX.             00279001
               10  WR-ME-CODIGO-MONEDA     PIC X(03).                   00280001
               10  WR-ME-TASA-A-PIVOTE     PIC S9(07)V9(08) COMP-3.     00281001
               10  FILLER                  PIC X(05).                   00282001
           05  FILLER                      PIC X(10).                   00283001
      *                                                                 00284001
      * AREA GENERICA PARA BUSCAR UNA TASA DE CAMBIO (9100/9110)       *00285001
       01  WS-AREA-TASA-CAMBIO.                                         00286001
           05  WS-TC-ORIGEN            PIC X(03)   VALUE SPACES.        00287001
           05  WS-TC-DESTINO           PIC X(03)   VALUE SPACES.        00288001
           05  WS-TC-RESULTADO         PIC S9(07)V9(08) COMP-3          00289001
                                       VALUE ZERO.                      00290001
           05  WS-TC-ENCONTRADO        PIC X(01)   VALUE 'N'.           00291001
               88  WS-TC-OK                VALUE 'S'.                   00292001
           05  WS-TC-TASA-ORIGEN       PIC S9(07)V9(08) COMP-3          00293001
                                       VALUE ZERO.                      00294001
           05  WS-TC-TASA-DESTINO      PIC S9(07)V9(08) COMP-3          00295001
                                       VALUE ZERO.                      00296001
           05  FILLER                  PIC X(05).                       00297001
      *                                                                 00298001
      * AREA GENERICA DE CONVERSION DE TEXTO A DECIMAL EMPACADO        *00299001
      * (9200-TEXTO-A-DECIMAL) -- NO SE USAN FUNCIONES INTRINSECAS,    *00300001
      * SEGUN LA NORMA DE CODIFICACION VIGENTE DE ESTE SHOP.           *00301001
       01  WS-AREA-CONVIERTE.                                           00302001
           05  WS-CONV-ENTRADA         PIC X(20)   VALUE SPACES.        00303001
           05  WS-CONV-LONGITUD        PIC S9(04) COMP VALUE ZERO.      00304001
           05  WS-CONV-INICIO          PIC S9(04) COMP VALUE 1.         00305001
           05  WS-CONV-PUNTO           PIC S9(04) COMP VALUE ZERO.      00306001
           05  WS-CONV-LARGO-ENT       PIC S9(04) COMP VALUE ZERO.      00307001
           05  WS-CONV-LARGO-DEC       PIC S9(04) COMP VALUE ZERO.      00308001
           05  WS-CONV-POSICION        PIC S9(04) COMP VALUE ZERO.      00309001
           05  WS-CONV-INICIO-COPIA    PIC S9(04) COMP VALUE ZERO.      00310001
           05  WS-CONV-SIGNO           PIC X(01)   VALUE '+'.           00311001
           05  WS-CONV-INT-TXT         PIC X(13)   VALUE ZEROS.         00312001
           05  WS-CONV-INT-NUM REDEFINES WS-CONV-INT-TXT                00313001
                                       PIC 9(13).                       00314001
           05  WS-CONV-DEC-TXT         PIC X(08)   VALUE ZEROS.         00315001
           05  WS-CONV-DEC-NUM REDEFINES WS-CONV-DEC-TXT                00316001
                                       PIC 9(08).                       00317001
           05  WS-CONV-RESULTADO       PIC S9(13)V9(08) COMP-3          00318001
                                       VALUE ZERO.                      00319001
           05  FILLER                  PIC X(08).                       00320001
      *                                                                 00321001
      * INDICES Y CONTADORES DE USO GENERAL                            *00322001
       01  WS-INDICES.                                                  00323001
           05  WS-I                    PIC S9(04) COMP VALUE ZERO.      00324001
           05  WS-J                    PIC S9(04) COMP VALUE ZERO.      00325001
           05  WS-K                    PIC S9(04) COMP VALUE ZERO.      00326001
           05  WS-IDX-FACTOR           PIC S9(04) COMP VALUE ZERO.      00327001
           05  FILLER                  PIC X(08).                       00328001
      *                                                                 00329001
      * AREA DE TRABAJO PARA VALIDAR ENCABEZADOS DE ARCHIVO CSV        *00330001
      * (4010-VALIDA-ENCABEZADO).                                      *00331001
       01  WS-AREA-ENCABEZADO.                                          00332001
           05  WS-ENCAB-TOTAL          PIC S9(04) COMP VALUE ZERO.      00333001
           05  WS-ENCAB-ESPERADO OCCURS 10 TIMES                        00334001
                                       INDEXED BY WS-ENCAB-IX           00335001
                                       PIC X(30).                       00336001
           05  WS-ENCAB-OK             PIC X(01)   VALUE 'S'.           00337001
               88  WS-ENCABEZADO-VALIDO    VALUE 'S'.                   00338001
           05  FILLER                  PIC X(08).                       00339001
      *                                                                 00340001
      * AREA DE TRABAJO PARA PARTIR EL PAR DE MONEDAS "CCC/CCC"        *00341001
       01  WS-AREA-PAR-MONEDAS.                                         00342001
           05  WS-PM-MONEDA-1          PIC X(03)   VALUE SPACES.        00343001
           05  WS-PM-BARRA             PIC X(01)   VALUE SPACES.        00344001
           05  WS-PM-MONEDA-2          PIC X(03)   VALUE SPACES.        00345001
           05  WS-PM-VALIDO            PIC X(01)   VALUE 'S'.           00346001
               88  WS-PM-ES-VALIDO         VALUE 'S'.                   00347001
           05  FILLER                  PIC X(08).                       00348001
      *                                                                 00349001
      * TABLA DE RESULTADOS POR CLASE DE ACTIVO (VAR Y VECTORES P&L)   *00350001
       01  WS-TABLA-RESUMEN.                                            00351001
           05  WS-RES-TOTAL-VAR        PIC S9(09)V9(08) COMP-3          00352001
                                       VALUE ZERO.                      00353001
           05  WS-RES-CLASE OCCURS 4 TIMES                              00354001
                                       INDEXED BY WS-RES-IX.            00355001
               10  WS-RES-CODIGO           PIC X(02).                   00356001
               10  WS-RES-NOMBRE           PIC X(13).                   00357001
               10  WS-RES-TOTAL-ESCEN      PIC S9(04) COMP VALUE ZERO.  00358001
               10  WS-RES-VAR              PIC S9(09)V9(08) COMP-3      00359001
                                       VALUE ZERO.                      00360001
               10  WS-RES-TIENE-FACTOR     PIC X(01) VALUE 'N'.         00361001
                   88  WS-RES-CON-FACTOR       VALUE 'S'.               00362001
               10  WS-RES-PNL-TAB OCCURS 60 TIMES                       00363001
                                       PIC S9(09)V9(08) COMP-3.         00364001
               10  WS-RES-PNL-IDX-TAB OCCURS 60 TIMES                   00365001
                                       PIC S9(04) COMP.                 00366001
               10  FILLER                  PIC X(05).                   00367001
           05  FILLER                      PIC X(10).                   00368001
      *                                                                 00369001
      * AREA DE TRABAJO PARA EL ORDENAMIENTO (BURBUJA) Y PERCENTIL     *00370001
       01  WS-AREA-ORDENA.                                              00371001
           05  WS-ORD-TOTAL            PIC S9(04) COMP VALUE ZERO.      00372001
           05  WS-ORD-VALOR OCCURS 60 TIMES                             00373001
                                       PIC S9(09)V9(08) COMP-3.         00374001
           05  WS-ORD-TEMP             PIC S9(09)V9(08) COMP-3.         00375001
           05  WS-ORD-TEMP-IDX         PIC S9(04) COMP VALUE ZERO.      00376001
           05  FILLER                  PIC X(10).                       00377001
      *                                                                 00378001
       01  WS-AREA-PERCENTIL.                                           00379001
           05  WS-PCT-N                PIC S9(04) COMP VALUE ZERO.      00380001
           05  WS-PCT-NP               PIC S9(05)V9(08) COMP-3          00381001
                                       VALUE ZERO.                      00382001
           05  WS-PCT-I                PIC S9(04) COMP VALUE ZERO.      00383001
           05  WS-PCT-I-TRUNCO         PIC S9(04) COMP VALUE ZERO.      00384001
           05  WS-PCT-LOWER            PIC S9(01)V9(08) COMP-3          00385001
                                       VALUE ZERO.                      00386001
           05  WS-PCT-UPPER            PIC S9(01)V9(08) COMP-3          00387001
                                       VALUE ZERO.                      00388001
           05  WS-PCT-RESULTADO        PIC S9(09)V9(08) COMP-3          00389001
                                       VALUE ZERO.                      00390001
           05  FILLER                  PIC X(10).                       00391001
      *                                                                 00392001
      * AREA DE TRABAJO PARA NETEAR LAS TRES CARTERAS POR FACTOR       *00393001
       01  WS-AREA-NETEO.                                               00394001
           05  WS-NETO-VALOR           PIC S9(13)V9(08) COMP-3          00395001
                                       VALUE ZERO.                      00396001
           05  FILLER                  PIC X(08).                       00397001
      *                                                                 00398001
      * AREA DE TRABAJO PARA BUSCAR UN FACTOR O UNA MONEDA EN SUS      *00399001
      * TABLAS RESPECTIVAS (9000-BUSCA-FACTOR / 9050-BUSCA-MONEDA).    *00400001
       01  WS-AREA-BUSQUEDA.                                            00401001
           05  WS-BUSCA-NOMBRE         PIC X(20)   VALUE SPACES.        00402001
           05  WS-BUSCA-MONEDA         PIC X(03)   VALUE SPACES.        00403001
           05  WS-BUSCA-INDICE         PIC S9(04) COMP VALUE ZERO.      00404001
           05  WS-BUSCA-ENCONTRADO     PIC X(01)   VALUE 'N'.           00405001
               88  WS-BUSCA-OK             VALUE 'S'.                   00406001
           05  FILLER                  PIC X(08).                       00407001
      *                                                                 00408001
      * LINEA CRUDA DE CARTERA Y SU CLASIFICACION, DE PASO ENTRE LAS   *00409001
      * RUTINAS 4600/4610/4620 Y LA RUTINA COMPARTIDA 4690.            *00410001
       01  WS-AREA-CARTERA.                                             00411001
           05  WS-CART-TIPO            PIC X(01)   VALUE SPACES.        00412001
           05  WS-CART-LINEA           PIC X(80)   VALUE SPACES.        00413001
           05  FILLER                  PIC X(08).                       00414001
      *                                                                 00415001
      ******************************************************************00416001
      *                                                                *00417001
      *           P R O C E D U R E      D I V I S I O N               *00418001
      *                                                                *00419001
      ******************************************************************00420001
       PROCEDURE DIVISION.                                              00421001
      *                                                                 00422001
           PERFORM 1000-INICIO                                          00423001
              THRU 1000-INICIO-EXIT.                                    00424001
      *                                                                 00425001
           PERFORM 4000-CARGA-DATOS                                     00426001
              THRU 4000-CARGA-DATOS-EXIT.                               00427001
      *                                                                 00428001
           PERFORM 5000-VALIDA                                          00429001
              THRU 5000-VALIDA-EXIT.                                    00430001
      *                                                                 00431001
           PERFORM 6000-PRECALCULO                                      00432001
              THRU 6000-PRECALCULO-EXIT.                                00433001
      *                                                                 00434001
           PERFORM 7000-CALCULO                                         00435001
              THRU 7000-CALCULO-EXIT.                                   00436001
      *                                                                 00437001
           PERFORM 8000-REPORTE                                         00438001
              THRU 8000-REPORTE-EXIT.                                   00439001
      *                                                                 00440001
           PERFORM 3000-FIN                                             00441001
              THRU 3000-FIN-EXIT.                                       00442001
      *                                                                 00443001
           STOP RUN.                                                    00444001
      ******************************************************************00445001
      *                         1000-INICIO                            *00446001
      *     ABRE EL ARCHIVO DE PARAMETROS, LO INTERPRETA Y ABRE EL     *00447001
      *      RESTO DE LOS ARCHIVOS DE LA CORRIDA.                      *00448001
      ******************************************************************00449001
       1000-INICIO.                                                     00450001
      *                                                                 00451001
           OPEN INPUT PARMFILE.                                         00452001
           IF NOT PARMFILE-OK                                           00453001
              MOVE 'ABRIR PARMFILE'       TO WS-ACCION                  00454001
              MOVE '1000-INICIO'          TO WS-PARRAFO                 00455001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   00456001
           END-IF                                                       00457001
      *                                                                 00458001
           PERFORM 1100-LEE-PARAMETRO                                   00459001
              THRU 1100-LEE-PARAMETRO-EXIT                              00460001
      *                                                                 00461001
           CLOSE PARMFILE                                               00462001
      *                                                                 00463001
           PERFORM 1200-VALIDA-PARAMETROS                               00464001
              THRU 1200-VALIDA-PARAMETROS-EXIT                          00465001
      *                                                                 00466001
           PERFORM 1300-ABRE-ARCHIVOS                                   00467001
              THRU 1300-ABRE-ARCHIVOS-EXIT                              00468001
           .                                                            00469001
      *                                                                 00470001
      ******************************************************************00471001
      *                       1000-INICIO-EXIT                         *00472001
      ******************************************************************00473001
       1000-INICIO-EXIT.                                                00474001
      *                                                                 00475001
           EXIT.                                                        00476001
      *                                                                 00477001
      ******************************************************************00478001
      *                     1100-LEE-PARAMETRO                         *00479001
      *     LEE EL ARCHIVO DE PARAMETROS LINEA A LINEA (CLAVE=VALOR)   *00480001
      ******************************************************************00481001
       1100-LEE-PARAMETRO.                                              00482001
      *                                                                 00483001
           MOVE '99'                      TO WS-FIN-LECTURA             00484001
      *                                                                 00485001
           PERFORM 1110-PROCESA-PARAMETRO                               00486001
              THRU 1110-PROCESA-PARAMETRO-EXIT                          00487001
                 UNTIL FIN-LECTURA                                      00488001
           .                                                            00489001
      *                                                                 00490001
      ******************************************************************00491001
      *                  1100-LEE-PARAMETRO-EXIT                      * 00492001
      ******************************************************************00493001
       1100-LEE-PARAMETRO-EXIT.                                         00494001
      *                                                                 00495001
           EXIT.                                                        00496001
      *                                                                 00497001
      ******************************************************************00498001
      *                   1110-PROCESA-PARAMETRO                      * 00499001
      *      LEE UNA LINEA DEL PARMFILE, LA PARTE POR "=" Y CARGA LA   *00500001
      *      CLAVE ENCONTRADA EN EL AREA DE CONTROL DE CORRIDA.        *00501001
      ******************************************************************00502001
       1110-PROCESA-PARAMETRO.                                          00503001
      *                                                                 00504001
           READ PARMFILE INTO PRM-LP-TEXTO                              00505001
              AT END                                                    00506001
                 SET FIN-LECTURA TO TRUE                                00507001
              NOT AT END                                                00508001
                 CONTINUE                                               00509001
           END-READ                                                     00510001
      *                                                                 00511001
           IF FIN-LECTURA                                               00512001
              GO TO 1110-PROCESA-PARAMETRO-EXIT                         00513001
           END-IF                                                       00514001
      *                                                                 00515001
           IF PRM-LP-TEXTO = SPACES                                     00516001
              GO TO 1110-PROCESA-PARAMETRO-EXIT                         00517001
           END-IF                                                       00518001
      *                                                                 00519001
           MOVE PRM-LP-TEXTO              TO LK-LINEA-ENTRADA           00520001
           MOVE '='                       TO LK-DELIMITADOR             00521001
           MOVE 2                         TO LK-MAXIMO-CAMPOS           00522001
           CALL W-SUBRUTINA-PARTE USING LK-AREA-PARTIDOR                00523001
      *                                                                 00524001
           IF LK-TOTAL-CAMPOS < 2                                       00525001
              MOVE 'LINEA DE PARAMETRO MAL FORMADA' TO WS-ACCION        00526001
              MOVE '1110-PROCESA-PARAMETRO'         TO WS-PARRAFO       00527001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   00528001
           END-IF                                                       00529001
      *                                                                 00530001
           MOVE LK-CAMPO-TAB (1)          TO PRM-LP-CLAVE               00531001
           MOVE LK-CAMPO-TAB (2)          TO PRM-LP-VALOR               00532001
      *                                                                 00533001
           EVALUATE PRM-LP-CLAVE                                        00534001
              WHEN 'base-currency'                                      00535001
                 MOVE PRM-LP-VALOR (1:3)  TO PRM-MONEDA-BASE            00536001
                 SET PRM-CON-MONEDA-BASE  TO TRUE                       00537001
              WHEN 'var-level'                                          00538001
                 MOVE PRM-LP-VALOR        TO WS-CONV-ENTRADA            00539001
                 PERFORM 9200-TEXTO-A-DECIMAL                           00540001
                    THRU 9200-TEXTO-A-DECIMAL-EXIT                      00541001
                 MOVE WS-CONV-RESULTADO   TO PRM-NIVEL-VAR              00542001
                 SET PRM-CON-NIVEL-VAR    TO TRUE                       00543001
              WHEN 'report-type'                                        00544001
                 IF PRM-LP-VALOR (1:1) = 'd' OR PRM-LP-VALOR (1:1) = 'D'00545001
                    MOVE 'DETALLE'        TO PRM-TIPO-REPORTE           00546001
                 ELSE                                                   00547001
                    MOVE 'RESUMEN'        TO PRM-TIPO-REPORTE           00548001
                 END-IF                                                 00549001
              WHEN 'report-format'                                      00550001
                 IF PRM-LP-VALOR (1:3) = 'csv'                          00551001
                    OR PRM-LP-VALOR (1:3) = 'CSV'                       00552001
                    MOVE 'CSV'            TO PRM-FORMATO-REPORTE        00553001
                 ELSE                                                   00554001
                    MOVE 'IMPRESO'        TO PRM-FORMATO-REPORTE        00555001
                 END-IF                                                 00556001
              WHEN 'risk-factor-definitions'                            00557001
                 MOVE PRM-LP-VALOR        TO PRM-NOM-RFACTDEF           00558001
              WHEN 'risk-factor-base-levels'                            00559001
                 MOVE PRM-LP-VALOR        TO PRM-NOM-RFACTLVL           00560001
              WHEN 'risk-factor-shocks'                                 00561001
                 MOVE PRM-LP-VALOR        TO PRM-NOM-RFACTSHK           00562001
              WHEN 'fx-rates'                                           00563001
                 MOVE PRM-LP-VALOR        TO PRM-NOM-FXRATES            00564001
              WHEN 'fx-rate-shocks'                                     00565001
                 MOVE PRM-LP-VALOR        TO PRM-NOM-FXSHOCKS           00566001
              WHEN 'portfolio-derivatives'                              00567001
                 MOVE PRM-LP-VALOR        TO PRM-NOM-PORTDERV           00568001
              WHEN 'portfolio-initial-margin'                           00569001
                 MOVE PRM-LP-VALOR        TO PRM-NOM-PORTIM             00570001
                 SET PRM-CON-PORTIM       TO TRUE                       00571001
              WHEN 'portfolio-variation-margin'                         00572001
                 MOVE PRM-LP-VALOR        TO PRM-NOM-PORTVM             00573001
                 SET PRM-CON-PORTVM       TO TRUE                       00574001
              WHEN 'output-file'                                        00575001
                 MOVE PRM-LP-VALOR        TO PRM-NOM-SALIDA             00576001
              WHEN OTHER                                                00577001
                 CONTINUE                                               00578001
           END-EVALUATE                                                 00579001
           .                                                            00580001
      *                                                                 00581001
      ******************************************************************00582001
      *               1110-PROCESA-PARAMETRO-EXIT                     * 00583001
      ******************************************************************00584001
       1110-PROCESA-PARAMETRO-EXIT.                                     00585001
      *                                                                 00586001
           EXIT.                                                        00587001
      *                                                                 00588001
      ******************************************************************00589001
      *                  1200-VALIDA-PARAMETROS                       * 00590001
      *      VERIFICA QUE LOS PARAMETROS OBLIGATORIOS HAYAN LLEGADO.   *00591001
      ******************************************************************00592001
       1200-VALIDA-PARAMETROS.                                          00593001
      *                                                                 00594001
           IF NOT PRM-CON-MONEDA-BASE                                   00595001
              MOVE 'FALTA PARAMETRO BASE-CURRENCY' TO WS-ACCION         00596001
              MOVE '1200-VALIDA-PARAMETROS'        TO WS-PARRAFO        00597001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   00598001
           END-IF                                                       00599001
      *                                                                 00600001
           IF NOT PRM-CON-NIVEL-VAR                                     00601001
              MOVE 0.99000000              TO PRM-NIVEL-VAR             00602001
           END-IF                                                       00603001
      *                                                                 00604001
           IF PRM-NOM-RFACTDEF = SPACES OR PRM-NOM-RFACTLVL = SPACES    00605001
              OR PRM-NOM-RFACTSHK = SPACES OR PRM-NOM-FXRATES = SPACES  00606001
              OR PRM-NOM-FXSHOCKS = SPACES OR PRM-NOM-PORTDERV = SPACES 00607001
              MOVE 'FALTA UN ARCHIVO OBLIGATORIO'   TO WS-ACCION        00608001
              MOVE '1200-VALIDA-PARAMETROS'         TO WS-PARRAFO       00609001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   00610001
           END-IF                                                       00611001
           .                                                            00612001
      *                                                                 00613001
      ******************************************************************00614001
      *              1200-VALIDA-PARAMETROS-EXIT                      * 00615001
      ******************************************************************00616001
       1200-VALIDA-PARAMETROS-EXIT.                                     00617001
      *                                                                 00618001
           EXIT.                                                        00619001
      *                                                                 00620001
      ******************************************************************00621001
      *                   1300-ABRE-ARCHIVOS                          * 00622001
      *      ABRE LOS ARCHIVOS DE ENTRADA OBLIGATORIOS Y EL REPORTE    *00623001
      *      DE SALIDA.  LOS ARCHIVOS DE MARGEN SON OPCIONALES Y SE    *00624001
      *      ABREN SOLO SI EL PARMFILE LOS NOMBRO.                     *00625001
      ******************************************************************00626001
       1300-ABRE-ARCHIVOS.                                              00627001
      *                                                                 00628001
           PERFORM 1310-ANOTA-NOMBRES-ARCH                              00629001
              THRU 1310-ANOTA-NOMBRES-ARCH-EXIT                         00630001
      *                                                                 00631001
           OPEN INPUT RFACTDEF.                                         00632001
           IF NOT RFACTDEF-OK                                           00633001
              MOVE 'ABRIR RFACTDEF'        TO WS-ACCION                 00634001
              MOVE '1300-ABRE-ARCHIVOS'    TO WS-PARRAFO                00635001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   00636001
           END-IF                                                       00637001
      *                                                                 00638001
           OPEN INPUT RFACTLVL.                                         00639001
           IF NOT RFACTLVL-OK                                           00640001
              MOVE 'ABRIR RFACTLVL'        TO WS-ACCION                 00641001
              MOVE '1300-ABRE-ARCHIVOS'    TO WS-PARRAFO                00642001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   00643001
           END-IF                                                       00644001
      *                                                                 00645001
           OPEN INPUT RFACTSHK.                                         00646001
           IF NOT RFACTSHK-OK                                           00647001
              MOVE 'ABRIR RFACTSHK'        TO WS-ACCION                 00648001
              MOVE '1300-ABRE-ARCHIVOS'    TO WS-PARRAFO                00649001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   00650001
           END-IF                                                       00651001
      *                                                                 00652001
           OPEN INPUT FXRATES.                                          00653001
           IF NOT FXRATES-OK                                            00654001
              MOVE 'ABRIR FXRATES'         TO WS-ACCION                 00655001
              MOVE '1300-ABRE-ARCHIVOS'    TO WS-PARRAFO                00656001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   00657001
           END-IF                                                       00658001
      *                                                                 00659001
           OPEN INPUT FXSHOCKS.                                         00660001
           IF NOT FXSHOCKS-OK                                           00661001
              MOVE 'ABRIR FXSHOCKS'        TO WS-ACCION                 00662001
              MOVE '1300-ABRE-ARCHIVOS'    TO WS-PARRAFO                00663001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   00664001
           END-IF                                                       00665001
      *                                                                 00666001
           OPEN INPUT PORTDERV.                                         00667001
           IF NOT PORTDERV-OK                                           00668001
              MOVE 'ABRIR PORTDERV'        TO WS-ACCION                 00669001
              MOVE '1300-ABRE-ARCHIVOS'    TO WS-PARRAFO                00670001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   00671001
           END-IF                                                       00672001
      *                                                                 00673001
           IF PRM-CON-PORTIM                                            00674001
              OPEN INPUT PORTIM                                         00675001
              IF NOT PORTIM-OK                                          00676001
                 MOVE 'ABRIR PORTIM'       TO WS-ACCION                 00677001
                 MOVE '1300-ABRE-ARCHIVOS' TO WS-PARRAFO                00678001
                 PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                00679001
              END-IF                                                    00680001
           END-IF                                                       00681001
      *                                                                 00682001
           IF PRM-CON-PORTVM                                            00683001
              OPEN INPUT PORTVM                                         00684001
              IF NOT PORTVM-OK                                          00685001
                 MOVE 'ABRIR PORTVM'       TO WS-ACCION                 00686001
                 MOVE '1300-ABRE-ARCHIVOS' TO WS-PARRAFO                00687001
                 PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                00688001
              END-IF                                                    00689001
           END-IF                                                       00690001
      *                                                                 00691001
           OPEN OUTPUT RPTOUT.                                          00692001
           IF NOT RPTOUT-OK                                             00693001
              MOVE 'ABRIR RPTOUT'          TO WS-ACCION                 00694001
              MOVE '1300-ABRE-ARCHIVOS'    TO WS-PARRAFO                00695001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   00696001
           END-IF                                                       00697001
           .                                                            00698001
      *                                                                 00699001
      ******************************************************************00700001
      *                1300-ABRE-ARCHIVOS-EXIT                        * 00701001
      ******************************************************************00702001
       1300-ABRE-ARCHIVOS-EXIT.                                         00703001
      *                                                                 00704001
           EXIT.                                                        00705001
      *                                                                 00706001
      ******************************************************************00707001
      *              1310-ANOTA-NOMBRES-ARCH                          * 00708001
      *      DEJA CONSTANCIA EN EL LISTADO DE CORRIDA DE LOS NOMBRES   *00709001
      *      DE ARCHIVO INFORMADOS EN EL PARMFILE, ANTES DE ABRIRLOS.  *00710001
      *      LA ASIGNACION FISICA LA SIGUE HACIENDO EL JCL (RITM49140).*00711001
      ******************************************************************00712001
       1310-ANOTA-NOMBRES-ARCH.                                         00713001
      *                                                                 00714001
           DISPLAY '*** VR4CSIMM - NOMBRES DE ARCHIVO DEL PARMFILE ***' 00715001
           DISPLAY 'RFACTDEF. . . : ' PRM-NOM-RFACTDEF                  00716001
           DISPLAY 'RFACTLVL. . . : ' PRM-NOM-RFACTLVL                  00717001
           DISPLAY 'RFACTSHK. . . : ' PRM-NOM-RFACTSHK                  00718001
           DISPLAY 'FXRATES . . . : ' PRM-NOM-FXRATES                   00719001
           DISPLAY 'FXSHOCKS. . . : ' PRM-NOM-FXSHOCKS                  00720001
           DISPLAY 'PORTDERV. . . : ' PRM-NOM-PORTDERV                  00721001
      *                                                                 00722001
           IF PRM-CON-PORTIM                                            00723001
              DISPLAY 'PORTIM. . . . : ' PRM-NOM-PORTIM                 00724001
           END-IF                                                       00725001
      *                                                                 00726001
           IF PRM-CON-PORTVM                                            00727001
              DISPLAY 'PORTVM. . . . : ' PRM-NOM-PORTVM                 00728001
           END-IF                                                       00729001
      *                                                                 00730001
           DISPLAY 'SALIDA. . . . : ' PRM-NOM-SALIDA                    00731001
           .                                                            00732001
      *                                                                 00733001
      ******************************************************************00734001
      *            1310-ANOTA-NOMBRES-ARCH-EXIT                       * 00735001
      ******************************************************************00736001
       1310-ANOTA-NOMBRES-ARCH-EXIT.                                    00737001
      *                                                                 00738001
           EXIT.                                                        00739001
      ******************************************************************00740001
      *                    4000-CARGA-DATOS                           * 00741001
      *      CARGA LOS SEIS A OCHO ARCHIVOS DE ENTRADA DE LA CORRIDA.  *00742001
      ******************************************************************00743001
       4000-CARGA-DATOS.                                                00744001
      *                                                                 00745001
           PERFORM 4100-CARGA-FACTORES                                  00746001
              THRU 4100-CARGA-FACTORES-EXIT                             00747001
      *                                                                 00748001
           PERFORM 4200-CARGA-NIVELES                                   00749001
              THRU 4200-CARGA-NIVELES-EXIT                              00750001
      *                                                                 00751001
           PERFORM 4300-CARGA-TC                                        00752001
              THRU 4300-CARGA-TC-EXIT                                   00753001
      *                                                                 00754001
           PERFORM 4400-CARGA-CHOQUES-FACTOR                            00755001
              THRU 4400-CARGA-CHOQUES-FACTOR-EXIT                       00756001
      *                                                                 00757001
           PERFORM 4500-CARGA-CHOQUES-TC                                00758001
              THRU 4500-CARGA-CHOQUES-TC-EXIT                           00759001
      *                                                                 00760001
           PERFORM 4600-CARGA-DERIVADOS                                 00761001
              THRU 4600-CARGA-DERIVADOS-EXIT                            00762001
      *                                                                 00763001
           IF PRM-CON-PORTIM                                            00764001
              PERFORM 4610-CARGA-MARGEN-INI                             00765001
                 THRU 4610-CARGA-MARGEN-INI-EXIT                        00766001
           END-IF                                                       00767001
      *                                                                 00768001
           IF PRM-CON-PORTVM                                            00769001
              PERFORM 4620-CARGA-MARGEN-VAR                             00770001
                 THRU 4620-CARGA-MARGEN-VAR-EXIT                        00771001
           END-IF                                                       00772001
           .                                                            00773001
      *                                                                 00774001
      ******************************************************************00775001
      *                 4000-CARGA-DATOS-EXIT                         * 00776001
      ******************************************************************00777001
       4000-CARGA-DATOS-EXIT.                                           00778001
      *                                                                 00779001
           EXIT.                                                        00780001
      *                                                                 00781001
      ******************************************************************00782001
      *                 4010-VALIDA-ENCABEZADO                        * 00783001
      *      COMPARA LK-CAMPO-TAB (YA PARTIDO) CONTRA EL ENCABEZADO    *00784001
      *      ESPERADO, CARGADO PREVIAMENTE EN WS-ENCAB-ESPERADO POR    *00785001
      *      LA RUTINA DE CARGA QUE LLAMA.  RUTINA COMPARTIDA POR      *00786001
      *      TODAS LAS CARGAS CSV DEL PROGRAMA.                       * 00787001
      ******************************************************************00788001
       4010-VALIDA-ENCABEZADO.                                          00789001
      *                                                                 00790001
           MOVE 'S'                       TO WS-ENCAB-OK                00791001
      *                                                                 00792001
           IF LK-TOTAL-CAMPOS < WS-ENCAB-TOTAL                          00793001
              MOVE 'N'                    TO WS-ENCAB-OK                00794001
           END-IF                                                       00795001
      *                                                                 00796001
           PERFORM 4011-COMPARA-CAMPO-ENCAB                             00797001
              THRU 4011-COMPARA-CAMPO-ENCAB-EXIT                        00798001
                 VARYING WS-I FROM 1 BY 1                               00799001
                    UNTIL WS-I > WS-ENCAB-TOTAL                         00800001
      *                                                                 00801001
           IF NOT WS-ENCABEZADO-VALIDO                                  00802001
              MOVE 'ENCABEZADO CSV NO COINCIDE' TO WS-ACCION            00803001
              MOVE '4010-VALIDA-ENCABEZADO'     TO WS-PARRAFO           00804001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   00805001
           END-IF                                                       00806001
           .                                                            00807001
      *                                                                 00808001
      ******************************************************************00809001
      *              4010-VALIDA-ENCABEZADO-EXIT                      * 00810001
      ******************************************************************00811001
       4010-VALIDA-ENCABEZADO-EXIT.                                     00812001
      *                                                                 00813001
           EXIT.                                                        00814001
      *                                                                 00815001
      ******************************************************************00816001
      *              4011-COMPARA-CAMPO-ENCAB                         * 00817001
      ******************************************************************00818001
@49018 4011-COMPARA-CAMPO-ENCAB.                                        00819002
      *                                                                 00820001
           IF LK-CAMPO-TAB (WS-I) NOT = WS-ENCAB-ESPERADO (WS-I)        00821001
              MOVE 'N'                    TO WS-ENCAB-OK                00822001
           END-IF                                                       00823001
           .                                                            00824001
      *                                                                 00825001
      ******************************************************************00826001
      *            4011-COMPARA-CAMPO-ENCAB-EXIT                      * 00827001
      ******************************************************************00828001
@49018 4011-COMPARA-CAMPO-ENCAB-EXIT.                                   00829002
      *                                                                 00830001
           EXIT.                                                        00831001
      *                                                                 00832001
      ******************************************************************00833001
      *                   4100-CARGA-FACTORES                         * 00834001
      *      CARGA EL ARCHIVO DE DEFINICION DE FACTORES DE RIESGO.    * 00835001
      ******************************************************************00836001
       4100-CARGA-FACTORES.                                             00837001
      *                                                                 00838001
           MOVE ZERO                      TO RFT-TOTAL-FACTORES         00839001
           MOVE '99'                      TO WS-FIN-LECTURA             00840001
      *                                                                 00841001
           READ RFACTDEF INTO LK-LINEA-ENTRADA                          00842001
              AT END                                                    00843001
                 SET FIN-LECTURA TO TRUE                                00844001
           END-READ                                                     00845001
      *                                                                 00846001
           IF NOT FIN-LECTURA                                           00847001
              MOVE ','                    TO LK-DELIMITADOR             00848001
              MOVE 5                      TO LK-MAXIMO-CAMPOS           00849001
              CALL W-SUBRUTINA-PARTE USING LK-AREA-PARTIDOR             00850001
              MOVE 5                      TO WS-ENCAB-TOTAL             00851001
              MOVE 'RiskFactorName'       TO WS-ENCAB-ESPERADO (1)      00852001
              MOVE 'AssetClass'           TO WS-ENCAB-ESPERADO (2)      00853001
              MOVE 'RiskType'             TO WS-ENCAB-ESPERADO (3)      00854001
              MOVE 'ShockType'            TO WS-ENCAB-ESPERADO (4)      00855001
              MOVE 'Shift'                TO WS-ENCAB-ESPERADO (5)      00856001
              PERFORM 4010-VALIDA-ENCABEZADO                            00857001
                 THRU 4010-VALIDA-ENCABEZADO-EXIT                       00858001
           END-IF                                                       00859001
      *                                                                 00860001
           PERFORM 4110-PROCESA-FACTOR                                  00861001
              THRU 4110-PROCESA-FACTOR-EXIT                             00862001
                 UNTIL FIN-LECTURA                                      00863001
      *                                                                 00864001
           CLOSE RFACTDEF                                               00865001
           .                                                            00866001
      *                                                                 00867001
      ******************************************************************00868001
      *               4100-CARGA-FACTORES-EXIT                        * 00869001
      ******************************************************************00870001
       4100-CARGA-FACTORES-EXIT.                                        00871001
      *                                                                 00872001
           EXIT.                                                        00873001
      *                                                                 00874001
      ******************************************************************00875001
      *                   4110-PROCESA-FACTOR                         * 00876001
      *      PROCESA UNA LINEA DEL ARCHIVO DE FACTORES DE RIESGO.      *00877001
      ******************************************************************00878001
       4110-PROCESA-FACTOR.                                             00879001
      *                                                                 00880001
           READ RFACTDEF INTO LK-LINEA-ENTRADA                          00881001
              AT END                                                    00882001
                 SET FIN-LECTURA TO TRUE                                00883001
           END-READ                                                     00884001
      *                                                                 00885001
           IF FIN-LECTURA                                               00886001
              GO TO 4110-PROCESA-FACTOR-EXIT                            00887001
           END-IF                                                       00888001
      *                                                                 00889001
           IF LK-LINEA-ENTRADA = SPACES                                 00890001
              GO TO 4110-PROCESA-FACTOR-EXIT                            00891001
           END-IF                                                       00892001
      *                                                                 00893001
           MOVE ','                       TO LK-DELIMITADOR             00894001
           MOVE 5                         TO LK-MAXIMO-CAMPOS           00895001
           CALL W-SUBRUTINA-PARTE USING LK-AREA-PARTIDOR                00896001
      *                                                                 00897001
           ADD 1                          TO RFT-TOTAL-FACTORES         00898001
           SET RFT-IX                     TO RFT-TOTAL-FACTORES         00899001
      *                                                                 00900001
           MOVE LK-CAMPO-TAB (1)          TO RFT-NOMBRE (RFT-IX)        00901001
      *                                                                 00902001
           EVALUATE LK-CAMPO-TAB (2) (1:2)                              00903001
              WHEN 'CO' MOVE 'CO'         TO RFT-CLASE-ACTIVO (RFT-IX)  00904001
              WHEN 'CR' MOVE 'CR'         TO RFT-CLASE-ACTIVO (RFT-IX)  00905001
              WHEN 'EQ' MOVE 'EQ'         TO RFT-CLASE-ACTIVO (RFT-IX)  00906001
              WHEN 'IR' MOVE 'IR'         TO RFT-CLASE-ACTIVO (RFT-IX)  00907001
              WHEN OTHER                                                00908001
                 MOVE 'CLASE DE ACTIVO DESCONOCIDA'  TO WS-ACCION       00909001
                 MOVE '4110-PROCESA-FACTOR'          TO WS-PARRAFO      00910001
                 PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                00911001
           END-EVALUATE                                                 00912001
      *                                                                 00913001
           EVALUATE LK-CAMPO-TAB (3) (1:2)                              00914001
              WHEN 'SE' MOVE 'SE'         TO RFT-TIPO-RIESGO (RFT-IX)   00915001
              WHEN 'EX' MOVE 'EX'         TO RFT-TIPO-RIESGO (RFT-IX)   00916001
              WHEN OTHER                                                00917001
                 MOVE 'TIPO DE RIESGO DESCONOCIDO'   TO WS-ACCION       00918001
                 MOVE '4110-PROCESA-FACTOR'          TO WS-PARRAFO      00919001
                 PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                00920001
           END-EVALUATE                                                 00921001
      *                                                                 00922001
           EVALUATE LK-CAMPO-TAB (4) (1:2)                              00923001
              WHEN 'AB' MOVE 'AB'         TO RFT-TIPO-CHOQUE (RFT-IX)   00924001
              WHEN 'RE' MOVE 'RE'         TO RFT-TIPO-CHOQUE (RFT-IX)   00925001
              WHEN OTHER                                                00926001
                 MOVE 'TIPO DE CHOQUE DESCONOCIDO'   TO WS-ACCION       00927001
                 MOVE '4110-PROCESA-FACTOR'          TO WS-PARRAFO      00928001
                 PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                00929001
           END-EVALUATE                                                 00930001
      *                                                                 00931001
           MOVE ZERO                      TO RFT-DESPLAZAMIENTO (RFT-IX)00932001
           IF RFT-TIPO-CHOQUE (RFT-IX) = 'RE'                           00933001
              AND LK-CAMPO-TAB (5) NOT = SPACES                         00934001
              MOVE LK-CAMPO-TAB (5)       TO WS-CONV-ENTRADA            00935001
              PERFORM 9200-TEXTO-A-DECIMAL                              00936001
                 THRU 9200-TEXTO-A-DECIMAL-EXIT                         00937001
              MOVE WS-CONV-RESULTADO      TO RFT-DESPLAZAMIENTO (RFT-IX)00938001
           END-IF                                                       00939001
      *                                                                 00940001
           MOVE 'N'                       TO RFT-INDICADOR-FX (RFT-IX)  00941001
           MOVE 'N'                     TO RFT-TIENE-EXPOSICION (RFT-IX)00942001
           MOVE ZERO                      TO RFT-TOTAL-CHOQUES (RFT-IX) 00943001
           .                                                            00944001
      *                                                                 00945001
      ******************************************************************00946001
      *                4110-PROCESA-FACTOR-EXIT                       * 00947001
      ******************************************************************00948001
       4110-PROCESA-FACTOR-EXIT.                                        00949001
      *                                                                 00950001
           EXIT.                                                        00951001
      *                                                                 00952001
      ******************************************************************00953001
      *                   4200-CARGA-NIVELES                          * 00954001
      *      CARGA EL ARCHIVO DE NIVELES BASE DE LOS FACTORES.        * 00955001
      ******************************************************************00956001
       4200-CARGA-NIVELES.                                              00957001
      *                                                                 00958001
           MOVE '99'                      TO WS-FIN-LECTURA             00959001
      *                                                                 00960001
           READ RFACTLVL INTO LK-LINEA-ENTRADA                          00961001
              AT END                                                    00962001
                 SET FIN-LECTURA TO TRUE                                00963001
           END-READ                                                     00964001
      *                                                                 00965001
           IF NOT FIN-LECTURA                                           00966001
              MOVE ','                    TO LK-DELIMITADOR             00967001
              MOVE 2                      TO LK-MAXIMO-CAMPOS           00968001
              CALL W-SUBRUTINA-PARTE USING LK-AREA-PARTIDOR             00969001
              MOVE 2                      TO WS-ENCAB-TOTAL             00970001
              MOVE 'RiskFactorName'       TO WS-ENCAB-ESPERADO (1)      00971001
              MOVE 'BaseLevel'            TO WS-ENCAB-ESPERADO (2)      00972001
              PERFORM 4010-VALIDA-ENCABEZADO                            00973001
                 THRU 4010-VALIDA-ENCABEZADO-EXIT                       00974001
           END-IF                                                       00975001
      *                                                                 00976001
           PERFORM 4210-PROCESA-NIVEL                                   00977001
              THRU 4210-PROCESA-NIVEL-EXIT                              00978001
                 UNTIL FIN-LECTURA                                      00979001
      *                                                                 00980001
           CLOSE RFACTLVL                                               00981001
           .                                                            00982001
      *                                                                 00983001
      ******************************************************************00984001
      *                4200-CARGA-NIVELES-EXIT                        * 00985001
      ******************************************************************00986001
       4200-CARGA-NIVELES-EXIT.                                         00987001
      *                                                                 00988001
           EXIT.                                                        00989001
      *                                                                 00990001
      ******************************************************************00991001
      *                   4210-PROCESA-NIVEL                          * 00992001
      *      PROCESA UNA LINEA DEL ARCHIVO DE NIVELES BASE.           * 00993001
      ******************************************************************00994001
       4210-PROCESA-NIVEL.                                              00995001
      *                                                                 00996001
           READ RFACTLVL INTO LK-LINEA-ENTRADA                          00997001
              AT END                                                    00998001
                 SET FIN-LECTURA TO TRUE                                00999001
           END-READ                                                     01000001
      *                                                                 01001001
           IF FIN-LECTURA                                               01002001
              GO TO 4210-PROCESA-NIVEL-EXIT                             01003001
           END-IF                                                       01004001
      *                                                                 01005001
           IF LK-LINEA-ENTRADA = SPACES                                 01006001
              GO TO 4210-PROCESA-NIVEL-EXIT                             01007001
           END-IF                                                       01008001
      *                                                                 01009001
           MOVE ','                       TO LK-DELIMITADOR             01010001
           MOVE 2                         TO LK-MAXIMO-CAMPOS           01011001
           CALL W-SUBRUTINA-PARTE USING LK-AREA-PARTIDOR                01012001
      *                                                                 01013001
           MOVE LK-CAMPO-TAB (1)          TO WS-BUSCA-NOMBRE            01014001
           PERFORM 9000-BUSCA-FACTOR                                    01015001
              THRU 9000-BUSCA-FACTOR-EXIT                               01016001
      *                                                                 01017001
           IF NOT WS-BUSCA-OK                                           01018001
              MOVE 'NIVEL BASE DE FACTOR NO DEFINIDO' TO WS-ACCION      01019001
              MOVE '4210-PROCESA-NIVEL'               TO WS-PARRAFO     01020001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   01021001
           END-IF                                                       01022001
      *                                                                 01023001
           SET RFT-IX TO WS-BUSCA-INDICE                                01024001
           MOVE LK-CAMPO-TAB (2)          TO WS-CONV-ENTRADA            01025001
           PERFORM 9200-TEXTO-A-DECIMAL                                 01026001
              THRU 9200-TEXTO-A-DECIMAL-EXIT                            01027001
           MOVE WS-CONV-RESULTADO         TO RFT-NIVEL-BASE (RFT-IX)    01028001
           .                                                            01029001
      *                                                                 01030001
      ******************************************************************01031001
      *                4210-PROCESA-NIVEL-EXIT                        * 01032001
      ******************************************************************01033001
       4210-PROCESA-NIVEL-EXIT.                                         01034001
      *                                                                 01035001
           EXIT.                                                        01036001
      *                                                                 01037001
      ******************************************************************01038001
      *                     4300-CARGA-TC                             * 01039001
      *      CARGA EL ARCHIVO DE TIPOS DE CAMBIO Y ARMA LA MATRIZ DE   *01040001
      *      CRUCE DE MONEDAS (FXM-MATRIZ-TC).                        * 01041001
      ******************************************************************01042001
       4300-CARGA-TC.                                                   01043001
      *                                                                 01044001
           MOVE ZERO                      TO FXM-TOTAL-MONEDAS          01045001
           MOVE '99'                      TO WS-FIN-LECTURA             01046001
      *                                                                 01047001
           READ FXRATES INTO LK-LINEA-ENTRADA                           01048001
              AT END                                                    01049001
                 SET FIN-LECTURA TO TRUE                                01050001
           END-READ                                                     01051001
      *                                                                 01052001
           IF NOT FIN-LECTURA                                           01053001
              MOVE ','                    TO LK-DELIMITADOR             01054001
              MOVE 2                      TO LK-MAXIMO-CAMPOS           01055001
              CALL W-SUBRUTINA-PARTE USING LK-AREA-PARTIDOR             01056001
              MOVE 2                      TO WS-ENCAB-TOTAL             01057001
              MOVE 'CurrencyPair'         TO WS-ENCAB-ESPERADO (1)      01058001
              MOVE 'Rate'                 TO WS-ENCAB-ESPERADO (2)      01059001
              PERFORM 4010-VALIDA-ENCABEZADO                            01060001
                 THRU 4010-VALIDA-ENCABEZADO-EXIT                       01061001
           END-IF                                                       01062001
      *                                                                 01063001
           PERFORM 4310-PROCESA-TC                                      01064001
              THRU 4310-PROCESA-TC-EXIT                                 01065001
                 UNTIL FIN-LECTURA                                      01066001
      *                                                                 01067001
           CLOSE FXRATES                                                01068001
           .                                                            01069001
      *                                                                 01070001
      ******************************************************************01071001
      *                   4300-CARGA-TC-EXIT                          * 01072001
      ******************************************************************01073001
       4300-CARGA-TC-EXIT.                                              01074001
      *                                                                 01075001
           EXIT.                                                        01076001
      *                                                                 01077001
      ******************************************************************01078001
      *                    4310-PROCESA-TC                            * 01079001
      *      PROCESA UNA LINEA DEL ARCHIVO DE TIPOS DE CAMBIO.         *01080001
      ******************************************************************01081001
       4310-PROCESA-TC.                                                 01082001
      *                                                                 01083001
           READ FXRATES INTO LK-LINEA-ENTRADA                           01084001
              AT END                                                    01085001
                 SET FIN-LECTURA TO TRUE                                01086001
           END-READ                                                     01087001
      *                                                                 01088001
           IF FIN-LECTURA                                               01089001
              GO TO 4310-PROCESA-TC-EXIT                                01090001
           END-IF                                                       01091001
      *                                                                 01092001
           IF LK-LINEA-ENTRADA = SPACES                                 01093001
              GO TO 4310-PROCESA-TC-EXIT                                01094001
           END-IF                                                       01095001
      *                                                                 01096001
           MOVE ','                       TO LK-DELIMITADOR             01097001
           MOVE 2                         TO LK-MAXIMO-CAMPOS           01098001
           CALL W-SUBRUTINA-PARTE USING LK-AREA-PARTIDOR                01099001
      *                                                                 01100001
           MOVE LK-CAMPO-TAB (1)          TO WS-PM-MONEDA-1             01101001
           PERFORM 9300-PARTE-MONEDAS                                   01102001
              THRU 9300-PARTE-MONEDAS-EXIT                              01103001
      *                                                                 01104001
           MOVE LK-CAMPO-TAB (2)          TO WS-CONV-ENTRADA            01105001
           PERFORM 9200-TEXTO-A-DECIMAL                                 01106001
              THRU 9200-TEXTO-A-DECIMAL-EXIT                            01107001
      *                                                                 01108001
           PERFORM 4320-AGREGA-PAR-TC                                   01109001
              THRU 4320-AGREGA-PAR-TC-EXIT                              01110001
           .                                                            01111001
      *                                                                 01112001
      ******************************************************************01113001
      *                 4310-PROCESA-TC-EXIT                          * 01114001
      ******************************************************************01115001
       4310-PROCESA-TC-EXIT.                                            01116001
      *                                                                 01117001
           EXIT.                                                        01118001
      *                                                                 01119001
      ******************************************************************01120001
      *                  4320-AGREGA-PAR-TC                           * 01121001
      *      AGREGA UN PAR DE MONEDAS A LA MATRIZ FXM-MATRIZ-TC.  LA   *01122001
      *      PRIMERA MONEDA LEIDA SE DEJA COMO "MONEDA PIVOTE" CON     *01123001
      *      TASA 1; LAS DEMAS SE EXPRESAN CONTRA EL PIVOTE (VER       *01124001
      *      REGLA "FX CROSS-RATE MATRIX" DEL INSTRUCTIVO DE NEGOCIO). *01125001
      *      WS-PM-MONEDA-1 / WS-PM-MONEDA-2 Y WS-CONV-RESULTADO       *01126001
      *      (LA TASA LEIDA) DEBEN VENIR CARGADOS POR EL LLAMADOR.     *01127001
      ******************************************************************01128001
       4320-AGREGA-PAR-TC.                                              01129001
      *                                                                 01130001
           IF FXM-TOTAL-MONEDAS = ZERO                                  01131001
              ADD 1                          TO FXM-TOTAL-MONEDAS       01132001
              SET FXM-IX TO FXM-TOTAL-MONEDAS                           01133001
              MOVE WS-PM-MONEDA-1          TO FXM-CODIGO-MONEDA (FXM-IX)01134001
              MOVE 1.00000000              TO FXM-TASA-A-PIVOTE (FXM-IX)01135001
              MOVE WS-PM-MONEDA-1            TO FXM-MONEDA-PIVOTE       01136001
           END-IF                                                       01137001
      *                                                                 01138001
           MOVE WS-PM-MONEDA-1             TO WS-BUSCA-MONEDA           01139001
           PERFORM 9050-BUSCA-MONEDA                                    01140001
              THRU 9050-BUSCA-MONEDA-EXIT                               01141001
           MOVE WS-BUSCA-ENCONTRADO        TO WS-PM-VALIDO              01142001
      *                                                                 01143001
           IF WS-BUSCA-OK                                               01144001
              SET FXM-IX TO WS-BUSCA-INDICE                             01145001
      *        MONEDA 1 CONOCIDA -- SE AGREGA O VALIDA LA MONEDA 2      01146001
              MOVE WS-PM-MONEDA-2          TO WS-BUSCA-MONEDA           01147001
              PERFORM 9050-BUSCA-MONEDA                                 01148001
                 THRU 9050-BUSCA-MONEDA-EXIT                            01149001
              IF NOT WS-BUSCA-OK                                        01150001
                 ADD 1                        TO FXM-TOTAL-MONEDAS      01151001
                 SET FXM-JX TO FXM-TOTAL-MONEDAS                        01152001
                 MOVE WS-PM-MONEDA-2       TO FXM-CODIGO-MONEDA (FXM-JX)01153001
                 COMPUTE FXM-TASA-A-PIVOTE (FXM-JX) =                   01154001
                         FXM-TASA-A-PIVOTE (FXM-IX) / WS-CONV-RESULTADO 01155001
              END-IF                                                    01156001
           ELSE                                                         01157001
              MOVE WS-PM-MONEDA-2          TO WS-BUSCA-MONEDA           01158001
              PERFORM 9050-BUSCA-MONEDA                                 01159001
                 THRU 9050-BUSCA-MONEDA-EXIT                            01160001
              IF WS-BUSCA-OK                                            01161001
                 SET FXM-JX TO WS-BUSCA-INDICE                          01162001
      *           MONEDA 2 CONOCIDA, MONEDA 1 NUEVA                     01163001
                 ADD 1                        TO FXM-TOTAL-MONEDAS      01164001
                 SET FXM-IX TO FXM-TOTAL-MONEDAS                        01165001
                 MOVE WS-PM-MONEDA-1       TO FXM-CODIGO-MONEDA (FXM-IX)01166001
                 COMPUTE FXM-TASA-A-PIVOTE (FXM-IX) =                   01167001
                         WS-CONV-RESULTADO * FXM-TASA-A-PIVOTE (FXM-JX) 01168001
              ELSE                                                      01169001
                 MOVE 'PAR DE MONEDAS DESCONECTADO DE LA MATRIZ'        01170001
                                              TO WS-ACCION              01171001
                 MOVE '4320-AGREGA-PAR-TC'    TO WS-PARRAFO             01172001
                 PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                01173001
              END-IF                                                    01174001
           END-IF                                                       01175001
           .                                                            01176001
      *                                                                 01177001
      ******************************************************************01178001
      *                4320-AGREGA-PAR-TC-EXIT                        * 01179001
      ******************************************************************01180001
       4320-AGREGA-PAR-TC-EXIT.                                         01181001
      *                                                                 01182001
           EXIT.                                                        01183001
      ******************************************************************01184001
      *               4400-CARGA-CHOQUES-FACTOR                       * 01185001
      *      CARGA EL ARCHIVO DE CHOQUES POR FACTOR DE RIESGO (UN      *01186001
      *      VECTOR DE ESCENARIOS VARIABLE POR LINEA).                 *01187001
      ******************************************************************01188001
       4400-CARGA-CHOQUES-FACTOR.                                       01189001
      *                                                                 01190001
           MOVE '99'                      TO WS-FIN-LECTURA             01191001
      *                                                                 01192001
           READ RFACTSHK INTO LK-LINEA-ENTRADA                          01193001
              AT END                                                    01194001
                 SET FIN-LECTURA TO TRUE                                01195001
           END-READ                                                     01196001
      *                                                                 01197001
           IF NOT FIN-LECTURA                                           01198001
              MOVE ','                    TO LK-DELIMITADOR             01199001
              MOVE 2                      TO LK-MAXIMO-CAMPOS           01200001
              CALL W-SUBRUTINA-PARTE USING LK-AREA-PARTIDOR             01201001
              MOVE 2                      TO WS-ENCAB-TOTAL             01202001
              MOVE 'RiskFactorName'       TO WS-ENCAB-ESPERADO (1)      01203001
              MOVE 'Shocks'               TO WS-ENCAB-ESPERADO (2)      01204001
              PERFORM 4010-VALIDA-ENCABEZADO                            01205001
                 THRU 4010-VALIDA-ENCABEZADO-EXIT                       01206001
           END-IF                                                       01207001
      *                                                                 01208001
           PERFORM 4410-PROCESA-CHOQUE-FACTOR                           01209001
              THRU 4410-PROCESA-CHOQUE-FACTOR-EXIT                      01210001
                 UNTIL FIN-LECTURA                                      01211001
      *                                                                 01212001
           CLOSE RFACTSHK                                               01213001
           .                                                            01214001
      *                                                                 01215001
      ******************************************************************01216001
      *            4400-CARGA-CHOQUES-FACTOR-EXIT                     * 01217001
      ******************************************************************01218001
       4400-CARGA-CHOQUES-FACTOR-EXIT.                                  01219001
      *                                                                 01220001
           EXIT.                                                        01221001
      *                                                                 01222001
      ******************************************************************01223001
      *              4410-PROCESA-CHOQUE-FACTOR                       * 01224001
      *      PROCESA UNA LINEA DE CHOQUES DE UN FACTOR (CAMPO 1 =      *01225001
      *      NOMBRE, CAMPOS 2..N = UN VALOR DE CHOQUE POR ESCENARIO).  *01226001
      ******************************************************************01227001
       4410-PROCESA-CHOQUE-FACTOR.                                      01228001
      *                                                                 01229001
           READ RFACTSHK INTO LK-LINEA-ENTRADA                          01230001
              AT END                                                    01231001
                 SET FIN-LECTURA TO TRUE                                01232001
           END-READ                                                     01233001
      *                                                                 01234001
           IF FIN-LECTURA                                               01235001
              GO TO 4410-PROCESA-CHOQUE-FACTOR-EXIT                     01236001
           END-IF                                                       01237001
      *                                                                 01238001
           IF LK-LINEA-ENTRADA = SPACES                                 01239001
              GO TO 4410-PROCESA-CHOQUE-FACTOR-EXIT                     01240001
           END-IF                                                       01241001
      *                                                                 01242001
           MOVE ','                       TO LK-DELIMITADOR             01243001
           MOVE 60                        TO LK-MAXIMO-CAMPOS           01244001
           CALL W-SUBRUTINA-PARTE USING LK-AREA-PARTIDOR                01245001
      *                                                                 01246001
           IF LK-TOTAL-CAMPOS < 2                                       01247001
              MOVE 'FILA DE CHOQUES SIN VALORES'    TO WS-ACCION        01248001
              MOVE '4410-PROCESA-CHOQUE-FACTOR'     TO WS-PARRAFO       01249001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   01250001
           END-IF                                                       01251001
      *                                                                 01252001
           MOVE LK-CAMPO-TAB (1)           TO WS-BUSCA-NOMBRE           01253001
           PERFORM 9000-BUSCA-FACTOR                                    01254001
              THRU 9000-BUSCA-FACTOR-EXIT                               01255001
      *                                                                 01256001
           IF NOT WS-BUSCA-OK                                           01257001
              MOVE 'CHOQUE DE FACTOR NO DEFINIDO'   TO WS-ACCION        01258001
              MOVE '4410-PROCESA-CHOQUE-FACTOR'     TO WS-PARRAFO       01259001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   01260001
           END-IF                                                       01261001
      *                                                                 01262001
           SET RFT-IX TO WS-BUSCA-INDICE                                01263001
           COMPUTE RFT-TOTAL-CHOQUES (RFT-IX) = LK-TOTAL-CAMPOS - 1     01264001
      *                                                                 01265001
           PERFORM 4411-CARGA-CHOQUE-FACTOR                             01266001
              THRU 4411-CARGA-CHOQUE-FACTOR-EXIT                        01267001
                 VARYING WS-I FROM 2 BY 1                               01268001
                    UNTIL WS-I > LK-TOTAL-CAMPOS                        01269001
           .                                                            01270001
      *                                                                 01271001
      ******************************************************************01272001
      *           4410-PROCESA-CHOQUE-FACTOR-EXIT                     * 01273001
      ******************************************************************01274001
       4410-PROCESA-CHOQUE-FACTOR-EXIT.                                 01275001
      *                                                                 01276001
           EXIT.                                                        01277001
      *                                                                 01278001
      ******************************************************************01279001
      *              4411-CARGA-CHOQUE-FACTOR                         * 01280001
      ******************************************************************01281001
@49018 4411-CARGA-CHOQUE-FACTOR.                                        01282002
      *                                                                 01283001
           MOVE LK-CAMPO-TAB (WS-I)        TO WS-CONV-ENTRADA           01284001
           PERFORM 9200-TEXTO-A-DECIMAL                                 01285001
              THRU 9200-TEXTO-A-DECIMAL-EXIT                            01286001
           COMPUTE WS-J = WS-I - 1                                      01287001
           MOVE WS-CONV-RESULTADO        TO RFT-CHOQUE-TAB (RFT-IX WS-J)01288001
           .                                                            01289001
      *                                                                 01290001
      ******************************************************************01291001
      *            4411-CARGA-CHOQUE-FACTOR-EXIT                      * 01292001
      ******************************************************************01293001
@49018 4411-CARGA-CHOQUE-FACTOR-EXIT.                                   01294002
      *                                                                 01295001
           EXIT.                                                        01296001
      *                                                                 01297001
      ******************************************************************01298001
      *                 4500-CARGA-CHOQUES-TC                         * 01299001
      *      CARGA EL ARCHIVO DE CHOQUES DE TIPO DE CAMBIO (VECTOR DE  *01300001
      *      MULTIPLICADORES DE TASA POR PAR DE MONEDAS).              *01301001
      ******************************************************************01302001
       4500-CARGA-CHOQUES-TC.                                           01303001
      *                                                                 01304001
           MOVE ZERO                      TO FXS-TOTAL-PARES            01305001
           MOVE ZERO                      TO FXS-TOTAL-ESCENARIOS       01306001
           MOVE '99'                      TO WS-FIN-LECTURA             01307001
      *                                                                 01308001
           READ FXSHOCKS INTO LK-LINEA-ENTRADA                          01309001
              AT END                                                    01310001
                 SET FIN-LECTURA TO TRUE                                01311001
           END-READ                                                     01312001
      *                                                                 01313001
           IF NOT FIN-LECTURA                                           01314001
              MOVE ','                    TO LK-DELIMITADOR             01315001
              MOVE 2                      TO LK-MAXIMO-CAMPOS           01316001
              CALL W-SUBRUTINA-PARTE USING LK-AREA-PARTIDOR             01317001
              MOVE 2                      TO WS-ENCAB-TOTAL             01318001
              MOVE 'CurrencyPair'         TO WS-ENCAB-ESPERADO (1)      01319001
              MOVE 'Shocks'               TO WS-ENCAB-ESPERADO (2)      01320001
              PERFORM 4010-VALIDA-ENCABEZADO                            01321001
                 THRU 4010-VALIDA-ENCABEZADO-EXIT                       01322001
           END-IF                                                       01323001
      *                                                                 01324001
           PERFORM 4510-PROCESA-CHOQUE-TC                               01325001
              THRU 4510-PROCESA-CHOQUE-TC-EXIT                          01326001
                 UNTIL FIN-LECTURA                                      01327001
      *                                                                 01328001
           CLOSE FXSHOCKS                                               01329001
           .                                                            01330001
      *                                                                 01331001
      ******************************************************************01332001
      *              4500-CARGA-CHOQUES-TC-EXIT                       * 01333001
      ******************************************************************01334001
       4500-CARGA-CHOQUES-TC-EXIT.                                      01335001
      *                                                                 01336001
           EXIT.                                                        01337001
      *                                                                 01338001
      ******************************************************************01339001
      *                4510-PROCESA-CHOQUE-TC                         * 01340001
      *      PROCESA UNA LINEA DE CHOQUES DE UN PAR DE MONEDAS.        *01341001
      ******************************************************************01342001
       4510-PROCESA-CHOQUE-TC.                                          01343001
      *                                                                 01344001
           READ FXSHOCKS INTO LK-LINEA-ENTRADA                          01345001
              AT END                                                    01346001
                 SET FIN-LECTURA TO TRUE                                01347001
           END-READ                                                     01348001
      *                                                                 01349001
           IF FIN-LECTURA                                               01350001
              GO TO 4510-PROCESA-CHOQUE-TC-EXIT                         01351001
           END-IF                                                       01352001
      *                                                                 01353001
           IF LK-LINEA-ENTRADA = SPACES                                 01354001
              GO TO 4510-PROCESA-CHOQUE-TC-EXIT                         01355001
           END-IF                                                       01356001
      *                                                                 01357001
           MOVE ','                       TO LK-DELIMITADOR             01358001
           MOVE 60                        TO LK-MAXIMO-CAMPOS           01359001
           CALL W-SUBRUTINA-PARTE USING LK-AREA-PARTIDOR                01360001
      *                                                                 01361001
           IF LK-TOTAL-CAMPOS < 2                                       01362001
              MOVE 'FILA DE CHOQUES FX SIN VALORES'  TO WS-ACCION       01363001
              MOVE '4510-PROCESA-CHOQUE-TC'          TO WS-PARRAFO      01364001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   01365001
           END-IF                                                       01366001
      *                                                                 01367001
           ADD 1                           TO FXS-TOTAL-PARES           01368001
           SET FXS-IX TO FXS-TOTAL-PARES                                01369001
      *                                                                 01370001
           MOVE LK-CAMPO-TAB (1)           TO FXS-PAR-MONEDAS (FXS-IX)  01371001
           MOVE LK-CAMPO-TAB (1) (1:3)     TO WS-PM-MONEDA-1            01372001
           MOVE LK-CAMPO-TAB (1) (5:3)     TO WS-PM-MONEDA-2            01373001
           PERFORM 9300-PARTE-MONEDAS                                   01374001
              THRU 9300-PARTE-MONEDAS-EXIT                              01375001
           MOVE WS-PM-MONEDA-1             TO FXS-MONEDA-UNO (FXS-IX)   01376001
           MOVE WS-PM-MONEDA-2             TO FXS-MONEDA-DOS (FXS-IX)   01377001
      *                                                                 01378001
           COMPUTE FXS-TOTAL-CHOQUES (FXS-IX) = LK-TOTAL-CAMPOS - 1     01379001
      *                                                                 01380001
           IF FXS-TOTAL-PARES = 1                                       01381001
              MOVE FXS-TOTAL-CHOQUES (FXS-IX) TO FXS-TOTAL-ESCENARIOS   01382001
           ELSE                                                         01383001
              IF FXS-TOTAL-CHOQUES (FXS-IX) NOT = FXS-TOTAL-ESCENARIOS  01384001
                 MOVE 'VECTORES DE CHOQUE FX DE DISTINTO LARGO'         01385001
                                               TO WS-ACCION             01386001
                 MOVE '4510-PROCESA-CHOQUE-TC' TO WS-PARRAFO            01387001
                 PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                01388001
              END-IF                                                    01389001
           END-IF                                                       01390001
      *                                                                 01391001
           PERFORM 4511-CARGA-CHOQUE-TC                                 01392001
              THRU 4511-CARGA-CHOQUE-TC-EXIT                            01393001
                 VARYING WS-I FROM 2 BY 1                               01394001
                    UNTIL WS-I > LK-TOTAL-CAMPOS                        01395001
           .                                                            01396001
      *                                                                 01397001
      ******************************************************************01398001
      *             4510-PROCESA-CHOQUE-TC-EXIT                       * 01399001
      ******************************************************************01400001
       4510-PROCESA-CHOQUE-TC-EXIT.                                     01401001
      *                                                                 01402001
           EXIT.                                                        01403001
      *                                                                 01404001
      ******************************************************************01405001
      *                4511-CARGA-CHOQUE-TC                           * 01406001
      ******************************************************************01407001
@49018 4511-CARGA-CHOQUE-TC.                                            01408002
      *                                                                 01409001
           MOVE LK-CAMPO-TAB (WS-I)        TO WS-CONV-ENTRADA           01410001
           PERFORM 9200-TEXTO-A-DECIMAL                                 01411001
              THRU 9200-TEXTO-A-DECIMAL-EXIT                            01412001
           COMPUTE WS-J = WS-I - 1                                      01413001
           MOVE WS-CONV-RESULTADO        TO FXS-CHOQUE-TAB (FXS-IX WS-J)01414001
           .                                                            01415001
      *                                                                 01416001
      ******************************************************************01417001
      *              4511-CARGA-CHOQUE-TC-EXIT                        * 01418001
      ******************************************************************01419001
@49018 4511-CARGA-CHOQUE-TC-EXIT.                                       01420002
      *                                                                 01421001
           EXIT.                                                        01422001
      *                                                                 01423001
      ******************************************************************01424001
      *                  4600-CARGA-DERIVADOS                         * 01425001
      *      CARGA LA CARTERA DE DERIVADOS (OBLIGATORIA).              *01426001
      ******************************************************************01427001
       4600-CARGA-DERIVADOS.                                            01428001
      *                                                                 01429001
           MOVE '99'                      TO WS-FIN-LECTURA             01430001
      *                                                                 01431001
           READ PORTDERV INTO LK-LINEA-ENTRADA                          01432001
              AT END                                                    01433001
                 SET FIN-LECTURA TO TRUE                                01434001
           END-READ                                                     01435001
      *                                                                 01436001
           IF NOT FIN-LECTURA                                           01437001
              MOVE ','                    TO LK-DELIMITADOR             01438001
              MOVE 3                      TO LK-MAXIMO-CAMPOS           01439001
              CALL W-SUBRUTINA-PARTE USING LK-AREA-PARTIDOR             01440001
              MOVE 3                      TO WS-ENCAB-TOTAL             01441001
              MOVE 'RiskFactorName'       TO WS-ENCAB-ESPERADO (1)      01442001
              MOVE 'Amount'               TO WS-ENCAB-ESPERADO (2)      01443001
              MOVE 'Currency'             TO WS-ENCAB-ESPERADO (3)      01444001
              PERFORM 4010-VALIDA-ENCABEZADO                            01445001
                 THRU 4010-VALIDA-ENCABEZADO-EXIT                       01446001
           END-IF                                                       01447001
      *                                                                 01448001
           PERFORM 4601-LEE-FILA-DERIVADOS                              01449001
              THRU 4601-LEE-FILA-DERIVADOS-EXIT                         01450001
                 UNTIL FIN-LECTURA                                      01451001
      *                                                                 01452001
           CLOSE PORTDERV                                               01453001
           .                                                            01454001
      *                                                                 01455001
      ******************************************************************01456001
      *               4600-CARGA-DERIVADOS-EXIT                       * 01457001
      ******************************************************************01458001
       4600-CARGA-DERIVADOS-EXIT.                                       01459001
      *                                                                 01460001
           EXIT.                                                        01461001
      *                                                                 01462001
      ******************************************************************01463001
      *               4601-LEE-FILA-DERIVADOS                         * 01464001
      ******************************************************************01465001
@49018 4601-LEE-FILA-DERIVADOS.                                         01466002
      *                                                                 01467001
           READ PORTDERV INTO LK-LINEA-ENTRADA                          01468001
              AT END                                                    01469001
                 SET FIN-LECTURA TO TRUE                                01470001
           END-READ                                                     01471001
      *                                                                 01472001
           IF NOT FIN-LECTURA AND LK-LINEA-ENTRADA NOT = SPACES         01473001
              MOVE 'D'                    TO WS-CART-TIPO               01474001
              MOVE LK-LINEA-ENTRADA       TO WS-CART-LINEA              01475001
              PERFORM 4690-AGREGA-FILA-CARTERA                          01476001
                 THRU 4690-AGREGA-FILA-CARTERA-EXIT                     01477001
           END-IF                                                       01478001
           .                                                            01479001
      *                                                                 01480001
      ******************************************************************01481001
      *             4601-LEE-FILA-DERIVADOS-EXIT                      * 01482001
      ******************************************************************01483001
@49018 4601-LEE-FILA-DERIVADOS-EXIT.                                    01484002
      *                                                                 01485001
           EXIT.                                                        01486001
      *                                                                 01487001
      ******************************************************************01488001
      *                4610-CARGA-MARGEN-INI                          * 01489001
      *      CARGA LA CARTERA DE MARGEN INICIAL (OPCIONAL).            *01490001
      ******************************************************************01491001
       4610-CARGA-MARGEN-INI.                                           01492001
      *                                                                 01493001
           MOVE '99'                      TO WS-FIN-LECTURA             01494001
      *                                                                 01495001
           READ PORTIM INTO LK-LINEA-ENTRADA                            01496001
              AT END                                                    01497001
                 SET FIN-LECTURA TO TRUE                                01498001
           END-READ                                                     01499001
      *                                                                 01500001
           IF NOT FIN-LECTURA                                           01501001
              MOVE ','                    TO LK-DELIMITADOR             01502001
              MOVE 3                      TO LK-MAXIMO-CAMPOS           01503001
              CALL W-SUBRUTINA-PARTE USING LK-AREA-PARTIDOR             01504001
              MOVE 3                      TO WS-ENCAB-TOTAL             01505001
              MOVE 'RiskFactorName'       TO WS-ENCAB-ESPERADO (1)      01506001
              MOVE 'Amount'               TO WS-ENCAB-ESPERADO (2)      01507001
              MOVE 'Currency'             TO WS-ENCAB-ESPERADO (3)      01508001
              PERFORM 4010-VALIDA-ENCABEZADO                            01509001
                 THRU 4010-VALIDA-ENCABEZADO-EXIT                       01510001
           END-IF                                                       01511001
      *                                                                 01512001
           PERFORM 4611-LEE-FILA-MARGEN-INI                             01513001
              THRU 4611-LEE-FILA-MARGEN-INI-EXIT                        01514001
                 UNTIL FIN-LECTURA                                      01515001
      *                                                                 01516001
           CLOSE PORTIM                                                 01517001
           .                                                            01518001
      *                                                                 01519001
      ******************************************************************01520001
      *               4610-CARGA-MARGEN-INI-EXIT                      * 01521001
      ******************************************************************01522001
       4610-CARGA-MARGEN-INI-EXIT.                                      01523001
      *                                                                 01524001
           EXIT.                                                        01525001
      *                                                                 01526001
      ******************************************************************01527001
      *              4611-LEE-FILA-MARGEN-INI                         * 01528001
      ******************************************************************01529001
@49018 4611-LEE-FILA-MARGEN-INI.                                        01530002
      *                                                                 01531001
           READ PORTIM INTO LK-LINEA-ENTRADA                            01532001
              AT END                                                    01533001
                 SET FIN-LECTURA TO TRUE                                01534001
           END-READ                                                     01535001
      *                                                                 01536001
           IF NOT FIN-LECTURA AND LK-LINEA-ENTRADA NOT = SPACES         01537001
              MOVE 'I'                    TO WS-CART-TIPO               01538001
              MOVE LK-LINEA-ENTRADA       TO WS-CART-LINEA              01539001
              PERFORM 4690-AGREGA-FILA-CARTERA                          01540001
                 THRU 4690-AGREGA-FILA-CARTERA-EXIT                     01541001
           END-IF                                                       01542001
           .                                                            01543001
      *                                                                 01544001
      ******************************************************************01545001
      *            4611-LEE-FILA-MARGEN-INI-EXIT                      * 01546001
      ******************************************************************01547001
@49018 4611-LEE-FILA-MARGEN-INI-EXIT.                                   01548002
      *                                                                 01549001
           EXIT.                                                        01550001
      *                                                                 01551001
      ******************************************************************01552001
      *                4620-CARGA-MARGEN-VAR                          * 01553001
      *      CARGA LA CARTERA DE MARGEN DE VARIACION (OPCIONAL).       *01554001
      ******************************************************************01555001
       4620-CARGA-MARGEN-VAR.                                           01556001
      *                                                                 01557001
           MOVE '99'                      TO WS-FIN-LECTURA             01558001
      *                                                                 01559001
           READ PORTVM INTO LK-LINEA-ENTRADA                            01560001
              AT END                                                    01561001
                 SET FIN-LECTURA TO TRUE                                01562001
           END-READ                                                     01563001
      *                                                                 01564001
           IF NOT FIN-LECTURA                                           01565001
              MOVE ','                    TO LK-DELIMITADOR             01566001
              MOVE 3                      TO LK-MAXIMO-CAMPOS           01567001
              CALL W-SUBRUTINA-PARTE USING LK-AREA-PARTIDOR             01568001
              MOVE 3                      TO WS-ENCAB-TOTAL             01569001
              MOVE 'RiskFactorName'       TO WS-ENCAB-ESPERADO (1)      01570001
              MOVE 'Amount'               TO WS-ENCAB-ESPERADO (2)      01571001
              MOVE 'Currency'             TO WS-ENCAB-ESPERADO (3)      01572001
              PERFORM 4010-VALIDA-ENCABEZADO                            01573001
                 THRU 4010-VALIDA-ENCABEZADO-EXIT                       01574001
           END-IF                                                       01575001
      *                                                                 01576001
           PERFORM 4621-LEE-FILA-MARGEN-VAR                             01577001
              THRU 4621-LEE-FILA-MARGEN-VAR-EXIT                        01578001
                 UNTIL FIN-LECTURA                                      01579001
      *                                                                 01580001
           CLOSE PORTVM                                                 01581001
           .                                                            01582001
      *                                                                 01583001
      ******************************************************************01584001
      *               4620-CARGA-MARGEN-VAR-EXIT                      * 01585001
      ******************************************************************01586001
       4620-CARGA-MARGEN-VAR-EXIT.                                      01587001
      *                                                                 01588001
           EXIT.                                                        01589001
      *                                                                 01590001
      ******************************************************************01591001
      *              4621-LEE-FILA-MARGEN-VAR                         * 01592001
      ******************************************************************01593001
@49018 4621-LEE-FILA-MARGEN-VAR.                                        01594002
      *                                                                 01595001
           READ PORTVM INTO LK-LINEA-ENTRADA                            01596001
              AT END                                                    01597001
                 SET FIN-LECTURA TO TRUE                                01598001
           END-READ                                                     01599001
      *                                                                 01600001
           IF NOT FIN-LECTURA AND LK-LINEA-ENTRADA NOT = SPACES         01601001
              MOVE 'V'                    TO WS-CART-TIPO               01602001
              MOVE LK-LINEA-ENTRADA       TO WS-CART-LINEA              01603001
              PERFORM 4690-AGREGA-FILA-CARTERA                          01604001
                 THRU 4690-AGREGA-FILA-CARTERA-EXIT                     01605001
           END-IF                                                       01606001
           .                                                            01607001
      *                                                                 01608001
      ******************************************************************01609001
      *            4621-LEE-FILA-MARGEN-VAR-EXIT                      * 01610001
      ******************************************************************01611001
@49018 4621-LEE-FILA-MARGEN-VAR-EXIT.                                   01612002
      *                                                                 01613001
           EXIT.                                                        01614001
      *                                                                 01615001
      ******************************************************************01616001
      *               4690-AGREGA-FILA-CARTERA                        * 01617001
      *      PARTE Y ACUMULA UNA LINEA DE CUALQUIERA DE LAS TRES       *01618001
      *      CARTERAS EN POS-TABLA-CARTERA (SIN CONVERTIR A MONEDA     *01619001
      *      BASE TODAVIA -- ESO LO HACE 7100-CONVIERTE-EXPOSICION,    *01620001
      *      UNA VEZ QUE EXISTEN LOS FACTORES FX SINTETICOS).          *01621001
      ******************************************************************01622001
       4690-AGREGA-FILA-CARTERA.                                        01623001
      *                                                                 01624001
           MOVE WS-CART-LINEA              TO LK-LINEA-ENTRADA          01625001
           MOVE ','                        TO LK-DELIMITADOR            01626001
           MOVE 3                          TO LK-MAXIMO-CAMPOS          01627001
           CALL W-SUBRUTINA-PARTE USING LK-AREA-PARTIDOR                01628001
      *                                                                 01629001
           ADD 1                           TO POS-TOTAL-FILAS           01630001
           SET POS-IX TO POS-TOTAL-FILAS                                01631001
      *                                                                 01632001
           MOVE WS-CART-TIPO               TO POS-TIPO-CARTERA (POS-IX) 01633001
           MOVE LK-CAMPO-TAB (1)         TO POS-F-NOMBRE-FACTOR (POS-IX)01634001
           MOVE LK-CAMPO-TAB (3)           TO POS-F-MONEDA (POS-IX)     01635001
      *                                                                 01636001
           MOVE LK-CAMPO-TAB (2)           TO WS-CONV-ENTRADA           01637001
           PERFORM 9200-TEXTO-A-DECIMAL                                 01638001
              THRU 9200-TEXTO-A-DECIMAL-EXIT                            01639001
           MOVE WS-CONV-RESULTADO          TO POS-F-MONTO (POS-IX)      01640001
      *                                                                 01641001
           EVALUATE WS-CART-TIPO                                        01642001
              WHEN 'D' ADD 1 TO POS-TOTAL-DERIVADOS                     01643001
              WHEN 'I' ADD 1 TO POS-TOTAL-MARGEN-INI                    01644001
              WHEN 'V' ADD 1 TO POS-TOTAL-MARGEN-VAR                    01645001
           END-EVALUATE                                                 01646001
           .                                                            01647001
      *                                                                 01648001
      ******************************************************************01649001
      *             4690-AGREGA-FILA-CARTERA-EXIT                     * 01650001
      ******************************************************************01651001
       4690-AGREGA-FILA-CARTERA-EXIT.                                   01652001
      *                                                                 01653001
           EXIT.                                                        01654001
      ******************************************************************01655001
      *                       5000-VALIDA                             * 01656001
      *      VALIDACIONES DURAS PREVIAS AL PRECALCULO (INSTRUCTIVO DE  *01657001
      *      NEGOCIO, SECCION "VALIDATION RULES").                     *01658001
      ******************************************************************01659001
       5000-VALIDA.                                                     01660001
      *                                                                 01661001
           PERFORM 5100-VALIDA-MONEDA-BASE                              01662001
              THRU 5100-VALIDA-MONEDA-BASE-EXIT                         01663001
      *                                                                 01664001
           PERFORM 5200-VALIDA-LARGOS-CHOQUE                            01665001
              THRU 5200-VALIDA-LARGOS-CHOQUE-EXIT                       01666001
      *                                                                 01667001
           PERFORM 5300-VALIDA-NIVEL-VAR                                01668001
              THRU 5300-VALIDA-NIVEL-VAR-EXIT                           01669001
           .                                                            01670001
      *                                                                 01671001
      ******************************************************************01672001
      *                    5000-VALIDA-EXIT                           * 01673001
      ******************************************************************01674001
       5000-VALIDA-EXIT.                                                01675001
      *                                                                 01676001
           EXIT.                                                        01677001
      *                                                                 01678001
      ******************************************************************01679001
      *                5100-VALIDA-MONEDA-BASE                        * 01680001
      *      LA MONEDA BASE DEBE ESTAR PRESENTE EN LA MATRIZ DE TC.    *01681001
      ******************************************************************01682001
       5100-VALIDA-MONEDA-BASE.                                         01683001
      *                                                                 01684001
           MOVE PRM-MONEDA-BASE            TO WS-BUSCA-MONEDA           01685001
           PERFORM 9050-BUSCA-MONEDA                                    01686001
              THRU 9050-BUSCA-MONEDA-EXIT                               01687001
      *                                                                 01688001
           IF NOT WS-BUSCA-OK                                           01689001
              MOVE 'MONEDA BASE NO ESTA EN LA MATRIZ DE TC' TO WS-ACCION01690001
              MOVE '5100-VALIDA-MONEDA-BASE'               TO WS-PARRAFO01691001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   01692001
           END-IF                                                       01693001
      *                                                                 01694001
           PERFORM 5110-VALIDA-MONEDAS-PAR                              01695001
              THRU 5110-VALIDA-MONEDAS-PAR-EXIT                         01696001
                 VARYING WS-I FROM 1 BY 1                               01697001
                    UNTIL WS-I > FXS-TOTAL-PARES                        01698001
           .                                                            01699001
      *                                                                 01700001
      ******************************************************************01701001
      *             5100-VALIDA-MONEDA-BASE-EXIT                      * 01702001
      ******************************************************************01703001
       5100-VALIDA-MONEDA-BASE-EXIT.                                    01704001
      *                                                                 01705001
           EXIT.                                                        01706001
      *                                                                 01707001
      ******************************************************************01708001
      *               5110-VALIDA-MONEDAS-PAR                         * 01709001
      ******************************************************************01710001
@49018 5110-VALIDA-MONEDAS-PAR.                                         01711002
      *                                                                 01712001
           MOVE FXS-MONEDA-UNO (WS-I)      TO WS-BUSCA-MONEDA           01713001
           PERFORM 9050-BUSCA-MONEDA                                    01714001
              THRU 9050-BUSCA-MONEDA-EXIT                               01715001
           IF NOT WS-BUSCA-OK                                           01716001
              MOVE 'MONEDA DE CHOQUE FX NO ESTA EN LA MATRIZ'           01717001
                                         TO WS-ACCION                   01718001
              MOVE '5100-VALIDA-MONEDA-BASE'  TO WS-PARRAFO             01719001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   01720001
           END-IF                                                       01721001
           MOVE FXS-MONEDA-DOS (WS-I)      TO WS-BUSCA-MONEDA           01722001
           PERFORM 9050-BUSCA-MONEDA                                    01723001
              THRU 9050-BUSCA-MONEDA-EXIT                               01724001
           IF NOT WS-BUSCA-OK                                           01725001
              MOVE 'MONEDA DE CHOQUE FX NO ESTA EN LA MATRIZ'           01726001
                                         TO WS-ACCION                   01727001
              MOVE '5100-VALIDA-MONEDA-BASE'  TO WS-PARRAFO             01728001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   01729001
           END-IF                                                       01730001
           .                                                            01731001
      *                                                                 01732001
      ******************************************************************01733001
      *             5110-VALIDA-MONEDAS-PAR-EXIT                      * 01734001
      ******************************************************************01735001
@49018 5110-VALIDA-MONEDAS-PAR-EXIT.                                    01736002
      *                                                                 01737001
           EXIT.                                                        01738001
      *                                                                 01739001
      ******************************************************************01740001
      *               5200-VALIDA-LARGOS-CHOQUE                       * 01741001
      *     DENTRO DE CADA CLASE DE ACTIVO, TODOS LOS VECTORES DE      *01742001
      *      CHOQUE DEBEN TENER EL MISMO LARGO; EL LARGO DE LOS        *01743001
      *      CHOQUES FX DEBE SER IGUAL AL DE LA CLASE TASA (IR).       *01744001
      ******************************************************************01745001
       5200-VALIDA-LARGOS-CHOQUE.                                       01746001
      *                                                                 01747001
           MOVE ZERO                       TO WS-RES-TOTAL-ESCEN (1)    01748001
           MOVE ZERO                       TO WS-RES-TOTAL-ESCEN (2)    01749001
           MOVE ZERO                       TO WS-RES-TOTAL-ESCEN (3)    01750001
           MOVE ZERO                       TO WS-RES-TOTAL-ESCEN (4)    01751001
      *                                                                 01752001
           PERFORM 5210-VALIDA-LARGO-FACTOR                             01753001
              THRU 5210-VALIDA-LARGO-FACTOR-EXIT                        01754001
                 VARYING RFT-IX FROM 1 BY 1                             01755001
                    UNTIL RFT-IX > RFT-TOTAL-FACTORES                   01756001
      *                                                                 01757001
           IF WS-RES-TOTAL-ESCEN (4) > ZERO                             01758001
              AND FXS-TOTAL-ESCENARIOS NOT = WS-RES-TOTAL-ESCEN (4)     01759001
              MOVE 'LARGO DE CHOQUES FX DISTINTO AL DE TASA (IR)'       01760001
                                           TO WS-ACCION                 01761001
              MOVE '5200-VALIDA-LARGOS-CHOQUE' TO WS-PARRAFO            01762001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   01763001
           END-IF                                                       01764001
      *                                                                 01765001
           IF WS-RES-TOTAL-ESCEN (4) = ZERO                             01766001
              MOVE FXS-TOTAL-ESCENARIOS     TO WS-RES-TOTAL-ESCEN (4)   01767001
           END-IF                                                       01768001
           .                                                            01769001
      *                                                                 01770001
      ******************************************************************01771001
      *            5200-VALIDA-LARGOS-CHOQUE-EXIT                     * 01772001
      ******************************************************************01773001
       5200-VALIDA-LARGOS-CHOQUE-EXIT.                                  01774001
      *                                                                 01775001
           EXIT.                                                        01776001
      *                                                                 01777001
      ******************************************************************01778001
      *               5210-VALIDA-LARGO-FACTOR                        * 01779001
      ******************************************************************01780001
@49018 5210-VALIDA-LARGO-FACTOR.                                        01781002
      *                                                                 01782001
           IF RFT-TOTAL-CHOQUES (RFT-IX) > ZERO                         01783001
              SET WS-RES-IX TO 1                                        01784001
              IF RFT-ES-COMMODITY (RFT-IX) SET WS-RES-IX TO 1 END-IF    01785001
              IF RFT-ES-CREDITO (RFT-IX)   SET WS-RES-IX TO 2 END-IF    01786001
              IF RFT-ES-ACCION (RFT-IX)    SET WS-RES-IX TO 3 END-IF    01787001
              IF RFT-ES-TASA (RFT-IX)      SET WS-RES-IX TO 4 END-IF    01788001
              IF WS-RES-TOTAL-ESCEN (WS-RES-IX) = ZERO                  01789001
                 MOVE RFT-TOTAL-CHOQUES (RFT-IX)                        01790001
                                       TO WS-RES-TOTAL-ESCEN (WS-RES-IX)01791001
              ELSE                                                      01792001
                 IF RFT-TOTAL-CHOQUES (RFT-IX) NOT =                    01793001
                    WS-RES-TOTAL-ESCEN (WS-RES-IX)                      01794001
                 MOVE 'VECTORES DE CHOQUE DE DISTINTO LARGO EN LA CLASE'01795001
                                           TO WS-ACCION                 01796001
                    MOVE '5200-VALIDA-LARGOS-CHOQUE' TO WS-PARRAFO      01797001
                    PERFORM 9900-ERROR THRU 9900-ERROR-EXIT             01798001
                 END-IF                                                 01799001
              END-IF                                                    01800001
           END-IF                                                       01801001
           .                                                            01802001
      *                                                                 01803001
      ******************************************************************01804001
      *             5210-VALIDA-LARGO-FACTOR-EXIT                     * 01805001
      ******************************************************************01806001
@49018 5210-VALIDA-LARGO-FACTOR-EXIT.                                   01807002
      *                                                                 01808001
           EXIT.                                                        01809001
      *                                                                 01810001
      ******************************************************************01811001
      *                 5300-VALIDA-NIVEL-VAR                         * 01812001
      *      EL NIVEL DE CONFIANZA DEBE ESTAR EN [0,1).                *01813001
      ******************************************************************01814001
       5300-VALIDA-NIVEL-VAR.                                           01815001
      *                                                                 01816001
           IF PRM-NIVEL-VAR-EDIT < ZERO OR PRM-NIVEL-VAR-EDIT >= 1      01817001
              MOVE 'NIVEL DE VAR FUERA DE RANGO [0,1)'  TO WS-ACCION    01818001
              MOVE '5300-VALIDA-NIVEL-VAR'              TO WS-PARRAFO   01819001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   01820001
           END-IF                                                       01821001
           .                                                            01822001
      *                                                                 01823001
      ******************************************************************01824001
      *              5300-VALIDA-NIVEL-VAR-EXIT                       * 01825001
      ******************************************************************01826001
       5300-VALIDA-NIVEL-VAR-EXIT.                                      01827001
      *                                                                 01828001
           EXIT.                                                        01829001
      ******************************************************************01830001
      *                    6000-PRECALCULO                            * 01831001
      *     ARMA LOS FACTORES FX SINTETICOS, REBASA LOS CHOQUES DE     *01832001
      *     TIPO DE CAMBIO A LA MONEDA BASE Y CALCULA LOS MOVIMIENTOS  *01833001
      *      DE MERCADO POR FACTOR Y ESCENARIO.                        *01834001
      ******************************************************************01835001
       6000-PRECALCULO.                                                 01836001
      *                                                                 01837001
           MOVE 'CO'                       TO WS-RES-CODIGO (1)         01838001
           MOVE 'COMMODITY'                TO WS-RES-NOMBRE (1)         01839001
           MOVE 'CR'                       TO WS-RES-CODIGO (2)         01840001
           MOVE 'CREDIT'                   TO WS-RES-NOMBRE (2)         01841001
           MOVE 'EQ'                       TO WS-RES-CODIGO (3)         01842001
           MOVE 'EQUITY'                   TO WS-RES-NOMBRE (3)         01843001
           MOVE 'IR'                       TO WS-RES-CODIGO (4)         01844001
           MOVE 'INTEREST_RATE'            TO WS-RES-NOMBRE (4)         01845001
      *                                                                 01846001
           PERFORM 6100-FACTORES-FX-SINTET                              01847001
              THRU 6100-FACTORES-FX-SINTET-EXIT                         01848001
      *                                                                 01849001
           PERFORM 6200-REBASE-CHOQUES-TC                               01850001
              THRU 6200-REBASE-CHOQUES-TC-EXIT                          01851001
      *                                                                 01852001
           PERFORM 6300-CALCULA-MOVIMIENTOS                             01853001
              THRU 6300-CALCULA-MOVIMIENTOS-EXIT                        01854001
           .                                                            01855001
      *                                                                 01856001
      ******************************************************************01857001
      *                 6000-PRECALCULO-EXIT                          * 01858001
      ******************************************************************01859001
       6000-PRECALCULO-EXIT.                                            01860001
      *                                                                 01861001
           EXIT.                                                        01862001
      *                                                                 01863001
      ******************************************************************01864001
      *               6100-FACTORES-FX-SINTET                         * 01865001
      *     POR CADA MONEDA DE LA MATRIZ DE TC SE CREA UN FACTOR DE    *01866001
      *     RIESGO SINTETICO DE CLASE TASA (IR), TIPO EXPOSICION (EX), *01867001
      *     CHOQUE RELATIVO (RE) CON DESPLAZAMIENTO CERO, Y NIVEL      *01868001
      *      BASE IGUAL A LA TASA MONEDA-BASE -> ESA MONEDA.           *01869001
      ******************************************************************01870001
       6100-FACTORES-FX-SINTET.                                         01871001
      *                                                                 01872001
           PERFORM 6110-CREA-FACTOR-FX                                  01873001
              THRU 6110-CREA-FACTOR-FX-EXIT                             01874001
                 VARYING FXM-IX FROM 1 BY 1                             01875001
                    UNTIL FXM-IX > FXM-TOTAL-MONEDAS                    01876001
           .                                                            01877001
      *                                                                 01878001
      ******************************************************************01879001
      *            6100-FACTORES-FX-SINTET-EXIT                       * 01880001
      ******************************************************************01881001
       6100-FACTORES-FX-SINTET-EXIT.                                    01882001
      *                                                                 01883001
           EXIT.                                                        01884001
      *                                                                 01885001
      ******************************************************************01886001
      *                 6110-CREA-FACTOR-FX                           * 01887001
      ******************************************************************01888001
@49018 6110-CREA-FACTOR-FX.                                             01889002
      *                                                                 01890001
           ADD 1                           TO RFT-TOTAL-FACTORES        01891001
           SET RFT-IX TO RFT-TOTAL-FACTORES                             01892001
      *                                                                 01893001
           MOVE SPACES                     TO RFT-NOMBRE (RFT-IX)       01894001
           MOVE FXM-CODIGO-MONEDA (FXM-IX) TO RFT-NOMBRE (RFT-IX) (1:3) 01895001
           MOVE 'IR'                       TO RFT-CLASE-ACTIVO (RFT-IX) 01896001
           MOVE 'EX'                       TO RFT-TIPO-RIESGO (RFT-IX)  01897001
           MOVE 'RE'                       TO RFT-TIPO-CHOQUE (RFT-IX)  01898001
           MOVE ZERO                      TO RFT-DESPLAZAMIENTO (RFT-IX)01899001
           MOVE 'S'                        TO RFT-INDICADOR-FX (RFT-IX) 01900001
           MOVE FXM-CODIGO-MONEDA (FXM-IX)                              01901001
                                        TO RFT-MONEDA-SINTETICA (RFT-IX)01902001
           MOVE WS-RES-TOTAL-ESCEN (4)     TO RFT-TOTAL-CHOQUES (RFT-IX)01903001
           MOVE 'N'                     TO RFT-TIENE-EXPOSICION (RFT-IX)01904001
      *                                                                 01905001
           MOVE PRM-MONEDA-BASE            TO WS-TC-ORIGEN              01906001
           MOVE FXM-CODIGO-MONEDA (FXM-IX) TO WS-TC-DESTINO             01907001
           PERFORM 9100-TASA-CAMBIO                                     01908001
              THRU 9100-TASA-CAMBIO-EXIT                                01909001
           MOVE WS-TC-RESULTADO            TO RFT-NIVEL-BASE (RFT-IX)   01910001
           .                                                            01911001
      *                                                                 01912001
      ******************************************************************01913001
      *               6110-CREA-FACTOR-FX-EXIT                        * 01914001
      ******************************************************************01915001
@49018 6110-CREA-FACTOR-FX-EXIT.                                        01916002
      *                                                                 01917001
           EXIT.                                                        01918001
      *                                                                 01919001
      ******************************************************************01920001
      *                6200-REBASE-CHOQUES-TC                         * 01921001
      *     ESCENARIO POR ESCENARIO, ARMA UNA MATRIZ DE TC CON LOS     *01922001
      *     MULTIPLICADORES DE CHOQUE DE CADA PAR Y LEE DE ELLA LA     *01923001
      *     TASA MONEDA-BASE -> MONEDA, PARA CADA FACTOR FX SINTETICO. *01924001
      ******************************************************************01925001
       6200-REBASE-CHOQUES-TC.                                          01926001
      *                                                                 01927001
           PERFORM 6201-REBASE-UN-ESCENARIO                             01928001
              THRU 6201-REBASE-UN-ESCENARIO-EXIT                        01929001
                 VARYING WS-K FROM 1 BY 1                               01930001
                    UNTIL WS-K > WS-RES-TOTAL-ESCEN (4)                 01931001
                       OR WS-RES-TOTAL-ESCEN (4) = ZERO                 01932001
           .                                                            01933001
      *                                                                 01934001
      ******************************************************************01935001
      *              6200-REBASE-CHOQUES-TC-EXIT                      * 01936001
      ******************************************************************01937001
       6200-REBASE-CHOQUES-TC-EXIT.                                     01938001
      *                                                                 01939001
           EXIT.                                                        01940001
      *                                                                 01941001
      ******************************************************************01942001
      *              6201-REBASE-UN-ESCENARIO                         * 01943001
      ******************************************************************01944001
@49018 6201-REBASE-UN-ESCENARIO.                                        01945002
      *                                                                 01946001
           MOVE SPACES                     TO WR-ME-MONEDA-PIVOTE       01947001
           MOVE ZERO                       TO WR-ME-TOTAL-MONEDAS       01948001
      *                                                                 01949001
           PERFORM 6202-ARMA-MATRIZ-ESCENARIO                           01950001
              THRU 6202-ARMA-MATRIZ-ESCENARIO-EXIT                      01951001
                 VARYING FXS-IX FROM 1 BY 1                             01952001
                    UNTIL FXS-IX > FXS-TOTAL-PARES                      01953001
      *                                                                 01954001
           PERFORM 6203-CARGA-TASA-FACTOR-FX                            01955001
              THRU 6203-CARGA-TASA-FACTOR-FX-EXIT                       01956001
                 VARYING RFT-IX FROM 1 BY 1                             01957001
                    UNTIL RFT-IX > RFT-TOTAL-FACTORES                   01958001
           .                                                            01959001
      *                                                                 01960001
      ******************************************************************01961001
      *            6201-REBASE-UN-ESCENARIO-EXIT                      * 01962001
      ******************************************************************01963001
@49018 6201-REBASE-UN-ESCENARIO-EXIT.                                   01964002
      *                                                                 01965001
           EXIT.                                                        01966001
      *                                                                 01967001
      ******************************************************************01968001
      *             6202-ARMA-MATRIZ-ESCENARIO                        * 01969001
      ******************************************************************01970001
@49018 6202-ARMA-MATRIZ-ESCENARIO.                                      01971002
      *                                                                 01972001
           MOVE FXS-MONEDA-UNO (FXS-IX)       TO WS-PM-MONEDA-1         01973001
           MOVE FXS-MONEDA-DOS (FXS-IX)       TO WS-PM-MONEDA-2         01974001
           MOVE FXS-CHOQUE-TAB (FXS-IX WS-K)  TO WS-CONV-RESULTADO      01975001
           PERFORM 6210-AGREGA-PAR-ESCENARIO                            01976001
              THRU 6210-AGREGA-PAR-ESCENARIO-EXIT                       01977001
           .                                                            01978001
      *                                                                 01979001
      ******************************************************************01980001
      *           6202-ARMA-MATRIZ-ESCENARIO-EXIT                     * 01981001
      ******************************************************************01982001
@49018 6202-ARMA-MATRIZ-ESCENARIO-EXIT.                                 01983002
      *                                                                 01984001
           EXIT.                                                        01985001
      *                                                                 01986001
      ******************************************************************01987001
      *             6203-CARGA-TASA-FACTOR-FX                         * 01988001
      *      EL CHOQUE SE GUARDA COMO RAZON SOBRE EL NIVEL BASE        *01989001
      *      (SHOCKEDLEVEL / NIVEL-BASE) PARA QUE LA FORMULA DE        *01990001
      *      CHOQUE RELATIVO GENERICA (6310) REPRODUZCA EL             *01991001
      *      NIVEL CHOCADO DE LA MATRIZ DE ESCENARIO.                  *01992001
      ******************************************************************01993001
@49018 6203-CARGA-TASA-FACTOR-FX.                                       01994002
      *                                                                 01995001
           IF RFT-ES-FACTOR-FX (RFT-IX)                                 01996001
              MOVE PRM-MONEDA-BASE              TO WS-TC-ORIGEN         01997001
              MOVE RFT-MONEDA-SINTETICA (RFT-IX) TO WS-TC-DESTINO       01998001
              PERFORM 9110-TASA-ESCENARIO                               01999001
                 THRU 9110-TASA-ESCENARIO-EXIT                          02000001
              COMPUTE RFT-CHOQUE-TAB (RFT-IX WS-K) =                    02001001
                      WS-TC-RESULTADO / RFT-NIVEL-BASE (RFT-IX)         02002001
           END-IF                                                       02003001
           .                                                            02004001
      *                                                                 02005001
      ******************************************************************02006001
      *           6203-CARGA-TASA-FACTOR-FX-EXIT                      * 02007001
      ******************************************************************02008001
@49018 6203-CARGA-TASA-FACTOR-FX-EXIT.                                  02009002
      *                                                                 02010001
           EXIT.                                                        02011001
      *                                                                 02012001
      ******************************************************************02013001
      *              6210-AGREGA-PAR-ESCENARIO                        * 02014001
      *      IGUAL QUE 4320-AGREGA-PAR-TC, PERO SOBRE LA MATRIZ        *02015001
      *     ESCRATCH WR-MATRIZ-ESCENARIO, PARA UN SOLO ESCENARIO DE    *02016001
      *      CHOQUE FX.  WS-PM-MONEDA-1/2 Y WS-CONV-RESULTADO (EL      *02017001
      *      MULTIPLICADOR DE ESE ESCENARIO) VIENEN CARGADOS.          *02018001
      ******************************************************************02019001
       6210-AGREGA-PAR-ESCENARIO.                                       02020001
      *                                                                 02021001
           IF WR-ME-TOTAL-MONEDAS = ZERO                                02022001
              ADD 1                          TO WR-ME-TOTAL-MONEDAS     02023001
              SET WR-ME-IX TO WR-ME-TOTAL-MONEDAS                       02024001
              MOVE WS-PM-MONEDA-1      TO WR-ME-CODIGO-MONEDA (WR-ME-IX)02025001
              MOVE 1.00000000          TO WR-ME-TASA-A-PIVOTE (WR-ME-IX)02026001
              MOVE WS-PM-MONEDA-1            TO WR-ME-MONEDA-PIVOTE     02027001
           END-IF                                                       02028001
      *                                                                 02029001
           MOVE 'N'                         TO WS-BUSCA-ENCONTRADO      02030001
           PERFORM 6211-BUSCA-MONEDA-1-ESC                              02031001
              THRU 6211-BUSCA-MONEDA-1-ESC-EXIT                         02032001
                 VARYING WR-ME-IX FROM 1 BY 1                           02033001
                    UNTIL WR-ME-IX > WR-ME-TOTAL-MONEDAS                02034001
      *                                                                 02035001
           IF WS-BUSCA-OK                                               02036001
              SET WR-ME-IX TO WS-I                                      02037001
              MOVE 'N'                       TO WS-BUSCA-ENCONTRADO     02038001
              PERFORM 6212-BUSCA-MONEDA-2-ESC                           02039001
                 THRU 6212-BUSCA-MONEDA-2-ESC-EXIT                      02040001
                    VARYING WR-ME-JX FROM 1 BY 1                        02041001
                       UNTIL WR-ME-JX > WR-ME-TOTAL-MONEDAS             02042001
              IF NOT WS-BUSCA-OK                                        02043001
                 ADD 1                          TO WR-ME-TOTAL-MONEDAS  02044001
                 SET WR-ME-JX TO WR-ME-TOTAL-MONEDAS                    02045001
                 MOVE WS-PM-MONEDA-2            TO                      02046001
                      WR-ME-CODIGO-MONEDA (WR-ME-JX)                    02047001
                 COMPUTE WR-ME-TASA-A-PIVOTE (WR-ME-JX) =               02048001
                      WR-ME-TASA-A-PIVOTE (WR-ME-IX) / WS-CONV-RESULTADO02049001
              END-IF                                                    02050001
           ELSE                                                         02051001
              MOVE 'N'                       TO WS-BUSCA-ENCONTRADO     02052001
              PERFORM 6213-BUSCA-MONEDA-2-DX-ESC                        02053001
                 THRU 6213-BUSCA-MONEDA-2-DX-ESC-EXIT                   02054001
                    VARYING WR-ME-JX FROM 1 BY 1                        02055001
                       UNTIL WR-ME-JX > WR-ME-TOTAL-MONEDAS             02056001
              IF WS-BUSCA-OK                                            02057001
                 SET WR-ME-JX TO WS-I                                   02058001
                 ADD 1                          TO WR-ME-TOTAL-MONEDAS  02059001
                 SET WR-ME-IX TO WR-ME-TOTAL-MONEDAS                    02060001
                 MOVE WS-PM-MONEDA-1            TO                      02061001
                      WR-ME-CODIGO-MONEDA (WR-ME-IX)                    02062001
                 COMPUTE WR-ME-TASA-A-PIVOTE (WR-ME-IX) =               02063001
                      WS-CONV-RESULTADO * WR-ME-TASA-A-PIVOTE (WR-ME-JX)02064001
              ELSE                                                      02065001
                 MOVE 'PAR DE CHOQUE FX DESCONECTADO DEL ESCENARIO'     02066001
                                                TO WS-ACCION            02067001
                 MOVE '6210-AGREGA-PAR-ESCENARIO' TO WS-PARRAFO         02068001
                 PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                02069001
              END-IF                                                    02070001
           END-IF                                                       02071001
           .                                                            02072001
      *                                                                 02073001
      ******************************************************************02074001
      *            6210-AGREGA-PAR-ESCENARIO-EXIT                     * 02075001
      ******************************************************************02076001
       6210-AGREGA-PAR-ESCENARIO-EXIT.                                  02077001
      *                                                                 02078001
           EXIT.                                                        02079001
      *                                                                 02080001
      ******************************************************************02081001
      *              6211-BUSCA-MONEDA-1-ESC                          * 02082001
      ******************************************************************02083001
@49018 6211-BUSCA-MONEDA-1-ESC.                                         02084002
      *                                                                 02085001
           IF WR-ME-CODIGO-MONEDA (WR-ME-IX) = WS-PM-MONEDA-1           02086001
              MOVE 'S'                       TO WS-BUSCA-ENCONTRADO     02087001
              SET WS-I TO WR-ME-IX                                      02088001
           END-IF                                                       02089001
           .                                                            02090001
      *                                                                 02091001
      ******************************************************************02092001
      *            6211-BUSCA-MONEDA-1-ESC-EXIT                       * 02093001
      ******************************************************************02094001
@49018 6211-BUSCA-MONEDA-1-ESC-EXIT.                                    02095002
      *                                                                 02096001
           EXIT.                                                        02097001
      *                                                                 02098001
      ******************************************************************02099001
      *              6212-BUSCA-MONEDA-2-ESC                          * 02100001
      ******************************************************************02101001
@49018 6212-BUSCA-MONEDA-2-ESC.                                         02102002
      *                                                                 02103001
           IF WR-ME-CODIGO-MONEDA (WR-ME-JX) = WS-PM-MONEDA-2           02104001
              MOVE 'S'                       TO WS-BUSCA-ENCONTRADO     02105001
           END-IF                                                       02106001
           .                                                            02107001
      *                                                                 02108001
      ******************************************************************02109001
      *            6212-BUSCA-MONEDA-2-ESC-EXIT                       * 02110001
      ******************************************************************02111001
@49018 6212-BUSCA-MONEDA-2-ESC-EXIT.                                    02112002
      *                                                                 02113001
           EXIT.                                                        02114001
      *                                                                 02115001
      ******************************************************************02116001
      *             6213-BUSCA-MONEDA-2-DX-ESC                        * 02117001
      ******************************************************************02118001
@49018 6213-BUSCA-MONEDA-2-DX-ESC.                                      02119002
      *                                                                 02120001
           IF WR-ME-CODIGO-MONEDA (WR-ME-JX) = WS-PM-MONEDA-2           02121001
              MOVE 'S'                       TO WS-BUSCA-ENCONTRADO     02122001
              SET WS-I TO WR-ME-JX                                      02123001
           END-IF                                                       02124001
           .                                                            02125001
      *                                                                 02126001
      ******************************************************************02127001
      *           6213-BUSCA-MONEDA-2-DX-ESC-EXIT                     * 02128001
      ******************************************************************02129001
@49018 6213-BUSCA-MONEDA-2-DX-ESC-EXIT.                                 02130002
      *                                                                 02131001
           EXIT.                                                        02132001
      *                                                                 02133001
      ******************************************************************02134001
      *               6300-CALCULA-MOVIMIENTOS                        * 02135001
      *     POR CADA FACTOR CON CHOQUES, CALCULA EL MOVIMIENTO DE      *02136001
      *      MERCADO DE CADA ESCENARIO (NIVEL CHOCADO MENOS NIVEL      *02137001
      *      INICIAL).                                                 *02138001
      ******************************************************************02139001
       6300-CALCULA-MOVIMIENTOS.                                        02140001
      *                                                                 02141001
           PERFORM 6301-CALCULA-MOVTO-FACTOR                            02142001
              THRU 6301-CALCULA-MOVTO-FACTOR-EXIT                       02143001
                 VARYING RFT-IX FROM 1 BY 1                             02144001
                    UNTIL RFT-IX > RFT-TOTAL-FACTORES                   02145001
           .                                                            02146001
      *                                                                 02147001
      ******************************************************************02148001
      *             6300-CALCULA-MOVIMIENTOS-EXIT                     * 02149001
      ******************************************************************02150001
       6300-CALCULA-MOVIMIENTOS-EXIT.                                   02151001
      *                                                                 02152001
           EXIT.                                                        02153001
      *                                                                 02154001
      ******************************************************************02155001
      *              6301-CALCULA-MOVTO-FACTOR                        * 02156001
      ******************************************************************02157001
@49018 6301-CALCULA-MOVTO-FACTOR.                                       02158002
      *                                                                 02159001
           IF RFT-TOTAL-CHOQUES (RFT-IX) > ZERO                         02160001
              PERFORM 6310-APLICA-CHOQUE                                02161001
                 THRU 6310-APLICA-CHOQUE-EXIT                           02162001
                    VARYING WS-K FROM 1 BY 1                            02163001
                       UNTIL WS-K > RFT-TOTAL-CHOQUES (RFT-IX)          02164001
           END-IF                                                       02165001
           .                                                            02166001
      *                                                                 02167001
      ******************************************************************02168001
      *            6301-CALCULA-MOVTO-FACTOR-EXIT                     * 02169001
      ******************************************************************02170001
@49018 6301-CALCULA-MOVTO-FACTOR-EXIT.                                  02171002
      *                                                                 02172001
           EXIT.                                                        02173001
      *                                                                 02174001
      ******************************************************************02175001
      *                  6310-APLICA-CHOQUE                           * 02176001
      *      APLICA LA FORMULA DE CHOQUE SEGUN EL TIPO DEL FACTOR      *02177001
      *      (RFT-IX) AL ESCENARIO WS-K, Y GUARDA EL MOVIMIENTO.       *02178001
      *      ABSOLUTO:  CHOCADO = INICIAL + CHOQUE.                    *02179001
      *     RELATIVO:  CHOCADO = (INICIAL + DESPL) * CHOQUE - DESPL.   *02180001
      ******************************************************************02181001
       6310-APLICA-CHOQUE.                                              02182001
      *                                                                 02183001
           IF RFT-CHOQUE-ABSOLUTO (RFT-IX)                              02184001
              COMPUTE RFT-MOVTO-TAB (RFT-IX WS-K) =                     02185001
                      RFT-CHOQUE-TAB (RFT-IX WS-K)                      02186001
           ELSE                                                         02187001
              COMPUTE RFT-MOVTO-TAB (RFT-IX WS-K) =                     02188001
                 (RFT-NIVEL-BASE (RFT-IX) + RFT-DESPLAZAMIENTO (RFT-IX))02189001
                  * RFT-CHOQUE-TAB (RFT-IX WS-K)                        02190001
                  - RFT-DESPLAZAMIENTO (RFT-IX)                         02191001
                  - RFT-NIVEL-BASE (RFT-IX)                             02192001
           END-IF                                                       02193001
           .                                                            02194001
      *                                                                 02195001
      ******************************************************************02196001
      *               6310-APLICA-CHOQUE-EXIT                         * 02197001
      ******************************************************************02198001
       6310-APLICA-CHOQUE-EXIT.                                         02199001
      *                                                                 02200001
           EXIT.                                                        02201001
      ******************************************************************02202001
      *                      7000-CALCULO                             * 02203001
      *      CONVIERTE LAS EXPOSICIONES DE CARTERA A MONEDA BASE,      *02204001
      *     NETEA LAS TRES CARTERAS, CALCULA LOS VECTORES DE P&L Y     *02205001
      *      EL VAR POR CLASE DE ACTIVO.                               *02206001
      ******************************************************************02207001
       7000-CALCULO.                                                    02208001
      *                                                                 02209001
           PERFORM 7100-CONVIERTE-EXPOSICION                            02210001
              THRU 7100-CONVIERTE-EXPOSICION-EXIT                       02211001
      *                                                                 02212001
           PERFORM 7200-NETEA-MARGENES                                  02213001
              THRU 7200-NETEA-MARGENES-EXIT                             02214001
      *                                                                 02215001
           PERFORM 7300-CALCULA-UTILIDADES                              02216001
              THRU 7300-CALCULA-UTILIDADES-EXIT                         02217001
      *                                                                 02218001
           PERFORM 7400-CALCULA-VAR                                     02219001
              THRU 7400-CALCULA-VAR-EXIT                                02220001
      *                                                                 02221001
           IF PRM-REPORTE-DETALLE                                       02222001
              PERFORM 7500-ORDENA-DETALLE                               02223001
                 THRU 7500-ORDENA-DETALLE-EXIT                          02224001
           END-IF                                                       02225001
           .                                                            02226001
      *                                                                 02227001
      ******************************************************************02228001
      *                   7000-CALCULO-EXIT                           * 02229001
      ******************************************************************02230001
       7000-CALCULO-EXIT.                                               02231001
      *                                                                 02232001
           EXIT.                                                        02233001
      *                                                                 02234001
      ******************************************************************02235001
      *              7100-CONVIERTE-EXPOSICION                        * 02236001
      *      RECORRE POS-TABLA-CARTERA Y ACUMULA CADA FILA, YA         *02237001
      *     CONVERTIDA A MONEDA BASE, EN EL FACTOR DE RIESGO QUE LE    *02238001
      *      CORRESPONDE (ESTANDAR O FX SINTETICO).                    *02239001
      ******************************************************************02240001
       7100-CONVIERTE-EXPOSICION.                                       02241001
      *                                                                 02242001
           PERFORM 7101-CONVIERTE-FILA-CARTERA                          02243001
              THRU 7101-CONVIERTE-FILA-CARTERA-EXIT                     02244001
                 VARYING POS-IX FROM 1 BY 1                             02245001
                    UNTIL POS-IX > POS-TOTAL-FILAS                      02246001
           .                                                            02247001
      *                                                                 02248001
      ******************************************************************02249001
      *           7100-CONVIERTE-EXPOSICION-EXIT                      * 02250001
      ******************************************************************02251001
       7100-CONVIERTE-EXPOSICION-EXIT.                                  02252001
      *                                                                 02253001
           EXIT.                                                        02254001
      *                                                                 02255001
      ******************************************************************02256001
      *            7101-CONVIERTE-FILA-CARTERA                        * 02257001
      ******************************************************************02258001
@49018 7101-CONVIERTE-FILA-CARTERA.                                     02259002
      *                                                                 02260001
           MOVE POS-F-NOMBRE-FACTOR (POS-IX)  TO WS-BUSCA-NOMBRE        02261001
           PERFORM 9000-BUSCA-FACTOR                                    02262001
              THRU 9000-BUSCA-FACTOR-EXIT                               02263001
      *                                                                 02264001
           IF NOT WS-BUSCA-OK                                           02265001
              MOVE POS-F-NOMBRE-FACTOR (POS-IX) (1:3) TO WS-BUSCA-MONEDA02266001
              MOVE 'N'                        TO WS-BUSCA-ENCONTRADO    02267001
              PERFORM 7102-BUSCA-FACTOR-FX-MONEDA                       02268001
                 THRU 7102-BUSCA-FACTOR-FX-MONEDA-EXIT                  02269001
                    VARYING RFT-IX FROM 1 BY 1                          02270001
                       UNTIL RFT-IX > RFT-TOTAL-FACTORES                02271001
           END-IF                                                       02272001
      *                                                                 02273001
           IF NOT WS-BUSCA-OK                                           02274001
              MOVE 'EXPOSICION REFERENCIA FACTOR/MONEDA DESCONOCIDA'    02275001
                                            TO WS-ACCION                02276001
              MOVE '7100-CONVIERTE-EXPOSICION' TO WS-PARRAFO            02277001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   02278001
           END-IF                                                       02279001
      *                                                                 02280001
           SET RFT-IX TO WS-BUSCA-INDICE                                02281001
      *                                                                 02282001
           MOVE POS-F-MONEDA (POS-IX)       TO WS-TC-ORIGEN             02283001
           MOVE PRM-MONEDA-BASE              TO WS-TC-DESTINO           02284001
           PERFORM 9100-TASA-CAMBIO                                     02285001
              THRU 9100-TASA-CAMBIO-EXIT                                02286001
      *                                                                 02287001
           COMPUTE WS-NETO-VALOR =                                      02288001
                   POS-F-MONTO (POS-IX) * WS-TC-RESULTADO               02289001
      *                                                                 02290001
           IF RFT-ES-EXPOSICION (RFT-IX)                                02291001
              COMPUTE WS-NETO-VALOR =                                   02292001
                      WS-NETO-VALOR / RFT-NIVEL-BASE (RFT-IX)           02293001
           END-IF                                                       02294001
      *                                                                 02295001
           EVALUATE TRUE                                                02296001
              WHEN POS-ES-DERIVADOS (POS-IX)                            02297001
                 ADD WS-NETO-VALOR TO RFT-EXPO-DERIVADOS (RFT-IX)       02298001
              WHEN POS-ES-MARGEN-INI (POS-IX)                           02299001
                 ADD WS-NETO-VALOR TO RFT-EXPO-MARGEN-INI (RFT-IX)      02300001
              WHEN POS-ES-MARGEN-VAR (POS-IX)                           02301001
                 ADD WS-NETO-VALOR TO RFT-EXPO-MARGEN-VAR (RFT-IX)      02302001
           END-EVALUATE                                                 02303001
      *                                                                 02304001
           MOVE 'S'                     TO RFT-TIENE-EXPOSICION (RFT-IX)02305001
           .                                                            02306001
      *                                                                 02307001
      ******************************************************************02308001
      *          7101-CONVIERTE-FILA-CARTERA-EXIT                     * 02309001
      ******************************************************************02310001
@49018 7101-CONVIERTE-FILA-CARTERA-EXIT.                                02311002
      *                                                                 02312001
           EXIT.                                                        02313001
      *                                                                 02314001
      ******************************************************************02315001
      *           7102-BUSCA-FACTOR-FX-MONEDA                         * 02316001
      ******************************************************************02317001
@49018 7102-BUSCA-FACTOR-FX-MONEDA.                                     02318002
      *                                                                 02319001
           IF RFT-ES-FACTOR-FX (RFT-IX)                                 02320001
              AND RFT-MONEDA-SINTETICA (RFT-IX) = WS-BUSCA-MONEDA       02321001
              MOVE 'S'                     TO WS-BUSCA-ENCONTRADO       02322001
              SET WS-BUSCA-INDICE TO RFT-IX                             02323001
           END-IF                                                       02324001
           .                                                            02325001
      *                                                                 02326001
      ******************************************************************02327001
      *         7102-BUSCA-FACTOR-FX-MONEDA-EXIT                      * 02328001
      ******************************************************************02329001
@49018 7102-BUSCA-FACTOR-FX-MONEDA-EXIT.                                02330002
      *                                                                 02331001
           EXIT.                                                        02332001
      *                                                                 02333001
      ******************************************************************02334001
      *                 7200-NETEA-MARGENES                           * 02335001
      *      NETO = DERIVADOS - MARGEN DE VARIACION - MARGEN INICIAL,  *02336001
      *      SOBRE LA UNION DE FACTORES CON EXPOSICION.                *02337001
      ******************************************************************02338001
       7200-NETEA-MARGENES.                                             02339001
      *                                                                 02340001
           PERFORM 7210-NETEA-UN-FACTOR                                 02341001
              THRU 7210-NETEA-UN-FACTOR-EXIT                            02342001
                 VARYING RFT-IX FROM 1 BY 1                             02343001
                    UNTIL RFT-IX > RFT-TOTAL-FACTORES                   02344001
           .                                                            02345001
      *                                                                 02346001
      ******************************************************************02347001
      *              7200-NETEA-MARGENES-EXIT                         * 02348001
      ******************************************************************02349001
       7200-NETEA-MARGENES-EXIT.                                        02350001
      *                                                                 02351001
           EXIT.                                                        02352001
      *                                                                 02353001
      ******************************************************************02354001
      *                7210-NETEA-UN-FACTOR                           * 02355001
      ******************************************************************02356001
@49018 7210-NETEA-UN-FACTOR.                                            02357002
      *                                                                 02358001
           IF RFT-CON-EXPOSICION (RFT-IX)                               02359001
              COMPUTE RFT-EXPO-NETA (RFT-IX) =                          02360001
                      RFT-EXPO-DERIVADOS (RFT-IX)                       02361001
                    - RFT-EXPO-MARGEN-VAR (RFT-IX)                      02362001
                    - RFT-EXPO-MARGEN-INI (RFT-IX)                      02363001
           END-IF                                                       02364001
           .                                                            02365001
      *                                                                 02366001
      ******************************************************************02367001
      *             7210-NETEA-UN-FACTOR-EXIT                         * 02368001
      ******************************************************************02369001
@49018 7210-NETEA-UN-FACTOR-EXIT.                                       02370002
      *                                                                 02371001
           EXIT.                                                        02372001
      *                                                                 02373001
      ******************************************************************02374001
      *              7300-CALCULA-UTILIDADES                          * 02375001
      *     POR CLASE DE ACTIVO Y ESCENARIO, SUMA EL MOVIMIENTO POR    *02376001
      *      LA EXPOSICION NETA DE CADA FACTOR DE LA CLASE.            *02377001
      ******************************************************************02378001
       7300-CALCULA-UTILIDADES.                                         02379001
      *                                                                 02380001
           PERFORM 7310-CALCULA-PNL-CLASE                               02381001
              THRU 7310-CALCULA-PNL-CLASE-EXIT                          02382001
                 VARYING WS-RES-IX FROM 1 BY 1                          02383001
                    UNTIL WS-RES-IX > 4                                 02384001
           .                                                            02385001
      *                                                                 02386001
      ******************************************************************02387001
      *            7300-CALCULA-UTILIDADES-EXIT                       * 02388001
      ******************************************************************02389001
       7300-CALCULA-UTILIDADES-EXIT.                                    02390001
      *                                                                 02391001
           EXIT.                                                        02392001
      *                                                                 02393001
      ******************************************************************02394001
      *                7310-CALCULA-PNL-CLASE                         * 02395001
      ******************************************************************02396001
       7310-CALCULA-PNL-CLASE.                                          02397001
      *                                                                 02398001
           PERFORM 7320-CALCULA-PNL-ESCENARIO                           02399001
              THRU 7320-CALCULA-PNL-ESCENARIO-EXIT                      02400001
                 VARYING WS-K FROM 1 BY 1                               02401001
                    UNTIL WS-K > WS-RES-TOTAL-ESCEN (WS-RES-IX)         02402001
           .                                                            02403001
      *                                                                 02404001
      ******************************************************************02405001
      *             7310-CALCULA-PNL-CLASE-EXIT                       * 02406001
      ******************************************************************02407001
       7310-CALCULA-PNL-CLASE-EXIT.                                     02408001
      *                                                                 02409001
           EXIT.                                                        02410001
      *                                                                 02411001
      ******************************************************************02412001
      *              7320-CALCULA-PNL-ESCENARIO                       * 02413001
      ******************************************************************02414001
       7320-CALCULA-PNL-ESCENARIO.                                      02415001
      *                                                                 02416001
           MOVE ZERO                       TO WS-NETO-VALOR             02417001
      *                                                                 02418001
           PERFORM 7330-SUMA-FACTOR                                     02419001
              THRU 7330-SUMA-FACTOR-EXIT                                02420001
                 VARYING RFT-IX FROM 1 BY 1                             02421001
                    UNTIL RFT-IX > RFT-TOTAL-FACTORES                   02422001
      *                                                                 02423001
           MOVE WS-NETO-VALOR    TO WS-RES-PNL-TAB (WS-RES-IX WS-K)     02424001
           .                                                            02425001
      *                                                                 02426001
      ******************************************************************02427001
      *            7320-CALCULA-PNL-ESCENARIO-EXIT                    * 02428001
      ******************************************************************02429001
       7320-CALCULA-PNL-ESCENARIO-EXIT.                                 02430001
      *                                                                 02431001
           EXIT.                                                        02432001
      *                                                                 02433001
      ******************************************************************02434001
      *                   7330-SUMA-FACTOR                            * 02435001
      ******************************************************************02436001
       7330-SUMA-FACTOR.                                                02437001
      *                                                                 02438001
           IF RFT-CON-EXPOSICION (RFT-IX)                               02439001
              AND RFT-CLASE-ACTIVO (RFT-IX) = WS-RES-CODIGO (WS-RES-IX) 02440001
              ADD RFT-MOVTO-TAB (RFT-IX WS-K) * RFT-EXPO-NETA (RFT-IX)  02441001
                 TO WS-NETO-VALOR                                       02442001
           END-IF                                                       02443001
           .                                                            02444001
      *                                                                 02445001
      ******************************************************************02446001
      *                7330-SUMA-FACTOR-EXIT                          * 02447001
      ******************************************************************02448001
       7330-SUMA-FACTOR-EXIT.                                           02449001
      *                                                                 02450001
           EXIT.                                                        02451001
      *                                                                 02452001
      ******************************************************************02453001
      *                    7400-CALCULA-VAR                           * 02454001
      *      POR CADA CLASE, ORDENA SU VECTOR DE UTILIDAD/PERDIDA Y LE *02455001
      *      APLICA EL PERCENTIL DEL NIVEL DE VAR PARAMETRIZADO.       *02456001
      ******************************************************************02457001
       7400-CALCULA-VAR.                                                02458001
      *                                                                 02459001
           MOVE ZERO                       TO WS-RES-TOTAL-VAR          02460001
      *                                                                 02461001
           PERFORM 7401-CALCULA-VAR-CLASE                               02462001
              THRU 7401-CALCULA-VAR-CLASE-EXIT                          02463001
                 VARYING WS-RES-IX FROM 1 BY 1                          02464001
                    UNTIL WS-RES-IX > 4                                 02465001
           .                                                            02466001
      *                                                                 02467001
      ******************************************************************02468001
      *                 7400-CALCULA-VAR-EXIT                         * 02469001
      ******************************************************************02470001
       7400-CALCULA-VAR-EXIT.                                           02471001
      *                                                                 02472001
           EXIT.                                                        02473001
      *                                                                 02474001
      ******************************************************************02475001
      *               7401-CALCULA-VAR-CLASE                          * 02476001
      ******************************************************************02477001
       7401-CALCULA-VAR-CLASE.                                          02478001
      *                                                                 02479001
           MOVE WS-RES-TOTAL-ESCEN (WS-RES-IX) TO WS-ORD-TOTAL          02480001
      *                                                                 02481001
           IF WS-ORD-TOTAL = ZERO                                       02482001
              MOVE ZERO                    TO WS-RES-VAR (WS-RES-IX)    02483001
              GO TO 7401-CALCULA-VAR-CLASE-EXIT                         02484001
           END-IF                                                       02485001
      *                                                                 02486001
           PERFORM 7402-COPIA-VECTOR                                    02487001
              THRU 7402-COPIA-VECTOR-EXIT                               02488001
                 VARYING WS-K FROM 1 BY 1                               02489001
                    UNTIL WS-K > WS-ORD-TOTAL                           02490001
      *                                                                 02491001
           PERFORM 7410-ORDENA-VECTOR                                   02492001
              THRU 7410-ORDENA-VECTOR-EXIT                              02493001
      *                                                                 02494001
           PERFORM 7420-CALCULA-PERCENTIL                               02495001
              THRU 7420-CALCULA-PERCENTIL-EXIT                          02496001
      *                                                                 02497001
           MOVE WS-PCT-RESULTADO            TO WS-RES-VAR (WS-RES-IX)   02498001
           ADD WS-PCT-RESULTADO             TO WS-RES-TOTAL-VAR         02499001
           .                                                            02500001
      *                                                                 02501001
      ******************************************************************02502001
      *             7401-CALCULA-VAR-CLASE-EXIT                       * 02503001
      ******************************************************************02504001
       7401-CALCULA-VAR-CLASE-EXIT.                                     02505001
      *                                                                 02506001
           EXIT.                                                        02507001
      *                                                                 02508001
      ******************************************************************02509001
      *                  7402-COPIA-VECTOR                            * 02510001
      ******************************************************************02511001
       7402-COPIA-VECTOR.                                               02512001
      *                                                                 02513001
           MOVE WS-RES-PNL-TAB (WS-RES-IX WS-K)  TO WS-ORD-VALOR (WS-K) 02514001
           .                                                            02515001
      *                                                                 02516001
      ******************************************************************02517001
      *               7402-COPIA-VECTOR-EXIT                          * 02518001
      ******************************************************************02519001
       7402-COPIA-VECTOR-EXIT.                                          02520001
      *                                                                 02521001
           EXIT.                                                        02522001
      *                                                                 02523001
      ******************************************************************02524001
      *                  7410-ORDENA-VECTOR                           * 02525001
      *     ORDENA WS-ORD-VALOR EN FORMA ASCENDENTE (METODO DE LA      *02526001
      *     BURBUJA, COMO EN LAS DEMAS RUTINAS DE ORDENAMIENTO EN      *02527001
      *      MEMORIA DE ESTE SHOP).                                    *02528001
      ******************************************************************02529001
       7410-ORDENA-VECTOR.                                              02530001
      *                                                                 02531001
           PERFORM 7411-PASADA-BURBUJA                                  02532001
              THRU 7411-PASADA-BURBUJA-EXIT                             02533001
                 VARYING WS-I FROM 1 BY 1                               02534001
                    UNTIL WS-I >= WS-ORD-TOTAL                          02535001
           .                                                            02536001
      *                                                                 02537001
      ******************************************************************02538001
      *               7410-ORDENA-VECTOR-EXIT                         * 02539001
      ******************************************************************02540001
       7410-ORDENA-VECTOR-EXIT.                                         02541001
      *                                                                 02542001
           EXIT.                                                        02543001
      *                                                                 02544001
      ******************************************************************02545001
      *                 7411-PASADA-BURBUJA                           * 02546001
      ******************************************************************02547001
       7411-PASADA-BURBUJA.                                             02548001
      *                                                                 02549001
           PERFORM 7412-COMPARA-Y-CAMBIA                                02550001
              THRU 7412-COMPARA-Y-CAMBIA-EXIT                           02551001
                 VARYING WS-J FROM 1 BY 1                               02552001
                    UNTIL WS-J > WS-ORD-TOTAL - WS-I                    02553001
           .                                                            02554001
      *                                                                 02555001
      ******************************************************************02556001
      *              7411-PASADA-BURBUJA-EXIT                         * 02557001
      ******************************************************************02558001
       7411-PASADA-BURBUJA-EXIT.                                        02559001
      *                                                                 02560001
           EXIT.                                                        02561001
      *                                                                 02562001
      ******************************************************************02563001
      *                7412-COMPARA-Y-CAMBIA                          * 02564001
      ******************************************************************02565001
       7412-COMPARA-Y-CAMBIA.                                           02566001
      *                                                                 02567001
           IF WS-ORD-VALOR (WS-J) > WS-ORD-VALOR (WS-J + 1)             02568001
              MOVE WS-ORD-VALOR (WS-J)        TO WS-ORD-TEMP            02569001
              MOVE WS-ORD-VALOR (WS-J + 1)    TO WS-ORD-VALOR (WS-J)    02570001
              MOVE WS-ORD-TEMP                TO WS-ORD-VALOR (WS-J + 1)02571001
           END-IF                                                       02572001
           .                                                            02573001
      *                                                                 02574001
      ******************************************************************02575001
      *              7412-COMPARA-Y-CAMBIA-EXIT                       * 02576001
      ******************************************************************02577001
       7412-COMPARA-Y-CAMBIA-EXIT.                                      02578001
      *                                                                 02579001
           EXIT.                                                        02580001
      *                                                                 02581001
      ******************************************************************02582001
      *                7420-CALCULA-PERCENTIL                         * 02583001
      *     PERCENTIL POR INTERPOLACION LINEAL SOBRE WS-ORD-VALOR,     *02584001
      *      YA ORDENADO, AL NIVEL DE CONFIANZA PRM-NIVEL-VAR.         *02585001
      *         I = TECHO (N * P - 0.5)                                *02586001
      *         LOWER = (I-0.5)/N   UPPER = (I+0.5)/N                  *02587001
      *        RESULTADO = S(I) + (P-LOWER)*(S(I+1)-S(I))/(UPPER-LOWER)*02588001
      ******************************************************************02589001
       7420-CALCULA-PERCENTIL.                                          02590001
      *                                                                 02591001
           MOVE WS-ORD-TOTAL                TO WS-PCT-N                 02592001
           COMPUTE WS-PCT-NP =                                          02593001
                   (WS-ORD-TOTAL * PRM-NIVEL-VAR-EDIT) - 0.5            02594001
      *                                                                 02595001
           COMPUTE WS-PCT-I-TRUNCO = WS-PCT-NP                          02596001
           IF WS-PCT-I-TRUNCO = WS-PCT-NP                               02597001
              MOVE WS-PCT-I-TRUNCO           TO WS-PCT-I                02598001
           ELSE                                                         02599001
              COMPUTE WS-PCT-I = WS-PCT-I-TRUNCO + 1                    02600001
           END-IF                                                       02601001
      *                                                                 02602001
           IF WS-PCT-I < 1 OR WS-PCT-I >= WS-ORD-TOTAL                  02603001
              MOVE 'PERCENTIL DE VAR FUERA DEL RANGO DE DATOS'          02604001
                                             TO WS-ACCION               02605001
              MOVE '7420-CALCULA-PERCENTIL'  TO WS-PARRAFO              02606001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   02607001
           END-IF                                                       02608001
      *                                                                 02609001
           COMPUTE WS-PCT-LOWER = (WS-PCT-I - 0.5) / WS-ORD-TOTAL       02610001
           COMPUTE WS-PCT-UPPER = (WS-PCT-I + 0.5) / WS-ORD-TOTAL       02611001
      *                                                                 02612001
           COMPUTE WS-PCT-RESULTADO =                                   02613001
              WS-ORD-VALOR (WS-PCT-I)                                   02614001
              + (PRM-NIVEL-VAR-EDIT - WS-PCT-LOWER)                     02615001
               * (WS-ORD-VALOR (WS-PCT-I + 1) - WS-ORD-VALOR (WS-PCT-I))02616001
                / (WS-PCT-UPPER - WS-PCT-LOWER)                         02617001
           .                                                            02618001
      *                                                                 02619001
      ******************************************************************02620001
      *              7420-CALCULA-PERCENTIL-EXIT                      * 02621001
      ******************************************************************02622001
       7420-CALCULA-PERCENTIL-EXIT.                                     02623001
      *                                                                 02624001
           EXIT.                                                        02625001
      *                                                                 02626001
      ******************************************************************02627001
      *                  7500-ORDENA-DETALLE                          * 02628001
      *     PARA EL REPORTE DE DETALLE, ORDENA CADA VECTOR DE P&L DE   *02629001
      *     MAYOR A MENOR, CONSERVANDO EL INDICE DE ESCENARIO ORIGINAL.*02630001
      ******************************************************************02631001
       7500-ORDENA-DETALLE.                                             02632001
      *                                                                 02633001
           PERFORM 7501-ARMA-DETALLE-CLASE                              02634001
              THRU 7501-ARMA-DETALLE-CLASE-EXIT                         02635001
                 VARYING WS-RES-IX FROM 1 BY 1                          02636001
                    UNTIL WS-RES-IX > 4                                 02637001
           .                                                            02638001
      *                                                                 02639001
      ******************************************************************02640001
      *               7500-ORDENA-DETALLE-EXIT                        * 02641001
      ******************************************************************02642001
       7500-ORDENA-DETALLE-EXIT.                                        02643001
      *                                                                 02644001
           EXIT.                                                        02645001
      *                                                                 02646001
      ******************************************************************02647001
      *               7501-ARMA-DETALLE-CLASE                         * 02648001
      ******************************************************************02649001
       7501-ARMA-DETALLE-CLASE.                                         02650001
      *                                                                 02651001
           PERFORM 7502-INICIALIZA-INDICE                               02652001
              THRU 7502-INICIALIZA-INDICE-EXIT                          02653001
                 VARYING WS-K FROM 1 BY 1                               02654001
                    UNTIL WS-K > WS-RES-TOTAL-ESCEN (WS-RES-IX)         02655001
      *                                                                 02656001
           PERFORM 7510-ORDENA-PNL-DESC                                 02657001
              THRU 7510-ORDENA-PNL-DESC-EXIT                            02658001
           .                                                            02659001
      *                                                                 02660001
      ******************************************************************02661001
      *             7501-ARMA-DETALLE-CLASE-EXIT                      * 02662001
      ******************************************************************02663001
       7501-ARMA-DETALLE-CLASE-EXIT.                                    02664001
      *                                                                 02665001
           EXIT.                                                        02666001
      *                                                                 02667001
      ******************************************************************02668001
      *               7502-INICIALIZA-INDICE                          * 02669001
      ******************************************************************02670001
       7502-INICIALIZA-INDICE.                                          02671001
      *                                                                 02672001
           MOVE WS-K   TO WS-RES-PNL-IDX-TAB (WS-RES-IX WS-K)           02673001
           .                                                            02674001
      *                                                                 02675001
      ******************************************************************02676001
      *             7502-INICIALIZA-INDICE-EXIT                       * 02677001
      ******************************************************************02678001
       7502-INICIALIZA-INDICE-EXIT.                                     02679001
      *                                                                 02680001
           EXIT.                                                        02681001
      *                                                                 02682001
      ******************************************************************02683001
      *                 7510-ORDENA-PNL-DESC                          * 02684001
      *      ORDENA, DE MAYOR A MENOR, EL VECTOR WS-RES-PNL-TAB DE LA  *02685001
      *     CLASE WS-RES-IX, ARRASTRANDO SU INDICE DE ESCENARIO EN     *02686001
      *      WS-RES-PNL-IDX-TAB (BURBUJA, IGUAL QUE 7410).             *02687001
      ******************************************************************02688001
       7510-ORDENA-PNL-DESC.                                            02689001
      *                                                                 02690001
           MOVE WS-RES-TOTAL-ESCEN (WS-RES-IX)   TO WS-ORD-TOTAL        02691001
      *                                                                 02692001
           PERFORM 7511-PASADA-BURBUJA-DESC                             02693001
              THRU 7511-PASADA-BURBUJA-DESC-EXIT                        02694001
                 VARYING WS-I FROM 1 BY 1                               02695001
                    UNTIL WS-I >= WS-ORD-TOTAL                          02696001
           .                                                            02697001
      *                                                                 02698001
      ******************************************************************02699001
      *              7510-ORDENA-PNL-DESC-EXIT                        * 02700001
      ******************************************************************02701001
       7510-ORDENA-PNL-DESC-EXIT.                                       02702001
      *                                                                 02703001
           EXIT.                                                        02704001
      *                                                                 02705001
      ******************************************************************02706001
      *              7511-PASADA-BURBUJA-DESC                         * 02707001
      ******************************************************************02708001
       7511-PASADA-BURBUJA-DESC.                                        02709001
      *                                                                 02710001
           PERFORM 7512-COMPARA-Y-CAMBIA-DESC                           02711001
              THRU 7512-COMPARA-Y-CAMBIA-DESC-EXIT                      02712001
                 VARYING WS-J FROM 1 BY 1                               02713001
                    UNTIL WS-J > WS-ORD-TOTAL - WS-I                    02714001
           .                                                            02715001
      *                                                                 02716001
      ******************************************************************02717001
      *            7511-PASADA-BURBUJA-DESC-EXIT                      * 02718001
      ******************************************************************02719001
       7511-PASADA-BURBUJA-DESC-EXIT.                                   02720001
      *                                                                 02721001
           EXIT.                                                        02722001
      *                                                                 02723001
      ******************************************************************02724001
      *             7512-COMPARA-Y-CAMBIA-DESC                        * 02725001
      ******************************************************************02726001
       7512-COMPARA-Y-CAMBIA-DESC.                                      02727001
      *                                                                 02728001
           IF WS-RES-PNL-TAB (WS-RES-IX WS-J) <                         02729001
              WS-RES-PNL-TAB (WS-RES-IX (WS-J + 1))                     02730001
              MOVE WS-RES-PNL-TAB (WS-RES-IX WS-J)      TO WS-ORD-TEMP  02731001
              MOVE WS-RES-PNL-TAB (WS-RES-IX (WS-J + 1))                02732001
                                      TO WS-RES-PNL-TAB (WS-RES-IX WS-J)02733001
              MOVE WS-ORD-TEMP              TO                          02734001
                   WS-RES-PNL-TAB (WS-RES-IX (WS-J + 1))                02735001
      *                                                                 02736001
             MOVE WS-RES-PNL-IDX-TAB (WS-RES-IX WS-J) TO WS-ORD-TEMP-IDX02737001
              MOVE WS-RES-PNL-IDX-TAB (WS-RES-IX (WS-J + 1))            02738001
                                  TO WS-RES-PNL-IDX-TAB (WS-RES-IX WS-J)02739001
              MOVE WS-ORD-TEMP-IDX          TO                          02740001
                   WS-RES-PNL-IDX-TAB (WS-RES-IX (WS-J + 1))            02741001
           END-IF                                                       02742001
           .                                                            02743001
      *                                                                 02744001
      ******************************************************************02745001
      *            7512-COMPARA-Y-CAMBIA-DESC-EXIT                    * 02746001
      ******************************************************************02747001
       7512-COMPARA-Y-CAMBIA-DESC-EXIT.                                 02748001
      *                                                                 02749001
           EXIT.                                                        02750001
      ******************************************************************02751001
      *                      8000-REPORTE                             * 02752001
      *     EMITE EL LISTADO DE MARGEN INICIAL: ENCABEZADO, RESUMEN    *02753001
      *     DE VAR POR CLASE DE ACTIVO Y, SI SE PIDIO, EL DETALLE DE   *02754001
      *      LOS VECTORES DE UTILIDAD/PERDIDA (-DT).                   *02755001
      ******************************************************************02756001
       8000-REPORTE.                                                    02757001
      *                                                                 02758001
           PERFORM 8100-ENCABEZADO                                      02759001
              THRU 8100-ENCABEZADO-EXIT                                 02760001
      *                                                                 02761001
           PERFORM 8200-ESCRIBE-RESUMEN                                 02762001
              THRU 8200-ESCRIBE-RESUMEN-EXIT                            02763001
      *                                                                 02764001
           IF PRM-REPORTE-DETALLE                                       02765001
              PERFORM 8300-ESCRIBE-DETALLE                              02766001
                 THRU 8300-ESCRIBE-DETALLE-EXIT                         02767001
           END-IF                                                       02768001
           .                                                            02769001
      *                                                                 02770001
      ******************************************************************02771001
      *                    8000-REPORTE-EXIT                          * 02772001
      ******************************************************************02773001
       8000-REPORTE-EXIT.                                               02774001
      *                                                                 02775001
           EXIT.                                                        02776001
      *                                                                 02777001
      ******************************************************************02778001
      *                     8100-ENCABEZADO                           * 02779001
      ******************************************************************02780001
       8100-ENCABEZADO.                                                 02781001
      *                                                                 02782001
           IF PRM-FORMATO-IMPRESO                                       02783001
              MOVE PRM-MONEDA-BASE        TO RPT-TIT-MONEDA-BASE        02784001
              WRITE REG-RPTOUT            FROM RPT-TITULO-CORRIDA       02785001
              WRITE REG-RPTOUT            FROM RPT-LINEA-SEPARADOR      02786001
           END-IF                                                       02787001
           .                                                            02788001
      *                                                                 02789001
      ******************************************************************02790001
      *                   8100-ENCABEZADO-EXIT                        * 02791001
      ******************************************************************02792001
       8100-ENCABEZADO-EXIT.                                            02793001
      *                                                                 02794001
           EXIT.                                                        02795001
      *                                                                 02796001
      ******************************************************************02797001
      *                 8200-ESCRIBE-RESUMEN                          * 02798001
      ******************************************************************02799001
       8200-ESCRIBE-RESUMEN.                                            02800001
      *                                                                 02801001
           IF PRM-FORMATO-IMPRESO                                       02802001
              WRITE REG-RPTOUT            FROM RPT-ENCAB-RESUMEN        02803001
              WRITE REG-RPTOUT            FROM RPT-LINEA-SEPARADOR      02804001
           ELSE                                                         02805001
              MOVE 'Asset Class,Var'      TO RPT-LINEA-CSV              02806001
              WRITE REG-RPTOUT            FROM RPT-LINEA-CSV            02807001
           END-IF                                                       02808001
      *                                                                 02809001
           PERFORM 8210-ESCRIBE-LINEA-RESUMEN                           02810001
              THRU 8210-ESCRIBE-LINEA-RESUMEN-EXIT                      02811001
                 VARYING WS-RES-IX FROM 1 BY 1                          02812001
                    UNTIL WS-RES-IX > 4                                 02813001
      *                                                                 02814001
           IF PRM-FORMATO-IMPRESO                                       02815001
              WRITE REG-RPTOUT            FROM RPT-LINEA-SEPARADOR      02816001
           END-IF                                                       02817001
      *                                                                 02818001
           PERFORM 8220-ESCRIBE-TOTAL-RESUMEN                           02819001
              THRU 8220-ESCRIBE-TOTAL-RESUMEN-EXIT                      02820001
           .                                                            02821001
      *                                                                 02822001
      ******************************************************************02823001
      *              8200-ESCRIBE-RESUMEN-EXIT                        * 02824001
      ******************************************************************02825001
       8200-ESCRIBE-RESUMEN-EXIT.                                       02826001
      *                                                                 02827001
           EXIT.                                                        02828001
      *                                                                 02829001
      ******************************************************************02830001
      *             8220-ESCRIBE-TOTAL-RESUMEN                        * 02831001
      *      EMITE LA LINEA DE PIE "TOTAL" CON LA SUMA DEL VAR DE LAS  *02832001
      *      CUATRO CLASES DE ACTIVO (RITM49100).                      *02833001
      ******************************************************************02834001
       8220-ESCRIBE-TOTAL-RESUMEN.                                      02835001
      *                                                                 02836001
           MOVE WS-RES-TOTAL-VAR            TO RPT-RT-VAR               02837001
      *                                                                 02838001
           IF PRM-FORMATO-IMPRESO                                       02839001
              WRITE REG-RPTOUT              FROM RPT-LINEA-TOT-RESUMEN  02840001
           ELSE                                                         02841001
              MOVE SPACES                   TO RPT-LINEA-CSV            02842001
              STRING 'Total'                   DELIMITED BY SIZE        02843001
                     ','                        DELIMITED BY SIZE       02844001
                     RPT-RT-VAR                 DELIMITED BY SIZE       02845001
                INTO RPT-LINEA-CSV                                      02846001
              WRITE REG-RPTOUT              FROM RPT-LINEA-CSV          02847001
           END-IF                                                       02848001
           .                                                            02849001
      *                                                                 02850001
      ******************************************************************02851001
      *           8220-ESCRIBE-TOTAL-RESUMEN-EXIT                     * 02852001
      ******************************************************************02853001
       8220-ESCRIBE-TOTAL-RESUMEN-EXIT.                                 02854001
      *                                                                 02855001
           EXIT.                                                        02856001
      *                                                                 02857001
      ******************************************************************02858001
      *              8210-ESCRIBE-LINEA-RESUMEN                       * 02859001
      ******************************************************************02860001
       8210-ESCRIBE-LINEA-RESUMEN.                                      02861001
      *                                                                 02862001
           MOVE WS-RES-NOMBRE (WS-RES-IX)      TO RPT-R-CLASE-ACTIVO    02863001
           MOVE WS-RES-VAR (WS-RES-IX)         TO RPT-R-VAR             02864001
      *                                                                 02865001
           IF PRM-FORMATO-IMPRESO                                       02866001
              WRITE REG-RPTOUT                 FROM RPT-LINEA-RESUMEN   02867001
           ELSE                                                         02868001
              MOVE SPACES                      TO RPT-LINEA-CSV         02869001
              STRING WS-RES-NOMBRE (WS-RES-IX)    DELIMITED BY SPACE    02870001
                     ','                           DELIMITED BY SIZE    02871001
                     RPT-R-VAR                     DELIMITED BY SIZE    02872001
                INTO RPT-LINEA-CSV                                      02873001
              WRITE REG-RPTOUT                 FROM RPT-LINEA-CSV       02874001
           END-IF                                                       02875001
           .                                                            02876001
      *                                                                 02877001
      ******************************************************************02878001
      *            8210-ESCRIBE-LINEA-RESUMEN-EXIT                    * 02879001
      ******************************************************************02880001
       8210-ESCRIBE-LINEA-RESUMEN-EXIT.                                 02881001
      *                                                                 02882001
           EXIT.                                                        02883001
      *                                                                 02884001
      ******************************************************************02885001
      *                 8300-ESCRIBE-DETALLE                          * 02886001
      ******************************************************************02887001
       8300-ESCRIBE-DETALLE.                                            02888001
      *                                                                 02889001
           IF PRM-FORMATO-IMPRESO                                       02890001
              WRITE REG-RPTOUT            FROM RPT-LINEA-SEPARADOR      02891001
              WRITE REG-RPTOUT            FROM RPT-ENCAB-DETALLE        02892001
              WRITE REG-RPTOUT            FROM RPT-LINEA-SEPARADOR      02893001
           ELSE                                                         02894001
              MOVE 'Asset Class,Index,P&L Vector'  TO RPT-LINEA-CSV     02895001
              WRITE REG-RPTOUT            FROM RPT-LINEA-CSV            02896001
           END-IF                                                       02897001
      *                                                                 02898001
           PERFORM 8301-ESCRIBE-DETALLE-CLASE                           02899001
              THRU 8301-ESCRIBE-DETALLE-CLASE-EXIT                      02900001
                 VARYING WS-RES-IX FROM 1 BY 1                          02901001
                    UNTIL WS-RES-IX > 4                                 02902001
           .                                                            02903001
      *                                                                 02904001
      ******************************************************************02905001
      *              8300-ESCRIBE-DETALLE-EXIT                        * 02906001
      ******************************************************************02907001
       8300-ESCRIBE-DETALLE-EXIT.                                       02908001
      *                                                                 02909001
           EXIT.                                                        02910001
      *                                                                 02911001
      ******************************************************************02912001
      *              8301-ESCRIBE-DETALLE-CLASE                       * 02913001
      ******************************************************************02914001
       8301-ESCRIBE-DETALLE-CLASE.                                      02915001
      *                                                                 02916001
           PERFORM 8310-ESCRIBE-LINEA-DETALLE                           02917001
              THRU 8310-ESCRIBE-LINEA-DETALLE-EXIT                      02918001
                 VARYING WS-K FROM 1 BY 1                               02919001
                    UNTIL WS-K > WS-RES-TOTAL-ESCEN (WS-RES-IX)         02920001
           .                                                            02921001
      *                                                                 02922001
      ******************************************************************02923001
      *            8301-ESCRIBE-DETALLE-CLASE-EXIT                    * 02924001
      ******************************************************************02925001
       8301-ESCRIBE-DETALLE-CLASE-EXIT.                                 02926001
      *                                                                 02927001
           EXIT.                                                        02928001
      *                                                                 02929001
      ******************************************************************02930001
      *              8310-ESCRIBE-LINEA-DETALLE                       * 02931001
      ******************************************************************02932001
       8310-ESCRIBE-LINEA-DETALLE.                                      02933001
      *                                                                 02934001
           MOVE WS-RES-NOMBRE (WS-RES-IX)          TO RPT-D-CLASE-ACTIVO02935001
           MOVE WS-RES-PNL-IDX-TAB (WS-RES-IX WS-K) TO RPT-D-INDICE     02936001
           MOVE WS-RES-PNL-TAB (WS-RES-IX WS-K)     TO RPT-D-PNL        02937001
      *                                                                 02938001
           IF PRM-FORMATO-IMPRESO                                       02939001
              WRITE REG-RPTOUT                 FROM RPT-LINEA-DETALLE   02940001
           ELSE                                                         02941001
              MOVE SPACES                      TO RPT-LINEA-CSV         02942001
              STRING WS-RES-NOMBRE (WS-RES-IX)    DELIMITED BY SPACE    02943001
                     ','                           DELIMITED BY SIZE    02944001
                     RPT-D-INDICE                  DELIMITED BY SIZE    02945001
                     ','                           DELIMITED BY SIZE    02946001
                     RPT-D-PNL                     DELIMITED BY SIZE    02947001
                INTO RPT-LINEA-CSV                                      02948001
              WRITE REG-RPTOUT                 FROM RPT-LINEA-CSV       02949001
           END-IF                                                       02950001
           .                                                            02951001
      *                                                                 02952001
      ******************************************************************02953001
      *            8310-ESCRIBE-LINEA-DETALLE-EXIT                    * 02954001
      ******************************************************************02955001
       8310-ESCRIBE-LINEA-DETALLE-EXIT.                                 02956001
      *                                                                 02957001
           EXIT.                                                        02958001
      *                                                                 02959001
      ******************************************************************02960001
      *                        3000-FIN                                *02961001
      *      CIERRA LOS ARCHIVOS DE LA CORRIDA.                        *02962001
      ******************************************************************02963001
       3000-FIN.                                                        02964001
      *                                                                 02965001
           CLOSE PARMFILE                                               02966001
           CLOSE RFACTDEF                                               02967001
           CLOSE RFACTLVL                                               02968001
           CLOSE RFACTSHK                                               02969001
           CLOSE FXRATES                                                02970001
           CLOSE FXSHOCKS                                               02971001
           CLOSE PORTDERV                                               02972001
      *                                                                 02973001
           IF PRM-CON-PORTIM                                            02974001
              CLOSE PORTIM                                              02975001
           END-IF                                                       02976001
      *                                                                 02977001
           IF PRM-CON-PORTVM                                            02978001
              CLOSE PORTVM                                              02979001
           END-IF                                                       02980001
      *                                                                 02981001
           CLOSE RPTOUT                                                 02982001
           .                                                            02983001
      *                                                                 02984001
      ******************************************************************02985001
      *                      3000-FIN-EXIT                            * 02986001
      ******************************************************************02987001
       3000-FIN-EXIT.                                                   02988001
      *                                                                 02989001
           EXIT.                                                        02990001
      *                                                                 02991001
      ******************************************************************02992001
      *                    9000-BUSCA-FACTOR                          * 02993001
      *     BUSCA WS-BUSCA-NOMBRE EN RFT-TABLA-FACTORES.  DEVUELVE     *02994001
      *      WS-BUSCA-ENCONTRADO/WS-BUSCA-INDICE.                      *02995001
      ******************************************************************02996001
       9000-BUSCA-FACTOR.                                               02997001
      *                                                                 02998001
           MOVE 'N'                       TO WS-BUSCA-ENCONTRADO        02999001
           MOVE ZERO                      TO WS-BUSCA-INDICE            03000001
      *                                                                 03001001
           PERFORM 9010-COMPARA-FACTOR                                  03002001
              THRU 9010-COMPARA-FACTOR-EXIT                             03003001
                 VARYING RFT-IX FROM 1 BY 1                             03004001
                    UNTIL RFT-IX > RFT-TOTAL-FACTORES                   03005001
           .                                                            03006001
      *                                                                 03007001
      ******************************************************************03008001
      *                  9000-BUSCA-FACTOR-EXIT                       * 03009001
      ******************************************************************03010001
       9000-BUSCA-FACTOR-EXIT.                                          03011001
      *                                                                 03012001
           EXIT.                                                        03013001
      *                                                                 03014001
      ******************************************************************03015001
      *                   9010-COMPARA-FACTOR                         * 03016001
      ******************************************************************03017001
       9010-COMPARA-FACTOR.                                             03018001
      *                                                                 03019001
           IF RFT-NOMBRE (RFT-IX) = WS-BUSCA-NOMBRE                     03020001
              MOVE 'S'                    TO WS-BUSCA-ENCONTRADO        03021001
              SET WS-BUSCA-INDICE TO RFT-IX                             03022001
           END-IF                                                       03023001
           .                                                            03024001
      *                                                                 03025001
      ******************************************************************03026001
      *                9010-COMPARA-FACTOR-EXIT                       * 03027001
      ******************************************************************03028001
       9010-COMPARA-FACTOR-EXIT.                                        03029001
      *                                                                 03030001
           EXIT.                                                        03031001
      *                                                                 03032001
      ******************************************************************03033001
      *                   9050-BUSCA-MONEDA                           * 03034001
      *      BUSCA WS-BUSCA-MONEDA EN FXM-MATRIZ-TC.  DEVUELVE         *03035001
      *      WS-BUSCA-ENCONTRADO/WS-BUSCA-INDICE.                      *03036001
      ******************************************************************03037001
       9050-BUSCA-MONEDA.                                               03038001
      *                                                                 03039001
           MOVE 'N'                       TO WS-BUSCA-ENCONTRADO        03040001
           MOVE ZERO                      TO WS-BUSCA-INDICE            03041001
      *                                                                 03042001
           PERFORM 9051-COMPARA-MONEDA                                  03043001
              THRU 9051-COMPARA-MONEDA-EXIT                             03044001
                 VARYING FXM-IX FROM 1 BY 1                             03045001
                    UNTIL FXM-IX > FXM-TOTAL-MONEDAS                    03046001
           .                                                            03047001
      *                                                                 03048001
      ******************************************************************03049001
      *                 9050-BUSCA-MONEDA-EXIT                        * 03050001
      ******************************************************************03051001
       9050-BUSCA-MONEDA-EXIT.                                          03052001
      *                                                                 03053001
           EXIT.                                                        03054001
      *                                                                 03055001
      ******************************************************************03056001
      *                  9051-COMPARA-MONEDA                          * 03057001
      ******************************************************************03058001
       9051-COMPARA-MONEDA.                                             03059001
      *                                                                 03060001
           IF FXM-CODIGO-MONEDA (FXM-IX) = WS-BUSCA-MONEDA              03061001
              MOVE 'S'                    TO WS-BUSCA-ENCONTRADO        03062001
              SET WS-BUSCA-INDICE TO FXM-IX                             03063001
           END-IF                                                       03064001
           .                                                            03065001
      *                                                                 03066001
      ******************************************************************03067001
      *               9051-COMPARA-MONEDA-EXIT                        * 03068001
      ******************************************************************03069001
       9051-COMPARA-MONEDA-EXIT.                                        03070001
      *                                                                 03071001
           EXIT.                                                        03072001
      *                                                                 03073001
      ******************************************************************03074001
      *                   9100-TASA-CAMBIO                            * 03075001
      *      TASA PARA CONVERTIR UN MONTO DE WS-TC-ORIGEN A            *03076001
      *      WS-TC-DESTINO, A TRAVES DE LA MATRIZ PERMANENTE DE        *03077001
      *      TIPOS DE CAMBIO (FXM-MATRIZ-TC).                          *03078001
      ******************************************************************03079001
       9100-TASA-CAMBIO.                                                03080001
      *                                                                 03081001
           MOVE WS-TC-ORIGEN               TO WS-BUSCA-MONEDA           03082001
           PERFORM 9050-BUSCA-MONEDA                                    03083001
              THRU 9050-BUSCA-MONEDA-EXIT                               03084001
      *                                                                 03085001
           IF NOT WS-BUSCA-OK                                           03086001
              MOVE 'MONEDA DE ORIGEN SIN TIPO DE CAMBIO DEFINIDO'       03087001
                                            TO WS-ACCION                03088001
              MOVE '9100-TASA-CAMBIO'       TO WS-PARRAFO               03089001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   03090001
           END-IF                                                       03091001
      *                                                                 03092001
           SET FXM-IX TO WS-BUSCA-INDICE                                03093001
           MOVE FXM-TASA-A-PIVOTE (FXM-IX)  TO WS-TC-TASA-ORIGEN        03094001
      *                                                                 03095001
           MOVE WS-TC-DESTINO               TO WS-BUSCA-MONEDA          03096001
           PERFORM 9050-BUSCA-MONEDA                                    03097001
              THRU 9050-BUSCA-MONEDA-EXIT                               03098001
      *                                                                 03099001
           IF NOT WS-BUSCA-OK                                           03100001
              MOVE 'MONEDA DE DESTINO SIN TIPO DE CAMBIO DEFINIDO'      03101001
                                            TO WS-ACCION                03102001
              MOVE '9100-TASA-CAMBIO'       TO WS-PARRAFO               03103001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   03104001
           END-IF                                                       03105001
      *                                                                 03106001
           SET FXM-IX TO WS-BUSCA-INDICE                                03107001
           MOVE FXM-TASA-A-PIVOTE (FXM-IX)  TO WS-TC-TASA-DESTINO       03108001
      *                                                                 03109001
           COMPUTE WS-TC-RESULTADO =                                    03110001
        WS-TC-TASA-ORIGEN / WS-TC-TASA-DESTINO                          03111001
           .                                                            03112001
      *                                                                 03113001
      ******************************************************************03114001
      *                 9100-TASA-CAMBIO-EXIT                         * 03115001
      ******************************************************************03116001
       9100-TASA-CAMBIO-EXIT.                                           03117001
      *                                                                 03118001
           EXIT.                                                        03119001
      *                                                                 03120001
      ******************************************************************03121001
      *                 9110-TASA-ESCENARIO                           * 03122001
      *     IGUAL QUE 9100-TASA-CAMBIO, PERO BUSCANDO SOBRE LA MATRIZ  *03123001
      *      ESCRATCH DEL ESCENARIO (WR-MATRIZ-ESCENARIO).             *03124001
      ******************************************************************03125001
       9110-TASA-ESCENARIO.                                             03126001
      *                                                                 03127001
           MOVE 'N'                        TO WS-TC-ENCONTRADO          03128001
           MOVE ZERO                       TO WS-TC-TASA-ORIGEN         03129001
           MOVE ZERO                       TO WS-TC-TASA-DESTINO        03130001
      *                                                                 03131001
           PERFORM 9111-COMPARA-MONEDA-ESC                              03132001
              THRU 9111-COMPARA-MONEDA-ESC-EXIT                         03133001
                 VARYING WR-ME-IX FROM 1 BY 1                           03134001
                    UNTIL WR-ME-IX > WR-ME-TOTAL-MONEDAS                03135001
      *                                                                 03136001
           IF WS-TC-TASA-ORIGEN = ZERO OR WS-TC-TASA-DESTINO = ZERO     03137001
              MOVE 'MONEDA SIN TASA DE ESCENARIO DEFINIDA'              03138001
                                            TO WS-ACCION                03139001
              MOVE '9110-TASA-ESCENARIO'    TO WS-PARRAFO               03140001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   03141001
           END-IF                                                       03142001
      *                                                                 03143001
           COMPUTE WS-TC-RESULTADO =                                    03144001
        WS-TC-TASA-ORIGEN / WS-TC-TASA-DESTINO                          03145001
           .                                                            03146001
      *                                                                 03147001
      ******************************************************************03148001
      *               9110-TASA-ESCENARIO-EXIT                        * 03149001
      ******************************************************************03150001
       9110-TASA-ESCENARIO-EXIT.                                        03151001
      *                                                                 03152001
           EXIT.                                                        03153001
      *                                                                 03154001
      ******************************************************************03155001
      *               9111-COMPARA-MONEDA-ESC                         * 03156001
      ******************************************************************03157001
       9111-COMPARA-MONEDA-ESC.                                         03158001
      *                                                                 03159001
           IF WR-ME-CODIGO-MONEDA (WR-ME-IX) = WS-TC-ORIGEN             03160001
              MOVE WR-ME-TASA-A-PIVOTE (WR-ME-IX) TO WS-TC-TASA-ORIGEN  03161001
           END-IF                                                       03162001
      *                                                                 03163001
           IF WR-ME-CODIGO-MONEDA (WR-ME-IX) = WS-TC-DESTINO            03164001
              MOVE WR-ME-TASA-A-PIVOTE (WR-ME-IX) TO WS-TC-TASA-DESTINO 03165001
           END-IF                                                       03166001
           .                                                            03167001
      *                                                                 03168001
      ******************************************************************03169001
      *             9111-COMPARA-MONEDA-ESC-EXIT                      * 03170001
      ******************************************************************03171001
       9111-COMPARA-MONEDA-ESC-EXIT.                                    03172001
      *                                                                 03173001
           EXIT.                                                        03174001
      *                                                                 03175001
      ******************************************************************03176001
      *                9200-TEXTO-A-DECIMAL                           * 03177001
      *      CONVIERTE WS-CONV-ENTRADA (TEXTO, YA RECORTADO POR        *03178001
      *      VR9C0100) A WS-CONV-RESULTADO (COMP-3), SIN USAR          *03179001
      *     FUNCIONES INTRINSECAS, SEGUN LA NORMA DE CODIFICACION      *03180001
      *     VIGENTE.  SEPARA SIGNO, PARTE ENTERA Y PARTE DECIMAL Y     *03181001
      *      LAS ARMA POR REDEFINES SOBRE CAMPOS NUMERICOS.            *03182001
      ******************************************************************03183001
       9200-TEXTO-A-DECIMAL.                                            03184001
      *                                                                 03185001
           MOVE ZEROS                      TO WS-CONV-INT-TXT           03186001
           MOVE ZEROS                      TO WS-CONV-DEC-TXT           03187001
           MOVE '+'                        TO WS-CONV-SIGNO             03188001
           MOVE 1                          TO WS-CONV-INICIO            03189001
           MOVE ZERO                       TO WS-CONV-PUNTO             03190001
           MOVE ZERO                       TO WS-CONV-LONGITUD          03191001
           MOVE 20                         TO WS-CONV-POSICION          03192001
      *                                                                 03193001
           PERFORM 9201-COMPARA-LONGITUD                                03194001
              THRU 9201-COMPARA-LONGITUD-EXIT                           03195001
                 VARYING WS-CONV-POSICION FROM 20 BY -1                 03196001
                    UNTIL WS-CONV-POSICION < 1                          03197001
                       OR WS-CONV-LONGITUD NOT = ZERO                   03198001
      *                                                                 03199001
           IF WS-CONV-LONGITUD = ZERO                                   03200001
              MOVE ZERO                    TO WS-CONV-RESULTADO         03201001
              GO TO 9200-TEXTO-A-DECIMAL-EXIT                           03202001
           END-IF                                                       03203001
      *                                                                 03204001
           IF WS-CONV-ENTRADA (1:1) = '-'                               03205001
              MOVE '-'                     TO WS-CONV-SIGNO             03206001
              MOVE 2                       TO WS-CONV-INICIO            03207001
           ELSE                                                         03208001
              IF WS-CONV-ENTRADA (1:1) = '+'                            03209001
                 MOVE 2                    TO WS-CONV-INICIO            03210001
              END-IF                                                    03211001
           END-IF                                                       03212001
      *                                                                 03213001
           PERFORM 9202-COMPARA-PUNTO                                   03214001
              THRU 9202-COMPARA-PUNTO-EXIT                              03215001
                 VARYING WS-CONV-POSICION FROM WS-CONV-INICIO BY 1      03216001
                    UNTIL WS-CONV-POSICION > WS-CONV-LONGITUD           03217001
                       OR WS-CONV-PUNTO NOT = ZERO                      03218001
      *                                                                 03219001
           IF WS-CONV-PUNTO = ZERO                                      03220001
              COMPUTE WS-CONV-LARGO-ENT =                               03221001
                      WS-CONV-LONGITUD - WS-CONV-INICIO + 1             03222001
              MOVE ZERO                    TO WS-CONV-LARGO-DEC         03223001
           ELSE                                                         03224001
              COMPUTE WS-CONV-LARGO-ENT = WS-CONV-PUNTO - WS-CONV-INICIO03225001
              COMPUTE WS-CONV-LARGO-DEC =                               03226001
           WS-CONV-LONGITUD - WS-CONV-PUNTO                             03227001
           END-IF                                                       03228001
      *                                                                 03229001
           IF WS-CONV-LARGO-ENT > 13                                    03230001
              MOVE 13                      TO WS-CONV-LARGO-ENT         03231001
           END-IF                                                       03232001
      *                                                                 03233001
           IF WS-CONV-LARGO-DEC > 8                                     03234001
              MOVE 8                       TO WS-CONV-LARGO-DEC         03235001
           END-IF                                                       03236001
      *                                                                 03237001
           IF WS-CONV-LARGO-ENT > ZERO                                  03238001
              COMPUTE WS-CONV-POSICION = 14 - WS-CONV-LARGO-ENT         03239001
              MOVE WS-CONV-ENTRADA (WS-CONV-INICIO : WS-CONV-LARGO-ENT) 03240001
               TO WS-CONV-INT-TXT (WS-CONV-POSICION : WS-CONV-LARGO-ENT)03241001
           END-IF                                                       03242001
      *                                                                 03243001
           IF WS-CONV-LARGO-DEC > ZERO                                  03244001
              COMPUTE WS-CONV-INICIO-COPIA = WS-CONV-PUNTO + 1          03245001
              MOVE WS-CONV-ENTRADA                                      03246001
                      (WS-CONV-INICIO-COPIA : WS-CONV-LARGO-DEC)        03247001
                 TO WS-CONV-DEC-TXT (1 : WS-CONV-LARGO-DEC)             03248001
           END-IF                                                       03249001
      *                                                                 03250001
           COMPUTE WS-CONV-RESULTADO ROUNDED =                          03251001
                   WS-CONV-INT-NUM + (WS-CONV-DEC-NUM / 100000000)      03252001
      *                                                                 03253001
           IF WS-CONV-SIGNO = '-'                                       03254001
              COMPUTE WS-CONV-RESULTADO = WS-CONV-RESULTADO * -1        03255001
           END-IF                                                       03256001
           .                                                            03257001
      *                                                                 03258001
      ******************************************************************03259001
      *              9200-TEXTO-A-DECIMAL-EXIT                        * 03260001
      ******************************************************************03261001
       9200-TEXTO-A-DECIMAL-EXIT.                                       03262001
      *                                                                 03263001
           EXIT.                                                        03264001
      *                                                                 03265001
      ******************************************************************03266001
      *               9201-COMPARA-LONGITUD                           * 03267001
      ******************************************************************03268001
       9201-COMPARA-LONGITUD.                                           03269001
      *                                                                 03270001
           IF WS-CONV-ENTRADA (WS-CONV-POSICION:1) NOT = SPACE          03271001
              MOVE WS-CONV-POSICION        TO WS-CONV-LONGITUD          03272001
           END-IF                                                       03273001
           .                                                            03274001
      *                                                                 03275001
      ******************************************************************03276001
      *             9201-COMPARA-LONGITUD-EXIT                        * 03277001
      ******************************************************************03278001
       9201-COMPARA-LONGITUD-EXIT.                                      03279001
      *                                                                 03280001
           EXIT.                                                        03281001
      *                                                                 03282001
      ******************************************************************03283001
      *                9202-COMPARA-PUNTO                             * 03284001
      ******************************************************************03285001
       9202-COMPARA-PUNTO.                                              03286001
      *                                                                 03287001
           IF WS-CONV-ENTRADA (WS-CONV-POSICION:1) = '.'                03288001
              MOVE WS-CONV-POSICION        TO WS-CONV-PUNTO             03289001
           END-IF                                                       03290001
           .                                                            03291001
      *                                                                 03292001
      ******************************************************************03293001
      *              9202-COMPARA-PUNTO-EXIT                          * 03294001
      ******************************************************************03295001
       9202-COMPARA-PUNTO-EXIT.                                         03296001
      *                                                                 03297001
           EXIT.                                                        03298001
      *                                                                 03299001
      ******************************************************************03300001
      *                9300-PARTE-MONEDAS                             * 03301001
      *     PARTE LK-CAMPO-TAB (1), FORMATO AAA/BBB, EN WS-PM-MONEDA-1 *03302001
      *     Y WS-PM-MONEDA-2.  VALIDA QUE LA BARRA ESTE EN SU LUGAR.   *03303001
      ******************************************************************03304001
       9300-PARTE-MONEDAS.                                              03305001
      *                                                                 03306001
           MOVE LK-CAMPO-TAB (1) (1:3)      TO WS-PM-MONEDA-1           03307001
           MOVE LK-CAMPO-TAB (1) (4:1)      TO WS-PM-BARRA              03308001
           MOVE LK-CAMPO-TAB (1) (5:3)      TO WS-PM-MONEDA-2           03309001
           MOVE 'S'                         TO WS-PM-VALIDO             03310001
      *                                                                 03311001
           IF WS-PM-BARRA NOT = '/'                                     03312001
              MOVE 'N'                      TO WS-PM-VALIDO             03313001
              MOVE 'PAR DE MONEDAS MAL FORMADO (SE ESPERA AAA/BBB)'     03314001
                                            TO WS-ACCION                03315001
              MOVE '9300-PARTE-MONEDAS'     TO WS-PARRAFO               03316001
              PERFORM 9900-ERROR THRU 9900-ERROR-EXIT                   03317001
           END-IF                                                       03318001
           .                                                            03319001
      *                                                                 03320001
      ******************************************************************03321001
      *              9300-PARTE-MONEDAS-EXIT                          * 03322001
      ******************************************************************03323001
       9300-PARTE-MONEDAS-EXIT.                                         03324001
      *                                                                 03325001
           EXIT.                                                        03326001
      *                                                                 03327001
      ******************************************************************03328001
      *                     9900-ERROR                                * 03329001
      *     RUTINA UNICA DE ABORTO: DEJA CONSTANCIA EN EL LISTADO DEL  *03330001
      *     SISTEMA DEL PARRAFO Y EL MOTIVO DEL RECHAZO Y TERMINA LA   *03331001
      *      CORRIDA CON CODIGO DE RETORNO 16 (VER INSTRUCTIVO DE      *03332001
      *      OPERACION DE MARGEN INICIAL).                             *03333001
      ******************************************************************03334001
       9900-ERROR.                                                      03335001
      *                                                                 03336001
           DISPLAY '*** VR4CSIMM - CORRIDA ABORTADA ***'                03337001
           DISPLAY 'PARRAFO . . . : ' WS-PARRAFO                        03338001
           DISPLAY 'MOTIVO  . . . : ' WS-ACCION                         03339001
      *                                                                 03340001
           MOVE 16                         TO RETURN-CODE               03341001
      *                                                                 03342001
           STOP RUN                                                     03343001
           .                                                            03344001
      *                                                                 03345001
      ******************************************************************03346001
      *                    9900-ERROR-EXIT                            * 03347001
      ******************************************************************03348001
       9900-ERROR-EXIT.                                                 03349001
      *                                                                 03350001
           EXIT.                                                        03351001
                                                                        03352001
