      ******************************************************************00001001
      *                        VRCREPRT                                *00002001
      *                                                                *00003001
      * COPY LINEAS DE REPORTE DEL CALCULO DE MARGEN INICIAL -- TANTO  *00004001
      * EL RESUMEN DE VAR POR CLASE DE ACTIVO COMO EL DETALLE DE       *00005001
      * VECTORES DE UTILIDAD/PERDIDA (-DT).  VER SECCION 8000-REPORTE  *00006001
      * DEL PROGRAMA VR4CSIMM.                                         *00007001
      ******************************************************************00008001
       01  RPT-FECHA-CORRIDA-D.                                         00009001
           05  RPT-F-AA-D              PIC 9(04).                       00010001
           05  RPT-F-MM-D              PIC 9(02).                       00011001
           05  RPT-F-DD-D              PIC 9(02).                       00012001
       01  RPT-FECHA-CORRIDA-R REDEFINES RPT-FECHA-CORRIDA-D            00013001
                                       PIC 9(08).                       00014001
      *                                                                 00015001
       01  RPT-TITULO-CORRIDA.                                          00016001
           05  FILLER                  PIC X(20)                        00017001
                               VALUE 'VR4CSIMM - MARGEN IN'.            00018001
           05  FILLER                  PIC X(14)                        00019001
                               VALUE 'ICIAL POR VAR '.                  00020001
           05  RPT-TIT-MONEDA-BASE     PIC X(03)   VALUE SPACES.        00021001
           05  FILLER                  PIC X(30)   VALUE SPACES.        00022001
      *                                                                 00023001
       01  RPT-LINEA-SEPARADOR         PIC X(80)   VALUE ALL '-'.       00024001
      *                                                                 00025001
       01  RPT-ENCAB-RESUMEN.                                           00026001
           05  RPT-ER-CLASE            PIC X(13)                        00027001
                               VALUE 'Asset Class'.                     00028001
           05  FILLER                  PIC X(02)   VALUE SPACES.        00029001
           05  RPT-ER-VAR              PIC X(13)   VALUE 'Var'.         00030001
           05  FILLER                  PIC X(52)   VALUE SPACES.        00031001
      *                                                                 00032001
       01  RPT-LINEA-RESUMEN.                                           00033001
           05  RPT-R-CLASE-ACTIVO      PIC X(13)   VALUE SPACES.        00034001
           05  FILLER                  PIC X(02)   VALUE SPACES.        00035001
           05  RPT-R-VAR               PIC -(9)9.9(4).                  00036001
           05  FILLER                  PIC X(45)   VALUE SPACES.        00037001
      *                                                                 00038001
      * LINEA DE PIE DEL RESUMEN, CON EL TOTAL DE LAS CUATRO CLASES    *00039001
      * DE ACTIVO (VER PARRAFO 8220-ESCRIBE-TOTAL-RESUMEN).            *00040001
       01  RPT-LINEA-TOT-RESUMEN.                                       00041001
           05  RPT-RT-LITERAL          PIC X(13)   VALUE 'Total'.       00042001
           05  FILLER                  PIC X(02)   VALUE SPACES.        00043001
           05  RPT-RT-VAR              PIC -(9)9.9(4).                  00044001
           05  FILLER                  PIC X(45)   VALUE SPACES.        00045001
      *                                                                 00046001
       01  RPT-ENCAB-DETALLE.                                           00047001
           05  RPT-ED-CLASE            PIC X(13)                        00048001
                               VALUE 'Asset Class'.                     00049001
           05  FILLER                  PIC X(02)   VALUE SPACES.        00050001
           05  RPT-ED-INDICE           PIC X(05)   VALUE 'Index'.       00051001
           05  FILLER                  PIC X(02)   VALUE SPACES.        00052001
           05  RPT-ED-PNL              PIC X(13)                        00053001
                               VALUE 'P&L Vector'.                      00054001
           05  FILLER                  PIC X(45)   VALUE SPACES.        00055001
      *                                                                 00056001
       01  RPT-LINEA-DETALLE.                                           00057001
           05  RPT-D-CLASE-ACTIVO      PIC X(13)   VALUE SPACES.        00058001
           05  FILLER                  PIC X(02)   VALUE SPACES.        00059001
           05  RPT-D-INDICE            PIC 9(04).                       00060001
           05  FILLER                  PIC X(03)   VALUE SPACES.        00061001
           05  RPT-D-PNL               PIC -(9)9.9(4).                  00062001
           05  FILLER                  PIC X(44)   VALUE SPACES.        00063001
      *                                                                 00064001
      * LINEA GENERICA PARA EL FORMATO -CSV (SEPARADA POR COMAS)       *00065001
       01  RPT-LINEA-CSV               PIC X(80)   VALUE SPACES.        00066001
