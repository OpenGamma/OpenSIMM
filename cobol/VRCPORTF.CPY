      ******************************************************************00001001
      *                        VRCPORTF                                *00002001
      *                                                                *00003001
      * COPY DE CARTERA: AREA DE TRABAJO PARA LA LINEA QUE SE ESTA     *00004001
      * LEYENDO (DERIVADOS, MARGEN INICIAL O MARGEN DE VARIACION --    *00005001
      * LOS TRES ARCHIVOS COMPARTEN EL MISMO LAYOUT) Y LA TABLA DONDE  *00006001
      * QUEDAN ACUMULADAS TODAS LAS POSICIONES CRUDAS HASTA QUE EL     *00007001
      * CALCULADOR LAS CONVIERTE A MONEDA BASE (PARRAFO                *00008001
      * 7100-CONVIERTE-EXPOSICION DEL PROGRAMA VR4CSIMM, UNA VEZ QUE   *00009001
      * EXISTEN LOS FACTORES FX SINTETICOS).                           *00010001
      ******************************************************************00011001
       01  POS-REGISTRO-POSICION.                                       00012001
           05  POS-NOMBRE-FACTOR       PIC X(20)   VALUE SPACES.        00013001
           05  POS-MONTO               PIC S9(11)V9(02) COMP-3          00014001
                                       VALUE ZERO.                      00015001
           05  POS-MONEDA              PIC X(03)   VALUE SPACES.        00016001
           05  FILLER                  PIC X(10).                       00017001
      *                                                                 00018001
       01  POS-CONTADORES-CARGA.                                        00019001
           05  POS-TOTAL-DERIVADOS     PIC S9(06) COMP VALUE ZERO.      00020001
           05  POS-TOTAL-MARGEN-INI    PIC S9(06) COMP VALUE ZERO.      00021001
           05  POS-TOTAL-MARGEN-VAR    PIC S9(06) COMP VALUE ZERO.      00022001
           05  POS-TOTAL-RECHAZADAS    PIC S9(06) COMP VALUE ZERO.      00023001
           05  FILLER                  PIC X(10).                       00024001
      *                                                                 00025001
      * TABLA DE POSICIONES CRUDAS (LAS TRES CARTERAS JUNTAS); SE      *00026001
      * CONVIERTEN A MONEDA BASE RECIEN CUANDO EXISTEN LOS FACTORES    *00027001
      * FX SINTETICOS -- NO ANTES.                                     *00028001
       01  POS-TABLA-CARTERA.                                           00029001
           05  POS-TOTAL-FILAS         PIC S9(04) COMP VALUE ZERO.      00030001
           05  POS-FILA OCCURS 600 TIMES                                00031001
                                       INDEXED BY POS-IX.               00032001
               10  POS-TIPO-CARTERA        PIC X(01).                   00033001
                   88  POS-ES-DERIVADOS        VALUE 'D'.               00034001
                   88  POS-ES-MARGEN-INI       VALUE 'I'.               00035001
                   88  POS-ES-MARGEN-VAR       VALUE 'V'.               00036001
               10  POS-F-NOMBRE-FACTOR     PIC X(20).                   00037001
               10  POS-F-MONTO             PIC S9(11)V9(02) COMP-3.     00038001
               10  POS-F-MONEDA            PIC X(03).                   00039001
               10  FILLER                  PIC X(05).                   00040001
           05  FILLER                      PIC X(10).                   00041001
