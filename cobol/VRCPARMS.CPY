      ******************************************************************00001001
      *                        VRCPARMS                                *00002001
      *                                                                *00003001
      * COPY AREA DE CONTROL DE CORRIDA DEL CALCULO DE MARGEN INICIAL  *00004001
      * (VAR POR CLASE DE ACTIVO).  SE CARGA DESDE EL ARCHIVO DE       *00005001
      * PARAMETROS (PARMFILE) EN EL PARRAFO 1100-LEE-PARAMETRO.        *00006001
      ******************************************************************00007001
       01  PRM-CONTROL-CORRIDA.                                         00008001
           05  PRM-MONEDA-BASE         PIC X(03)   VALUE SPACES.        00009001
           05  PRM-HAY-MONEDA-BASE     PIC X(01)   VALUE 'N'.           00010001
               88  PRM-CON-MONEDA-BASE     VALUE 'S'.                   00011001
           05  PRM-NIVEL-VAR           PIC S9(01)V9(08) COMP-3          00012001
                                       VALUE 0.99000000.                00013001
           05  PRM-NIVEL-VAR-EDIT REDEFINES PRM-NIVEL-VAR               00014001
                                       PIC 9V9(08).                     00015001
           05  PRM-HAY-NIVEL-VAR       PIC X(01)   VALUE 'N'.           00016001
               88  PRM-CON-NIVEL-VAR       VALUE 'S'.                   00017001
           05  PRM-TIPO-REPORTE        PIC X(07)   VALUE 'RESUMEN'.     00018001
               88  PRM-REPORTE-RESUMEN     VALUE 'RESUMEN'.             00019001
               88  PRM-REPORTE-DETALLE     VALUE 'DETALLE'.             00020001
           05  PRM-FORMATO-REPORTE     PIC X(07)   VALUE 'IMPRESO'.     00021001
               88  PRM-FORMATO-IMPRESO     VALUE 'IMPRESO'.             00022001
               88  PRM-FORMATO-CSV         VALUE 'CSV'.                 00023001
           05  FILLER                  PIC X(09).                       00024001
      *                                                                 00025001
      * NOMBRES DE ARCHIVO LEIDOS DEL PARMFILE, SOLO PARA DEJAR        *00026001
      * CONSTANCIA EN EL LISTADO DE CORRIDA -- LA ASIGNACION FISICA    *00027001
      * DE CADA ARCHIVO LA HACE EL JCL/PROCEDIMIENTO DE CATALOGACION,  *00028001
      * COMO EN TODOS LOS TRABAJOS DE ESTE SHOP.                       *00029001
       01  PRM-NOMBRES-ARCHIVO.                                         00030001
           05  PRM-NOM-RFACTDEF        PIC X(44)   VALUE SPACES.        00031001
           05  PRM-NOM-RFACTLVL        PIC X(44)   VALUE SPACES.        00032001
           05  PRM-NOM-RFACTSHK        PIC X(44)   VALUE SPACES.        00033001
           05  PRM-NOM-FXRATES         PIC X(44)   VALUE SPACES.        00034001
           05  PRM-NOM-FXSHOCKS        PIC X(44)   VALUE SPACES.        00035001
           05  PRM-NOM-PORTDERV        PIC X(44)   VALUE SPACES.        00036001
           05  PRM-NOM-PORTIM          PIC X(44)   VALUE SPACES.        00037001
           05  PRM-NOM-PORTVM          PIC X(44)   VALUE SPACES.        00038001
           05  PRM-NOM-SALIDA          PIC X(44)   VALUE SPACES.        00039001
           05  PRM-HAY-PORTIM          PIC X(01)   VALUE 'N'.           00040001
               88  PRM-CON-PORTIM          VALUE 'S'.                   00041001
           05  PRM-HAY-PORTVM          PIC X(01)   VALUE 'N'.           00042001
               88  PRM-CON-PORTVM          VALUE 'S'.                   00043001
           05  FILLER                  PIC X(18).                       00044001
      *                                                                 00045001
      * LINEA CRUDA DEL PARMFILE (CLAVE=VALOR) Y SUS PARTES            *00046001
       01  PRM-LINEA-PARAMETRO.                                         00047001
           05  PRM-LP-TEXTO            PIC X(80).                       00048001
           05  PRM-LP-CLAVE            PIC X(30).                       00049001
           05  PRM-LP-VALOR            PIC X(44).                       00050001
           05  FILLER                  PIC X(06).                       00051001
