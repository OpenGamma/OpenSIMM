      ******************************************************************00001001
      *                        VRCRFACT                                *00002001
      *                                                                *00003001
      * COPY TABLA MAESTRA DE FACTORES DE RIESGO (VALOR MARGEN INICIAL)*00004001
      * UNA FILA POR FACTOR DEFINIDO EN EL ARCHIVO RFACTDEF MAS UNA    *00005001
      * FILA SINTETICA POR CADA MONEDA DE LA MATRIZ DE CAMBIO (VER     *00006001
      * PARRAFO 6100-FACTORES-FX-SINTET DEL PROGRAMA VR4CSIMM).        *00007001
      ******************************************************************00008001
       01  RFT-TABLA-FACTORES.                                          00009001
           05  RFT-TOTAL-FACTORES      PIC S9(04) COMP VALUE ZERO.      00010001
           05  RFT-FACTOR OCCURS 80 TIMES                               00011001
                                       INDEXED BY RFT-IX                00012001
                                                  RFT-JX.               00013001
               10  RFT-NOMBRE              PIC X(20).                   00014001
               10  RFT-CLASE-ACTIVO        PIC X(02).                   00015001
                   88  RFT-ES-COMMODITY        VALUE 'CO'.              00016001
                   88  RFT-ES-CREDITO          VALUE 'CR'.              00017001
                   88  RFT-ES-ACCION           VALUE 'EQ'.              00018001
                   88  RFT-ES-TASA             VALUE 'IR'.              00019001
               10  RFT-TIPO-RIESGO         PIC X(02).                   00020001
                   88  RFT-ES-SENSIBILIDAD     VALUE 'SE'.              00021001
                   88  RFT-ES-EXPOSICION       VALUE 'EX'.              00022001
               10  RFT-TIPO-CHOQUE         PIC X(02).                   00023001
                   88  RFT-CHOQUE-ABSOLUTO     VALUE 'AB'.              00024001
                   88  RFT-CHOQUE-RELATIVO     VALUE 'RE'.              00025001
               10  RFT-DESPLAZAMIENTO      PIC S9(03)V9(08) COMP-3.     00026001
               10  RFT-NIVEL-BASE          PIC S9(07)V9(08) COMP-3.     00027001
               10  RFT-INDICADOR-FX        PIC X(01) VALUE 'N'.         00028001
                   88  RFT-ES-FACTOR-FX        VALUE 'S'.               00029001
               10  RFT-MONEDA-SINTETICA    PIC X(03).                   00030001
               10  RFT-TOTAL-CHOQUES       PIC S9(04) COMP VALUE ZERO.  00031001
               10  RFT-CHOQUE-TAB OCCURS 60 TIMES                       00032001
                                       PIC S9(03)V9(08) COMP-3.         00033001
               10  RFT-MOVTO-TAB   OCCURS 60 TIMES                      00034001
                                       PIC S9(09)V9(08) COMP-3.         00035001
               10  RFT-EXPO-DERIVADOS      PIC S9(13)V9(08) COMP-3.     00036001
               10  RFT-EXPO-MARGEN-INI     PIC S9(13)V9(08) COMP-3.     00037001
               10  RFT-EXPO-MARGEN-VAR     PIC S9(13)V9(08) COMP-3.     00038001
               10  RFT-EXPO-NETA           PIC S9(13)V9(08) COMP-3.     00039001
               10  RFT-TIENE-EXPOSICION    PIC X(01) VALUE 'N'.         00040001
                   88  RFT-CON-EXPOSICION      VALUE 'S'.               00041001
               10  FILLER                  PIC X(05).                   00042001
           05  FILLER                      PIC X(10).                   00043001
