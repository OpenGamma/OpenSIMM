      ******************************************************************00001001
      *                                                                *00002001
      *  PROGRAMA: VR9C0100                                            *00003001
      *                                                                *00004001
      *  FECHA CREACION: 03-03-1989                                    *00005001
      *                                                                *00006001
      *  AUTOR: R. ESPINOZA B.                                         *00007001
      *                                                                *00008001
      *  APLICACION: VR - MARGEN INICIAL (VAR POR CLASE DE ACTIVO)    * 00009001
      *                                                                *00010001
      *  DESCRIPCION: RUTINA GENERICA DE PARTICION DE UNA LINEA DE     *00011001
      *               TEXTO SEPARADA POR UN DELIMITADOR (CSV), CON     *00012001
      *               RECORTE DE BLANCOS A LA IZQUIERDA Y A LA         *00013001
      *               DERECHA DE CADA CAMPO.  LLAMADA POR TODAS LAS    *00014001
      *               RUTINAS DE CARGA DE VR4CSIMM.                    *00015001
      *                                                                *00016001
      ******************************************************************00017001
      ******************************************************************00018001
      *                                                                *00019001
      *         I D E N T I F I C A T I O N   D I V I S I O N          *00020001
      *                                                                *00021001
      ******************************************************************00022001
       IDENTIFICATION DIVISION.                                         00023001
      *                                                                 00024001
       PROGRAM-ID.    VR9C0100.                                         00025001
       AUTHOR.        R. ESPINOZA B.                                    00026001
       INSTALLATION.  GERENCIA DE VALORES - AREA DE RIESGO.             00027001
       DATE-WRITTEN.  03-03-1989.                                       00028001
       DATE-COMPILED.                                                   00029001
       SECURITY.      USO INTERNO - PROCESO BATCH DE MARGEN INICIAL.    00030001
      ******************************************************************00031001
      *                        BITACORA DE CAMBIOS                    * 00032001
      ******************************************************************00033001
      * 03-03-1989 REB  CREACION INICIAL DEL COMPONENTE.               *00034001
      * 17-08-1990 REB  SE AGREGA EL PARAMETRO LK-DELIMITADOR, ANTES   *00035001
      *                 FIJO EN COMA, PARA PODER REUTILIZAR LA RUTINA  *00036001
      *                 CON EL PUNTO Y COMA EN LOS ARCHIVOS DE         *00037001
      *                 SUCURSALES EUROPEAS (PET. SVAL-0231).          *00038001
      * 22-11-1992 JCT  CORRECCION: NO RECORTABA EL ULTIMO CAMPO DE LA *00039001
      *                 LINEA CUANDO NO HABIA DELIMITADOR FINAL.       *00040001
      * 05-06-1995 MQZ  AUMENTO DE LK-CAMPO-TAB DE 40 A 60 OCURRENCIAS *00041001
      *                 PARA SOPORTAR LOS VECTORES DE CHOQUE DE TASA   *00042001
      *                 DE INTERES (PET. SVAL-0605).                   *00043001
      * 14-01-1999 PRY  REVISION DE FIN DE SIGLO (Y2K) - SIN IMPACTO,  *00044001
      *                 LA RUTINA NO MANEJA FECHAS.                    *00045001
      * 09-09-1999 PRY  PRUEBA Y2K CERTIFICADA - SIN CAMBIOS DE CODIGO.*00046001
      * 30-04-2003 HGZ  SE AGREGA CONTROL DE DESBORDE CUANDO EL LLAMA- *00047001
      *                 DOR PIDE MAS CAMPOS QUE LOS QUE CABEN EN LA    *00048001
      *                 TABLA (PET. SVAL-1140).                        *00049001
      * 11-07-2008 LRH  ESTANDARIZACION DE COMENTARIOS SEGUN NORMA DE  *00050001
      *                 DESARROLLO VIGENTE.  SIN CAMBIO FUNCIONAL.     *00051001
      * 19-02-2021 LRH  ADAPTADA PARA EL NUEVO PROCESO DE MARGEN       *00052001
      *                 INICIAL POR VAR (RITM48112).                  * 00053001
@49018* 14-03-2022 LRH  AJUSTE A LA NORMA DE PROGRAMACION VIGENTE: SE  *00054002
@49018*                 SACAN TODOS LOS PERFORM EN LINEA A PARRAFOS    *00055002
@49018*                 APARTE (RITM49018).  SIN CAMBIO FUNCIONAL.     *00056002
      ******************************************************************00057001
       ENVIRONMENT DIVISION.                                            00058001
      *                                                                 00059001
       CONFIGURATION SECTION.                                           00060001
      *                                                                 00061001
       SPECIAL-NAMES.                                                   00062001
           C01 IS TOP-OF-FORM.                                          00063001
      *                                                                 00064001
       INPUT-OUTPUT SECTION.                                            00065001
      ******************************************************************00066001
      *                                                                *00067001
      *                D A T A            D I V I S I O N              *00068001
      *                                                                *00069001
      ******************************************************************00070001
       DATA DIVISION.                                                   00071001
      ******************************************************************00072001
      *                                                                *00073001
      *         W O R K I N G   S T O R A G E   S E C T I O N          *00074001
      *                                                                *00075001
      ******************************************************************00076001
       WORKING-STORAGE SECTION.                                         00077001
      *                                                                 00078001
       77  WS-NAME                 PIC X(70) VALUE                      00079001
                                   '**  INICIO WORKING VR9C0100 **'.    00080001
      *                                                                 00081001
       01  WS-PUNTERO              PIC S9(04) COMP VALUE 1.             00082001
       01  WS-LONGITUD-LINEA       PIC S9(04) COMP VALUE ZERO.          00083001
       01  WS-CAMPO-CRUDO          PIC X(30) VALUE SPACES.              00084001
      *                                                                 00085001
      * VISTA ALTERNA DE WS-CAMPO-CRUDO, CARACTER POR CARACTER, PARA   *00086001
      * FACILITAR EL DEBUG PASO A PASO DEL RECORTE DE BLANCOS.         *00087001
       01  WS-CAMPO-CRUDO-TAB REDEFINES WS-CAMPO-CRUDO.                 00088001
           05  WS-CC-CARACTER  OCCURS 30 TIMES                          00089001
                                       PIC X(01).                       00090001
       01  WS-DESBORDE             PIC X(01) VALUE 'N'.                 00091001
           88  WS-HUBO-DESBORDE        VALUE 'S'.                       00092001
      *                                                                 00093001
      * AREA DE TRABAJO PARA EL RECORTE DE BLANCOS (2100-RECORTA-CAMPO)*00094001
       01  WS-AREA-RECORTE.                                             00095001
           05  WS-REC-INICIO           PIC S9(04) COMP VALUE ZERO.      00096001
           05  WS-REC-FIN              PIC S9(04) COMP VALUE ZERO.      00097001
           05  WS-REC-POS              PIC S9(04) COMP VALUE ZERO.      00098001
           05  WS-REC-RESULTADO        PIC X(30) VALUE SPACES.          00099001
           05  FILLER                  PIC X(04).                       00100001
      *                                                                 00101001
       01  WS-CONTADORES.                                               00102001
           05  WS-TOTAL-LLAMADAS       PIC S9(08) COMP VALUE ZERO.      00103001
           05  FILLER                  PIC X(04).                       00104001
      *                                                                 00105001
       LINKAGE SECTION.                                                 00106001
      *                                                                 00107001
           COPY VRCLINKS.                                               00108001
      *                                                                 00109001
      ******************************************************************00110001
      *                                                                *00111001
      *           P R O C E D U R E      D I V I S I O N               *00112001
      *                                                                *00113001
      ******************************************************************00114001
       PROCEDURE DIVISION USING LK-AREA-PARTIDOR.                       00115001
      *                                                                 00116001
           PERFORM 1000-INICIO                                          00117001
              THRU 1000-INICIO-EXIT.                                    00118001
      *                                                                 00119001
           PERFORM 2000-PARTE-LINEA                                     00120001
              THRU 2000-PARTE-LINEA-EXIT.                               00121001
      *                                                                 00122001
           PERFORM 3000-FIN                                             00123001
              THRU 3000-FIN-EXIT.                                       00124001
      *                                                                 00125001
           GOBACK.                                                      00126001
      ******************************************************************00127001
      *                         1000-INICIO                           * 00128001
      ******************************************************************00129001
       1000-INICIO.                                                     00130001
      *                                                                 00131001
           ADD 1                          TO WS-TOTAL-LLAMADAS          00132001
           MOVE 1                         TO WS-PUNTERO                 00133001
           MOVE ZERO                      TO LK-TOTAL-CAMPOS            00134001
           MOVE 'N'                       TO WS-DESBORDE                00135001
      *                                                                 00136001
           IF LK-MAXIMO-CAMPOS > 60                                     00137001
              MOVE 60                     TO LK-MAXIMO-CAMPOS           00138001
           END-IF                                                       00139001
      *                                                                 00140001
           PERFORM 1010-LIMPIA-CAMPO-TAB                                00141001
              THRU 1010-LIMPIA-CAMPO-TAB-EXIT                           00142001
                 VARYING LK-IDX FROM 1 BY 1                             00143001
                    UNTIL LK-IDX > 60                                   00144001
      *                                                                 00145001
           PERFORM 1100-CALCULA-LONGITUD                                00146001
              THRU 1100-CALCULA-LONGITUD-EXIT                           00147001
           .                                                            00148001
      *                                                                 00149001
      ******************************************************************00150001
      *                       1000-INICIO-EXIT                        * 00151001
      ******************************************************************00152001
       1000-INICIO-EXIT.                                                00153001
      *                                                                 00154001
           EXIT.                                                        00155001
      *                                                                 00156001
      ******************************************************************00157001
      *                  1010-LIMPIA-CAMPO-TAB                        * 00158001
      ******************************************************************00159001
@49018 1010-LIMPIA-CAMPO-TAB.                                           00160002
      *                                                                 00161001
           MOVE SPACES TO LK-CAMPO-TAB (LK-IDX)                         00162001
           .                                                            00163001
      *                                                                 00164001
      ******************************************************************00165001
      *               1010-LIMPIA-CAMPO-TAB-EXIT                      * 00166001
      ******************************************************************00167001
@49018 1010-LIMPIA-CAMPO-TAB-EXIT.                                      00168002
      *                                                                 00169001
           EXIT.                                                        00170001
      *                                                                 00171001
      ******************************************************************00172001
      *                  1100-CALCULA-LONGITUD                        * 00173001
      *      DETERMINA LA LONGITUD REAL DE LK-LINEA-ENTRADA (SIN LOS   *00174001
      *      BLANCOS DE RELLENO A LA DERECHA) PARA NO GENERAR UN       *00175001
      *      CAMPO FINAL ESPUREO AL PARTIR LA LINEA.                   *00176001
      ******************************************************************00177001
       1100-CALCULA-LONGITUD.                                           00178001
      *                                                                 00179001
           MOVE ZERO                      TO WS-LONGITUD-LINEA          00180001
      *                                                                 00181001
           PERFORM 1110-COMPARA-POS-LONGITUD                            00182001
              THRU 1110-COMPARA-POS-LONGITUD-EXIT                       00183001
                 VARYING WS-REC-POS FROM 800 BY -1                      00184001
                    UNTIL WS-REC-POS < 1                                00185001
                       OR WS-LONGITUD-LINEA NOT = ZERO                  00186001
           .                                                            00187001
      *                                                                 00188001
      ******************************************************************00189001
      *               1100-CALCULA-LONGITUD-EXIT                      * 00190001
      ******************************************************************00191001
       1100-CALCULA-LONGITUD-EXIT.                                      00192001
      *                                                                 00193001
           EXIT.                                                        00194001
      *                                                                 00195001
      ******************************************************************00196001
      *               1110-COMPARA-POS-LONGITUD                       * 00197001
      ******************************************************************00198001
@49018 1110-COMPARA-POS-LONGITUD.                                       00199002
      *                                                                 00200001
           IF LK-LINEA-ENTRADA (WS-REC-POS:1) NOT = SPACE               00201001
              MOVE WS-REC-POS             TO WS-LONGITUD-LINEA          00202001
           END-IF                                                       00203001
           .                                                            00204001
      *                                                                 00205001
      ******************************************************************00206001
      *            1110-COMPARA-POS-LONGITUD-EXIT                     * 00207001
      ******************************************************************00208001
@49018 1110-COMPARA-POS-LONGITUD-EXIT.                                  00209002
      *                                                                 00210001
           EXIT.                                                        00211001
      *                                                                 00212001
      ******************************************************************00213001
      *                      2000-PARTE-LINEA                         * 00214001
      *      SEPARA LK-LINEA-ENTRADA POR LK-DELIMITADOR, RECORTANDO    *00215001
      *      CADA CAMPO Y ACUMULANDOLO EN LK-CAMPO-TAB.                *00216001
      ******************************************************************00217001
       2000-PARTE-LINEA.                                                00218001
      *                                                                 00219001
           PERFORM 2010-PARTE-UN-CAMPO                                  00220001
              THRU 2010-PARTE-UN-CAMPO-EXIT                             00221001
                 UNTIL WS-PUNTERO > WS-LONGITUD-LINEA                   00222001
           .                                                            00223001
      *                                                                 00224001
      ******************************************************************00225001
      *                    2000-PARTE-LINEA-EXIT                      * 00226001
      ******************************************************************00227001
       2000-PARTE-LINEA-EXIT.                                           00228001
      *                                                                 00229001
           EXIT.                                                        00230001
      *                                                                 00231001
      ******************************************************************00232001
      *                  2010-PARTE-UN-CAMPO                          * 00233001
      *      EXTRAE Y RECORTA UN CAMPO DESDE LA POSICION ACTUAL DEL    *00234001
      *      PUNTERO, O CORTA EL PARTIDO SI EL LLAMADOR YA LLENO SU    *00235001
      *      TABLA DE CAMPOS.                                          *00236001
      ******************************************************************00237001
@49018 2010-PARTE-UN-CAMPO.                                             00238002
      *                                                                 00239001
           IF LK-TOTAL-CAMPOS >= LK-MAXIMO-CAMPOS                       00240001
              SET WS-HUBO-DESBORDE TO TRUE                              00241001
              COMPUTE WS-PUNTERO = WS-LONGITUD-LINEA + 1                00242001
           ELSE                                                         00243001
              MOVE SPACES                 TO WS-CAMPO-CRUDO             00244001
              UNSTRING LK-LINEA-ENTRADA DELIMITED BY LK-DELIMITADOR     00245001
                    INTO WS-CAMPO-CRUDO                                 00246001
                    WITH POINTER WS-PUNTERO                             00247001
                    ON OVERFLOW                                         00248001
                       COMPUTE WS-PUNTERO = WS-LONGITUD-LINEA + 1       00249001
              END-UNSTRING                                              00250001
      *                                                                 00251001
              PERFORM 2100-RECORTA-CAMPO                                00252001
                 THRU 2100-RECORTA-CAMPO-EXIT                           00253001
      *                                                                 00254001
              ADD 1                       TO LK-TOTAL-CAMPOS            00255001
              SET LK-IDX TO LK-TOTAL-CAMPOS                             00256001
              MOVE WS-REC-RESULTADO       TO LK-CAMPO-TAB (LK-IDX)      00257001
           END-IF                                                       00258001
           .                                                            00259001
      *                                                                 00260001
      ******************************************************************00261001
      *               2010-PARTE-UN-CAMPO-EXIT                        * 00262001
      ******************************************************************00263001
@49018 2010-PARTE-UN-CAMPO-EXIT.                                        00264002
      *                                                                 00265001
           EXIT.                                                        00266001
      *                                                                 00267001
      ******************************************************************00268001
      *                   2100-RECORTA-CAMPO                          * 00269001
      *      QUITA BLANCOS A LA IZQUIERDA Y A LA DERECHA DE            *00270001
      *      WS-CAMPO-CRUDO, DEJANDO EL RESULTADO JUSTIFICADO A LA     *00271001
      *      IZQUIERDA EN WS-REC-RESULTADO (SIN USAR FUNCIONES         *00272001
      *      INTRINSECAS, SEGUN LA NORMA DE CODIFICACION VIGENTE).     *00273001
      ******************************************************************00274001
       2100-RECORTA-CAMPO.                                              00275001
      *                                                                 00276001
           MOVE SPACES                    TO WS-REC-RESULTADO           00277001
           MOVE ZERO                      TO WS-REC-INICIO              00278001
           MOVE ZERO                      TO WS-REC-FIN                 00279001
      *                                                                 00280001
           PERFORM 2110-COMPARA-INICIO                                  00281001
              THRU 2110-COMPARA-INICIO-EXIT                             00282001
                 VARYING WS-REC-POS FROM 1 BY 1                         00283001
                    UNTIL WS-REC-POS > 30                               00284001
                       OR WS-REC-INICIO NOT = ZERO                      00285001
      *                                                                 00286001
           IF WS-REC-INICIO = ZERO                                      00287001
              GO TO 2100-RECORTA-CAMPO-EXIT                             00288001
           END-IF                                                       00289001
      *                                                                 00290001
           PERFORM 2120-COMPARA-FIN                                     00291001
              THRU 2120-COMPARA-FIN-EXIT                                00292001
                 VARYING WS-REC-POS FROM 30 BY -1                       00293001
                    UNTIL WS-REC-POS < WS-REC-INICIO                    00294001
                       OR WS-REC-FIN NOT = ZERO                         00295001
      *                                                                 00296001
           MOVE WS-CAMPO-CRUDO (WS-REC-INICIO:                          00297001
                                WS-REC-FIN - WS-REC-INICIO + 1)         00298001
                                           TO WS-REC-RESULTADO          00299001
           .                                                            00300001
      *                                                                 00301001
      ******************************************************************00302001
      *                2100-RECORTA-CAMPO-EXIT                        * 00303001
      ******************************************************************00304001
       2100-RECORTA-CAMPO-EXIT.                                         00305001
      *                                                                 00306001
           EXIT.                                                        00307001
      *                                                                 00308001
      ******************************************************************00309001
      *                   2110-COMPARA-INICIO                         * 00310001
      ******************************************************************00311001
@49018 2110-COMPARA-INICIO.                                             00312002
      *                                                                 00313001
           IF WS-CAMPO-CRUDO (WS-REC-POS:1) NOT = SPACE                 00314001
              MOVE WS-REC-POS             TO WS-REC-INICIO              00315001
           END-IF                                                       00316001
           .                                                            00317001
      *                                                                 00318001
      ******************************************************************00319001
      *                2110-COMPARA-INICIO-EXIT                       * 00320001
      ******************************************************************00321001
@49018 2110-COMPARA-INICIO-EXIT.                                        00322002
      *                                                                 00323001
           EXIT.                                                        00324001
      *                                                                 00325001
      ******************************************************************00326001
      *                    2120-COMPARA-FIN                           * 00327001
      ******************************************************************00328001
@49018 2120-COMPARA-FIN.                                                00329002
      *                                                                 00330001
           IF WS-CAMPO-CRUDO (WS-REC-POS:1) NOT = SPACE                 00331001
              MOVE WS-REC-POS             TO WS-REC-FIN                 00332001
           END-IF                                                       00333001
           .                                                            00334001
      *                                                                 00335001
      ******************************************************************00336001
      *                  2120-COMPARA-FIN-EXIT                        * 00337001
      ******************************************************************00338001
@49018 2120-COMPARA-FIN-EXIT.                                           00339002
      *                                                                 00340001
           EXIT.                                                        00341001
      *                                                                 00342001
      ******************************************************************00343001
      *                         3000-FIN                               *00344001
      ******************************************************************00345001
       3000-FIN.                                                        00346001
      *                                                                 00347001
           CONTINUE                                                     00348001
           .                                                            00349001
      *                                                                 00350001
      ******************************************************************00351001
      *                       3000-FIN-EXIT                           * 00352001
      ******************************************************************00353001
       3000-FIN-EXIT.                                                   00354001
      *                                                                 00355001
           EXIT.                                                        00356001
                                                                        00357001
