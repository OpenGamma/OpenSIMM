      ******************************************************************00001001
      *                        VRCFXMTX                                *00002001
      *                                                                *00003001
      * COPY TABLA DE TIPOS DE CAMBIO (MATRIZ DE CRUCE).  SE LLENA A   *00004001
      * PARTIR DEL ARCHIVO FXRATES, TOMANDO LA PRIMERA MONEDA LEIDA    *00005001
      * COMO "MONEDA PIVOTE" Y GUARDANDO, PARA CADA MONEDA CONOCIDA,   *00006001
      * SU TASA CONTRA EL PIVOTE (VER PARRAFO 4320-AGREGA-PAR-TC).  LA *00007001
      * MISMA ESTRUCTURA SE REUTILIZA, FILA POR FILA, PARA REARMAR LA  *00008001
      * MATRIZ DE CADA ESCENARIO DE CHOQUE FX (PARRAFO                 *00009001
      * 6200-REBASE-CHOQUES-TC).                                       *00010001
      ******************************************************************00011001
       01  FXM-MATRIZ-TC.                                               00012001
           05  FXM-MONEDA-PIVOTE       PIC X(03)   VALUE SPACES.        00013001
           05  FXM-TOTAL-MONEDAS       PIC S9(04) COMP VALUE ZERO.      00014001
           05  FXM-MONEDA OCCURS 20 TIMES                               00015001
                                       INDEXED BY FXM-IX                00016001
                                                  FXM-JX.               00017001
               10  FXM-CODIGO-MONEDA       PIC X(03).                   00018001
               10  FXM-TASA-A-PIVOTE       PIC S9(07)V9(08) COMP-3.     00019001
               10  FILLER                  PIC X(05).                   00020001
           05  FILLER                      PIC X(10).                   00021001
      *                                                                 00022001
      * TABLA DE CHOQUES FX (UN VECTOR DE ESCENARIOS POR PAR DE        *00023001
      * MONEDAS), CARGADA DESDE EL ARCHIVO FXSHOCKS.                   *00024001
       01  FXS-TABLA-CHOQUES.                                           00025001
           05  FXS-TOTAL-PARES         PIC S9(04) COMP VALUE ZERO.      00026001
           05  FXS-TOTAL-ESCENARIOS    PIC S9(04) COMP VALUE ZERO.      00027001
           05  FXS-PAR OCCURS 40 TIMES                                  00028001
                                       INDEXED BY FXS-IX.               00029001
               10  FXS-PAR-MONEDAS         PIC X(07).                   00030001
               10  FXS-MONEDA-UNO          PIC X(03).                   00031001
               10  FXS-MONEDA-DOS          PIC X(03).                   00032001
               10  FXS-TOTAL-CHOQUES       PIC S9(04) COMP VALUE ZERO.  00033001
               10  FXS-CHOQUE-TAB OCCURS 60 TIMES                       00034001
                                       PIC S9(03)V9(08) COMP-3.         00035001
               10  FILLER                  PIC X(05).                   00036001
           05  FILLER                      PIC X(10).                   00037001
